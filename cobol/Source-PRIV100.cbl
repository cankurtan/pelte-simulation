000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.   PRIV100.
000300 AUTHOR.       RANDY FRERKING.
000400 INSTALLATION. CORPORATE SYSTEMS - MODELING AND SIMULATION.
000500 DATE-WRITTEN. 09/08/94.
000600 DATE-COMPILED.
000700 SECURITY.     PRIV100 - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* PRIV100 - Evaluator.  CALLed once per tag-count entry by       *
001100* PRIVPLT.  For the single tag-count LK-N-TAGS received,         *
001200* drives two nested control breaks -                             *
001300*   1. training/test pool size (house table, WS-TRAIN-TEST-TABLE)*
001400*   2. threshold value (PRIVPLT's THRESHOLD card, LK-THRESHOLD-  *
001500*      LIST)                                                    *
001600* and for each combination runs LK-NUM-OF-SIMS independent       *
001700* simulations, each building a fresh agent table (PRIV010),      *
001800* building a fresh content pool (PRIV030), shuffling/splitting   *
001900* and distributing the train slice then the test slice           *
002000* (PRIV031), and accumulating one row of confusion-matrix         *
002100* totals per simulation (PRIV040).  The CSV file itself stays     *
002200* open for the whole run - PRIVPLT opens it once before the      *
002300* first tag-count CALL and closes it once after the last.        *
002400*                                                               *
002500* Date       UserID    Description                             *
002600* ---------- --------  --------------------------------------- *
002700* 1994-09-08 RAF       Original design - new evaluator shell,    *
002800*                      tag-count/train-test/threshold control     *
002900*                      breaks and numOfSims loop.                 *
003100* 1996-02-14 RKJ       Added WS-TRAIN-TEST-TABLE (was a single   *
003200*                      hardcoded size pair).                     *
003300* 1998-11-30 RAF       Added LK-THRESHOLD-LIST break - read from *
003400*                      the new RUNCARD THRESHOLD card via        *
003500*                      PRIVPLT.                                  *
003600* 1999-01-21 RKJ       Y2K REVIEW - no date fields anywhere in    *
003700*                      this program.  No change required.        *
003800* 2002-11-19 RAF       REQ 20021119-1 - LK-THRESHOLD now reaches  *
003900*                      PRIV031/PRIV035/PRIV020 for real instead   *
004000*                      of the hardcoded zero those programs used  *
004100*                      to pass each other.                        *
004150* 2005-11-17 RAF       REQ 20051117-2 - pass LK-RELTYPE-COUNT on  *
004160*                      to PRIV010 so an out-of-range edge type    *
004170*                      is defaulted to 0 at table-build time.     *
004200*****************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER.   IBM-390.
004600 OBJECT-COMPUTER.   IBM-390.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM
004900     UPSI-2 IS EVALUATOR-DEBUG-SWITCH.
005000 DATA DIVISION.
005100 WORKING-STORAGE SECTION.
005200*****************************************************************
005300* Define constant and define storage.                           *
005400*****************************************************************
005500     COPY PRIVAGT.
005600 01  WS-AGENT-COUNT             PIC  9(05) VALUE ZEROES COMP.
005700
005800     COPY PRIVCNT.
005900 01  WS-POOL-COUNT              PIC  9(05) VALUE ZEROES COMP.
006000
006100* House table of training/test pool-size pairs - literal values
006200* held in individual elementary items so each can carry its own
006300* VALUE clause, then re-viewed as a subscripted table below.
006400 01  WS-TRAIN-TEST-LITERALS.
006500     02  WS-TT-1-TRAIN          PIC  9(09) VALUE 00000500 COMP.
006600     02  WS-TT-1-TEST           PIC  9(09) VALUE 00000200 COMP.
006700     02  WS-TT-2-TRAIN          PIC  9(09) VALUE 00001000 COMP.
006800     02  WS-TT-2-TEST           PIC  9(09) VALUE 00000400 COMP.
006900     02  WS-TT-3-TRAIN          PIC  9(09) VALUE 00002000 COMP.
007000     02  WS-TT-3-TEST           PIC  9(09) VALUE 00000800 COMP.
007100 01  WS-TRAIN-TEST-TABLE REDEFINES WS-TRAIN-TEST-LITERALS.
007200     02  WS-TT-ENTRY OCCURS 3 TIMES.
007300         03  WS-TT-TRAINING     PIC  9(09) COMP.
007400         03  WS-TT-TEST         PIC  9(09) COMP.
007500 01  WS-MAX-PAIRS               PIC  9(02) VALUE 3 COMP.
007600 01  WS-PAIR-IX                 PIC  9(02) VALUE ZEROES COMP.
007700
007800 01  WS-MAX-THRESHOLDS          PIC  9(02) VALUE ZEROES COMP.
007900 01  WS-THRESH-IX               PIC  9(02) VALUE ZEROES COMP.
008000
008100 01  WS-SIM-IX                  PIC  9(04) VALUE ZEROES COMP.
008200
008300* Grouped so both slice bounds can be cleared in one MOVE at the
008400* top of each simulation - same clear-the-table habit as
008500* WS-RUN-COUNTERS-ALPHA below.
008600 01  WS-SLICE-BOUNDS.
008700     02  WS-SLICE-START         PIC  9(05) VALUE ZEROES COMP.
008800     02  WS-SLICE-COUNT         PIC  9(05) VALUE ZEROES COMP.
008900 01  WS-SLICE-BOUNDS-ALPHA REDEFINES WS-SLICE-BOUNDS
009000                       PIC  X(08).
009100
009200 01  WS-DIST-ACTION             PIC  X(01) VALUE SPACES.
009300 01  WS-PREDICT-SW              PIC  X(01) VALUE 'N'.
009400     88  WS-PREDICT-ON                   VALUE 'Y'.
009500 01  WS-EXTERNAL-SW             PIC  X(01) VALUE 'Y'.
009600 01  WS-TRUST-BASED-SW          PIC  X(01) VALUE 'N'.
009700 01  WS-RESULTS-ACTION          PIC  X(01) VALUE SPACES.
009800 01  WS-EXT-BLOCK-SW            PIC  X(01) VALUE 'N'.
009900
010000* Run counters grouped together so one MOVE ZEROES resets all
010100* three at the top of every simulation - the alpha REDEFINES is
010200* the house way of clearing a counter block in one statement.
010300 01  WS-RUN-COUNTERS.
010400     02  WS-FALSE-PREDICT-COUNT PIC  9(09) VALUE ZEROES COMP.
010500     02  FILLER                 PIC  X(04) VALUE ZEROES.
010600 01  WS-RUN-COUNTERS-ALPHA REDEFINES WS-RUN-COUNTERS
010700                       PIC  X(08).
010800
010900 LINKAGE SECTION.
011000 01  LK-N-TAGS                  PIC  9(04) COMP.
011100 01  LK-NUM-OF-SIMS             PIC  9(04) COMP.
011200 01  LK-THRESHOLD-COUNT         PIC  9(02) COMP.
011300 01  LK-THRESHOLD-LIST.
011400     02  LK-THRESHOLD-ENTRY OCCURS 8 TIMES
011500                       PIC  9V9(04).
011600     COPY PRIVRPT.
011700 01  LK-RELTYPE-COUNT           PIC  9(02) COMP.
011800 01  LK-RELTYPE-NAMES.
011900     02  LK-RELTYPE-NAME OCCURS 5 TIMES
012000                       PIC  X(10).
012100
012200 PROCEDURE DIVISION USING LK-N-TAGS LK-NUM-OF-SIMS
012300                           LK-THRESHOLD-COUNT LK-THRESHOLD-LIST
012400                           RS-RECORD RS-AGGREGATE
012500                           LK-RELTYPE-COUNT LK-RELTYPE-NAMES.
012600*****************************************************************
012700* Main process.                                                 *
012800*****************************************************************
012900 0000-MAIN.
013000     MOVE LK-THRESHOLD-COUNT    TO WS-MAX-THRESHOLDS.
013100     PERFORM 2000-SIZE-BREAK    THRU 2000-EXIT
013200             VARYING WS-PAIR-IX FROM 1 BY 1
013300             UNTIL WS-PAIR-IX > WS-MAX-PAIRS.
013400     GOBACK.
013500
013600*****************************************************************
013700* Control break 1 (within this tag-count) - training/test pool   *
013800* size.                                                          *
013900*****************************************************************
014000 2000-SIZE-BREAK.
014100     PERFORM 3000-THRESHOLD-BREAK THRU 3000-EXIT
014200             VARYING WS-THRESH-IX FROM 1 BY 1
014300             UNTIL WS-THRESH-IX > WS-MAX-THRESHOLDS.
014400
014500 2000-EXIT.
014600     EXIT.
014700
014800*****************************************************************
014900* Control break 2 - threshold value.  Zero the aggregate, run    *
015000* the configured number of simulations, then write one CSV row   *
015100* per relation type for this combination.                        *
015200*****************************************************************
015300 3000-THRESHOLD-BREAK.
015400     MOVE 'Z'                   TO WS-RESULTS-ACTION.
015500     CALL 'PRIV040' USING RS-RECORD RS-AGGREGATE WS-RESULTS-ACTION
015600                          LK-RELTYPE-COUNT LK-RELTYPE-NAMES
015700                          WS-EXT-BLOCK-SW.
015800
015900     PERFORM 4000-RUN-SIMULATION THRU 4000-EXIT
016000             VARYING WS-SIM-IX FROM 1 BY 1
016100             UNTIL WS-SIM-IX > LK-NUM-OF-SIMS.
016200
016300     MOVE WS-TT-TRAINING(WS-PAIR-IX)    TO RS-TRAINING-SIZE.
016400     MOVE WS-TT-TEST(WS-PAIR-IX)        TO RS-TEST-SIZE.
016500     MOVE LK-THRESHOLD-ENTRY(WS-THRESH-IX) TO RS-THRESHOLD.
016600     MOVE LK-N-TAGS                     TO RS-N-TAGS.
016700     MOVE LK-NUM-OF-SIMS                TO RS-N-SIMS.
016800
016900     MOVE 'W'                   TO WS-RESULTS-ACTION.
017000     CALL 'PRIV040' USING RS-RECORD RS-AGGREGATE WS-RESULTS-ACTION
017100                          LK-RELTYPE-COUNT LK-RELTYPE-NAMES
017200                          WS-EXT-BLOCK-SW.
017300
017400 3000-EXIT.
017500     EXIT.
017600
017700*****************************************************************
017800* One independent simulation - fresh environment, load, shuffle/ *
017900* split, distribute the training slice with prediction off, then *
018000* the test slice with prediction on, then fold this simulation's *
018100* confusion totals into the running aggregate.                   *
018200*****************************************************************
018300 4000-RUN-SIMULATION.
018400     PERFORM 4100-BUILD-ENVIRONMENT THRU 4100-EXIT.
018500     PERFORM 4200-DISTRIBUTE-TRAIN  THRU 4200-EXIT.
018600     PERFORM 4300-DISTRIBUTE-TEST   THRU 4300-EXIT.
018700
018800     MOVE 'A'                   TO WS-RESULTS-ACTION.
018900     CALL 'PRIV040' USING RS-RECORD RS-AGGREGATE WS-RESULTS-ACTION
019000                          LK-RELTYPE-COUNT LK-RELTYPE-NAMES
019100                          WS-EXT-BLOCK-SW.
019200
019300 4000-EXIT.
019400     EXIT.
019500
019600*****************************************************************
019700* Build a fresh agent table and content pool, then shuffle the   *
019800* pool and mark off the training slice.                          *
019900*****************************************************************
020000 4100-BUILD-ENVIRONMENT.
020100     MOVE ZEROES                TO WS-RUN-COUNTERS-ALPHA.
020200     MOVE ZEROES                TO WS-SLICE-BOUNDS-ALPHA.
020300     MOVE ZEROES                TO AG-AGENT-TABLE.
020400     MOVE ZEROES                TO CN-CONTENT-POOL.
020500
020600     CALL 'PRIV010' USING AG-AGENT-TABLE WS-AGENT-COUNT
020650                          LK-RELTYPE-COUNT.
020700
020800     CALL 'PRIV030' USING CN-CONTENT-POOL LK-N-TAGS WS-POOL-COUNT.
020900
021000     MOVE 'N'                   TO WS-PREDICT-SW.
021100     MOVE 'S'                   TO WS-DIST-ACTION.
021200     CALL 'PRIV031' USING AG-AGENT-TABLE WS-AGENT-COUNT
021300                          CN-CONTENT-POOL
021400                          WS-DIST-ACTION
021500                          WS-TT-TRAINING(WS-PAIR-IX)
021600                          WS-TT-TEST(WS-PAIR-IX)
021700                          WS-SLICE-START WS-SLICE-COUNT
021800                          WS-PREDICT-SW WS-POOL-COUNT
021900                          WS-EXTERNAL-SW WS-TRUST-BASED-SW
022000                          RS-AGGREGATE WS-FALSE-PREDICT-COUNT
022100                          LK-THRESHOLD-ENTRY(WS-THRESH-IX).
022200
022300 4100-EXIT.
022400     EXIT.
022500
022600*****************************************************************
022700* Distribute the training slice - prediction off, so the owning  *
022800* agent's tag tables are built from ground truth.                *
022900*****************************************************************
023000 4200-DISTRIBUTE-TRAIN.
023100     MOVE 'N'                   TO WS-PREDICT-SW.
023200     MOVE 'D'                   TO WS-DIST-ACTION.
023300     CALL 'PRIV031' USING AG-AGENT-TABLE WS-AGENT-COUNT
023400                          CN-CONTENT-POOL
023500                          WS-DIST-ACTION
023600                          WS-TT-TRAINING(WS-PAIR-IX)
023700                          WS-TT-TEST(WS-PAIR-IX)
023800                          WS-SLICE-START WS-SLICE-COUNT
023900                          WS-PREDICT-SW WS-POOL-COUNT
024000                          WS-EXTERNAL-SW WS-TRUST-BASED-SW
024100                          RS-AGGREGATE WS-FALSE-PREDICT-COUNT
024200                          LK-THRESHOLD-ENTRY(WS-THRESH-IX).
024300
024400 4200-EXIT.
024500     EXIT.
024600
024700*****************************************************************
024800* Mark off the test slice immediately after the training slice   *
024900* and distribute it with prediction on, so the confusion matrix   *
025000* is posted from estimated decisions instead of ground truth.     *
025100*****************************************************************
025200 4300-DISTRIBUTE-TEST.
025300     COMPUTE WS-SLICE-START = WS-SLICE-START + WS-SLICE-COUNT.
025400     IF  WS-SLICE-START > WS-POOL-COUNT
025500         MOVE ZEROES            TO WS-SLICE-COUNT
025600     ELSE
025700         MOVE WS-TT-TEST(WS-PAIR-IX) TO WS-SLICE-COUNT
025800         IF  WS-SLICE-START + WS-SLICE-COUNT - 1 > WS-POOL-COUNT
025900             COMPUTE WS-SLICE-COUNT =
026000                     WS-POOL-COUNT - WS-SLICE-START + 1
026100         END-IF
026200     END-IF.
026300
026400     MOVE 'Y'                   TO WS-PREDICT-SW.
026500     MOVE 'D'                   TO WS-DIST-ACTION.
026600     CALL 'PRIV031' USING AG-AGENT-TABLE WS-AGENT-COUNT
026700                          CN-CONTENT-POOL
026800                          WS-DIST-ACTION
026900                          WS-TT-TRAINING(WS-PAIR-IX)
027000                          WS-TT-TEST(WS-PAIR-IX)
027100                          WS-SLICE-START WS-SLICE-COUNT
027200                          WS-PREDICT-SW WS-POOL-COUNT
027300                          WS-EXTERNAL-SW WS-TRUST-BASED-SW
027400                          RS-AGGREGATE WS-FALSE-PREDICT-COUNT
027500                          LK-THRESHOLD-ENTRY(WS-THRESH-IX).
027600
027700 4300-EXIT.
027800     EXIT.
