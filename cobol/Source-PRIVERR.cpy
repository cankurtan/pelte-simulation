000100*****************************************************************
000200* Start - PRIV shared abend / file-status handling paragraphs.  *
000300*                                                               *
000400* COPYed near the bottom of PROCEDURE DIVISION in every PRIV    *
000500* program so every job issues the same run-log line on a bad    *
000600* file status, and the same abend path on an unrecoverable      *
000700* error.  Caller sets FE-DDNAME and FE-PARAGRAPH before          *
000800* PERFORM 9997-FCT-ERROR.                                       *
000900*****************************************************************
001000* 2004-08-11 RAF - REQ 20040811-3 - actually fold the message      *
001100* onto the two FCT-ERROR-ALT halves instead of writing the whole  *
001200* 53-byte FCT-ERROR group on one log line, so a run log tailed at *
001300* the house's usual 40-column oncall terminal still shows both    *
001400* the file-status and the failing paragraph name.                 *
001500 9997-FCT-ERROR.
001600     MOVE FE-DDNAME             TO FE-DS.
001700     MOVE FE-FIRST-HALF         TO LOG-TEXT.
001800     PERFORM 9999-WRITE-LOG   THRU 9999-EXIT.
001900     MOVE FE-SECOND-HALF        TO LOG-TEXT.
002000     PERFORM 9999-WRITE-LOG   THRU 9999-EXIT.
002100
002200 9997-EXIT.
002300     EXIT.
002400
002500*****************************************************************
002600* Unrecoverable file status - log and abend the step.           *
002700*****************************************************************
002800 9998-ABEND.
002900     PERFORM 9997-FCT-ERROR  THRU 9997-EXIT.
003000     DISPLAY FCT-ERROR.
003100     MOVE 16                    TO RETURN-CODE.
003200     STOP RUN.
003300
003400 9998-EXIT.
003500     EXIT.
003600
003700*****************************************************************
003800* Write one line to the run log (SYSOUT, one line per call).    *
004000*****************************************************************
004100 9999-WRITE-LOG.
004200     MOVE WS-RUN-DATE            TO LOG-DATE.
004300     MOVE WS-RUN-TIME            TO LOG-TIME.
004400     DISPLAY LOG-RECORD.
004500
004600 9999-EXIT.
004700     EXIT.
004800*****************************************************************
004900* End   - PRIV shared abend / file-status handling paragraphs.  *
005000*****************************************************************
