000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.   PRIV031.
000300 AUTHOR.       RANDY FRERKING.
000400 INSTALLATION. CORPORATE SYSTEMS - MODELING AND SIMULATION.
000500 DATE-WRITTEN. 06/02/94.
000600 DATE-COMPILED.
000700 SECURITY.     PRIV031 - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* PRIV031 - IterativeContentLoader / shuffle-split-distribute    *
001100*                                                               *
001200* Four actions, selected by LK-ACTION-CODE:                     *
001300*   'T' - stream the legacy PicAlert/Clarifai TRAIN file row    *
001400*         by row into the content pool (forbidden-tag filter    *
001500*         applies on this path only).                           *
001600*   'E' - same, for the legacy TEST file, appended after the    *
001700*         train rows already in the pool.                       *
001800*   'S' - shuffle the whole pool (Fisher-Yates, house LCG) and   *
001900*         mark off the TRAINING/TEST slice boundaries for the    *
002000*         bulk-loaded (PRIV030) path.                            *
002100*   'D' - distribute one slice: cycle a shuffled agent-id list,  *
002200*         assign each content's owner, apply the owning agent's  *
002300*         AG-CHARACTER override to the ground truth while not    *
002400*         predicting, and CALL PRIV035 to process the content.   *
002500*                                                               *
002600* Date       UserID    Description                             *
002700* ---------- --------  --------------------------------------- *
002800* 1994-06-02 RAF       Original design - streaming content pool *
002900*                      build and train/test distribution.        *
003000* 1995-09-14 RKJ       Added Fisher-Yates pool shuffle.         *
003100* 1996-11-01 RAF       Added agent-cycle reshuffle on wrap.     *
003200* 1998-02-20 RKJ       Added character-override at distribute.  *
003300* 1999-01-20 RAF       Y2K REVIEW - no date fields read from     *
003400*                      either stream file.  No change required. *
003500* 2002-11-19 RAF       REQ 20021119-1 - added LK-THRESHOLD,      *
003600*                      passed straight through to PRIV035, so   *
003700*                      the Evaluator's threshold control-break   *
003800*                      value reaches the internal estimator.     *
003900*****************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.   IBM-390.
004300 OBJECT-COMPUTER.   IBM-390.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM
004600     UPSI-1 IS DISTRIBUTE-DEBUG-SWITCH.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT TRAIN-STREAM-FILE  ASSIGN TO TRAINSTM
005000            ORGANIZATION IS LINE SEQUENTIAL
005100            FILE STATUS IS WS-TRAIN-STATUS.
005200     SELECT TEST-STREAM-FILE   ASSIGN TO TESTSTM
005300            ORGANIZATION IS LINE SEQUENTIAL
005400            FILE STATUS IS WS-TEST-STATUS.
005500 DATA DIVISION.
005600 FILE SECTION.
005700 FD  TRAIN-STREAM-FILE
005800     RECORDING MODE IS F.
005900 01  TRAIN-STREAM-RECORD        PIC  X(2300).
006000
006100 FD  TEST-STREAM-FILE
006200     RECORDING MODE IS F.
006300 01  TEST-STREAM-RECORD         PIC  X(2300).
006400
006500 WORKING-STORAGE SECTION.
006600*****************************************************************
006700* Define constant and define storage.                           *
006800*****************************************************************
006900 01  WS-TRAIN-STATUS            PIC  X(02) VALUE SPACES.
007000 01  WS-TEST-STATUS             PIC  X(02) VALUE SPACES.
007100 01  WS-TRAIN-EOF               PIC  X(01) VALUE 'N'.
007200     88  TRAIN-STREAM-AT-EOF              VALUE 'Y'.
007300 01  WS-TEST-EOF                PIC  X(01) VALUE 'N'.
007400     88  TEST-STREAM-AT-EOF               VALUE 'Y'.
007500
007600 01  WS-STREAM-LINE             PIC  X(2300) VALUE SPACES.
007700 01  WS-STREAM-TOKEN            PIC  X(200)  VALUE SPACES.
007800 01  WS-STREAM-PTR              PIC  9(04) VALUE ZEROES COMP.
007900 01  WS-TAGPAIR-LINE            PIC  X(2000) VALUE SPACES.
008000 01  WS-TAGPAIR-TOKEN           PIC  X(48)  VALUE SPACES.
008100 01  WS-TAGPAIR-PTR             PIC  9(04) VALUE ZEROES COMP.
008200 01  WS-CANDIDATE-TAG           PIC  X(40)  VALUE SPACES.
008300 01  WS-COLON-POS               PIC  9(04) VALUE ZEROES COMP.
008400
008500* Alternate view of a candidate tag, padded/truncated to the    *
008600* forbidden-stoplist compare width, the way FK-KEY was split    *
008700* into a fixed compare zone.                                    *
008800 01  WS-CANDIDATE-TAG-CMP REDEFINES WS-CANDIDATE-TAG.
008900     02  WS-TAG-CMP-ZONE         PIC  X(07).
009000     02  FILLER                  PIC  X(33).
009100
009200 01  WS-RELTYPE-IX              PIC  9(02) VALUE ZEROES COMP.
009300 01  WS-POOL-COUNT              PIC  9(05) VALUE ZEROES COMP.
009400
009500*****************************************************************
009600* House random-number generator - multiplicative congruential,  *
009700* period-era substitute for the (forbidden) intrinsic random    *
009800* function.  Re-seeded from the run clock once at program start. *
009900*****************************************************************
010000 01  WS-RANDOM-SEED             PIC  9(09) VALUE 123456789 COMP-3.
010100 01  WS-RANDOM-PRODUCT          PIC  9(18) VALUE ZEROES    COMP-3.
010200 01  WS-RANDOM-QUOTIENT         PIC  9(09) VALUE ZEROES    COMP-3.
010300 01  WS-RANDOM-MODULUS          PIC  9(09) VALUE 999999937 COMP-3.
010400 01  WS-RANDOM-MULTIPLIER       PIC  9(05) VALUE 48271      COMP-3.
010500 01  WS-RANDOM-RANGE-IX         PIC  9(05) VALUE ZEROES    COMP.
010600
010700* Alternate split view of the run-clock seed, high/low half,    *
010800* the way the FF-ABS absolute-time field was split for the      *
010900* CSSL trace record.                                            *
011000 01  WS-CLOCK-SEED              PIC  9(08) VALUE ZEROES.
011100 01  WS-CLOCK-SEED-X REDEFINES WS-CLOCK-SEED.
011200     02  WS-CLOCK-SEED-HI       PIC  9(04).
011300     02  WS-CLOCK-SEED-LO       PIC  9(04).
011400
011500 01  WS-SHUFFLE-ORDER.
011600     02  WS-SHUFFLE-ENTRY OCCURS 4000 TIMES
011700                       INDEXED BY WS-SHUF-IX
011800                       PIC  9(05) COMP.
011900 01  WS-SHUFFLE-TEMP            PIC  9(05) VALUE ZEROES COMP.
012000 01  WS-SHUFFLE-PICK            PIC  9(05) VALUE ZEROES COMP.
012100
012200 01  WS-AGENT-CYCLE.
012300     02  WS-CYCLE-ENTRY OCCURS 2000 TIMES
012400                       INDEXED BY WS-CYC-IX
012500                       PIC  9(05) COMP.
012600 01  WS-CYCLE-POINTER           PIC  9(05) VALUE ZEROES COMP.
012700
012800 01  WS-OWNER-IX                PIC  9(05) VALUE ZEROES COMP.
012900 01  WS-SLICE-IX                PIC  9(05) VALUE ZEROES COMP.
013000 01  WS-REAL-POOL-IX            PIC  9(05) VALUE ZEROES COMP.
013100 01  WS-CHAR-RANDOM-IX          PIC  9(01) VALUE ZEROES COMP.
013200
013300 01  FE-DDNAME                  PIC  X(08) VALUE SPACES.
013400 01  FE-PARAGRAPH                PIC  X(10) VALUE SPACES.
013500 01  FCT-ERROR.
013600     02  FILLER                 PIC  X(13) VALUE 'File Error   '.
013700     02  FE-DS                  PIC  X(08) VALUE SPACES.
013800     02  FILLER                 PIC  X(01) VALUE SPACES.
013900     02  FILLER                 PIC  X(07) VALUE 'STATUS:'.
014000     02  FE-STATUS              PIC  X(02) VALUE SPACES.
014100     02  FILLER                 PIC  X(12) VALUE ' PARAGRAPH: '.
014200     02  FE-PARA-TXT            PIC  X(10) VALUE SPACES.
014300* Split view of FCT-ERROR used when the message is folded onto  *
014400* two lines of the run log, the way FCT-MSG1/FCT-MSG2 were.     *
014500 01  FCT-ERROR-ALT REDEFINES FCT-ERROR.
014600     02  FE-FIRST-HALF          PIC  X(26).
014700     02  FE-SECOND-HALF         PIC  X(27).
014800
014900 01  LOG-RECORD.
015000     02  LOG-DATE               PIC  X(08) VALUE SPACES.
015100     02  FILLER                 PIC  X(01) VALUE SPACES.
015200     02  LOG-TIME               PIC  X(08) VALUE SPACES.
015300     02  FILLER                 PIC  X(01) VALUE SPACES.
015400     02  LOG-TEXT               PIC  X(60) VALUE SPACES.
015500 01  WS-RUN-DATE                PIC  X(08) VALUE SPACES.
015600 01  WS-RUN-TIME                PIC  X(08) VALUE SPACES.
015700
015800 LINKAGE SECTION.
015900     COPY PRIVAGT.
016000 01  LK-AGENT-COUNT             PIC  9(05) COMP.
016100     COPY PRIVCNT.
016200 01  LK-ACTION-CODE             PIC  X(01).
016300 01  LK-N-TRAINING              PIC  9(09) COMP.
016400 01  LK-N-TEST                  PIC  9(09) COMP.
016500 01  LK-SLICE-START             PIC  9(05) COMP.
016600 01  LK-SLICE-COUNT             PIC  9(05) COMP.
016700 01  LK-PREDICTING-SW           PIC  X(01).
016800     88  LK-PREDICT-ON                   VALUE 'Y'.
016900 01  LK-POOL-COUNT              PIC  9(05) COMP.
017000 01  LK-EXTERNAL-SW              PIC  X(01).
017100 01  LK-TRUST-BASED-SW           PIC  X(01).
017200     COPY PRIVRPT.
017300 01  LK-FALSE-PREDICT-COUNT       PIC  9(09) COMP.
017400 01  LK-THRESHOLD                 PIC  9V9(04).
017500
017600 PROCEDURE DIVISION USING AG-AGENT-TABLE LK-AGENT-COUNT
017700                           CN-CONTENT-POOL
017800                           LK-ACTION-CODE
017900                           LK-N-TRAINING LK-N-TEST
018000                           LK-SLICE-START LK-SLICE-COUNT
018100                           LK-PREDICTING-SW LK-POOL-COUNT
018200                           LK-EXTERNAL-SW LK-TRUST-BASED-SW
018300                           RS-AGGREGATE LK-FALSE-PREDICT-COUNT
018400                           LK-THRESHOLD.
018500*****************************************************************
018600* Main process.                                                 *
018700*****************************************************************
018800 0000-MAIN.
018900     MOVE LK-POOL-COUNT         TO WS-POOL-COUNT.
019000
019100* Re-seed the house random generator from the run clock so a    *
019200* second run in the same batch job does not repeat the first    *
019300* run's shuffle/distribute sequence.                             *
019400     ACCEPT WS-RUN-TIME FROM TIME.
019500     MOVE WS-RUN-TIME(1:8)      TO WS-CLOCK-SEED.
019600     ADD WS-CLOCK-SEED-HI       TO WS-RANDOM-SEED.
019700     ADD WS-CLOCK-SEED-LO       TO WS-RANDOM-SEED.
019800
019900     EVALUATE LK-ACTION-CODE
020000         WHEN 'T'
020100             PERFORM 1000-OPEN-TRAIN-STREAM THRU 1000-EXIT
020200             PERFORM 2000-STREAM-TRAIN       THRU 2000-EXIT
020300                     WITH TEST AFTER
020400                     UNTIL TRAIN-STREAM-AT-EOF
020500             PERFORM 1100-CLOSE-TRAIN-STREAM THRU 1100-EXIT
020600         WHEN 'E'
020700             PERFORM 1200-OPEN-TEST-STREAM  THRU 1200-EXIT
020800             PERFORM 2100-STREAM-TEST        THRU 2100-EXIT
020900                     WITH TEST AFTER
021000                     UNTIL TEST-STREAM-AT-EOF
021100             PERFORM 1300-CLOSE-TEST-STREAM  THRU 1300-EXIT
021200         WHEN 'S'
021300             PERFORM 4000-SHUFFLE-POOL       THRU 4000-EXIT
021400             PERFORM 4500-SPLIT-SLICES       THRU 4500-EXIT
021500         WHEN 'D'
021600             PERFORM 5000-DISTRIBUTE-SLICE   THRU 5000-EXIT
021700         WHEN OTHER
021800             MOVE 'BAD ACTION CODE TO PRIV031' TO LOG-TEXT
021900             PERFORM 9999-WRITE-LOG          THRU 9999-EXIT
022000             PERFORM 9998-ABEND              THRU 9998-EXIT
022100     END-EVALUATE.
022200
022300     MOVE WS-POOL-COUNT         TO LK-POOL-COUNT.
022400     GOBACK.
022500
022600*****************************************************************
022700* Open/close the two legacy streaming input files.               *
022800*****************************************************************
022900 1000-OPEN-TRAIN-STREAM.
023000     OPEN INPUT TRAIN-STREAM-FILE.
023100     IF  WS-TRAIN-STATUS NOT = '00'
023200         MOVE 'TRAINSTM' TO FE-DDNAME
023300         MOVE WS-TRAIN-STATUS TO FE-STATUS
023400         MOVE '1000'     TO FE-PARAGRAPH
023500         PERFORM 9998-ABEND THRU 9998-EXIT.
023600
023700 1000-EXIT.
023800     EXIT.
023900
024000 1100-CLOSE-TRAIN-STREAM.
024100     CLOSE TRAIN-STREAM-FILE.
024200
024300 1100-EXIT.
024400     EXIT.
024500
024600 1200-OPEN-TEST-STREAM.
024700     OPEN INPUT TEST-STREAM-FILE.
024800     IF  WS-TEST-STATUS NOT = '00'
024900         MOVE 'TESTSTM ' TO FE-DDNAME
025000         MOVE WS-TEST-STATUS TO FE-STATUS
025100         MOVE '1200'     TO FE-PARAGRAPH
025200         PERFORM 9998-ABEND THRU 9998-EXIT.
025300
025400 1200-EXIT.
025500     EXIT.
025600
025700 1300-CLOSE-TEST-STREAM.
025800     CLOSE TEST-STREAM-FILE.
025900
026000 1300-EXIT.
026100     EXIT.
026200
026300*****************************************************************
026400* Stream one row of the legacy PicAlert/Clarifai TRAIN file.     *
026500*****************************************************************
026600 2000-STREAM-TRAIN.
026700     READ TRAIN-STREAM-FILE INTO WS-STREAM-LINE
026800         AT END
026900             MOVE 'Y' TO WS-TRAIN-EOF
027000         NOT AT END
027100             PERFORM 2500-PARSE-STREAM-ROW THRU 2500-EXIT.
027200
027300 2000-EXIT.
027400     EXIT.
027500
027600*****************************************************************
027700* Stream one row of the legacy PicAlert/Clarifai TEST file.      *
027800*****************************************************************
027900 2100-STREAM-TEST.
028000     READ TEST-STREAM-FILE INTO WS-STREAM-LINE
028100         AT END
028200             MOVE 'Y' TO WS-TEST-EOF
028300         NOT AT END
028400             PERFORM 2500-PARSE-STREAM-ROW THRU 2500-EXIT.
028500
028600 2100-EXIT.
028700     EXIT.
028800
028900*****************************************************************
029000* Parse one PHOTO-ID,USER-ID,value..,SOURCE,TAG-PAIRS row into a *
029100* new pool entry.  The forbidden-tag stoplist applies here and   *
029200* ONLY here, per the Utils.isForbiddenTag rule.                  *
029300*****************************************************************
029400 2500-PARSE-STREAM-ROW.
029500     ADD 1                      TO WS-POOL-COUNT.
029600     SET CN-POOL-IX             TO WS-POOL-COUNT.
029700     MOVE ZEROES                TO CP-TAG-COUNT(WS-POOL-COUNT).
029800
029900     MOVE 1                     TO WS-STREAM-PTR.
030000     UNSTRING WS-STREAM-LINE DELIMITED BY ','
030100         INTO WS-STREAM-TOKEN
030200         WITH POINTER WS-STREAM-PTR.
030300     MOVE WS-STREAM-TOKEN       TO CP-CONTENT-ID(WS-POOL-COUNT).
030400
030500     UNSTRING WS-STREAM-LINE DELIMITED BY ','
030600         INTO WS-STREAM-TOKEN
030700         WITH POINTER WS-STREAM-PTR.
030800     MOVE WS-STREAM-TOKEN       TO CP-SOURCE-AGENT-ID(WS-POOL-COUNT).
030900
031000     PERFORM 2600-EXTRACT-VALUE THRU 2600-EXIT
031100             VARYING WS-RELTYPE-IX FROM 1 BY 1
031200             UNTIL WS-RELTYPE-IX > CN-MAX-RELTYPES.
031300
031400     UNSTRING WS-STREAM-LINE DELIMITED BY ','
031500         INTO WS-STREAM-TOKEN
031600         WITH POINTER WS-STREAM-PTR.
031700     MOVE WS-STREAM-TOKEN       TO CP-SOURCE-LINK(WS-POOL-COUNT).
031800
031900     UNSTRING WS-STREAM-LINE DELIMITED BY X'00'
032000         INTO WS-TAGPAIR-LINE
032100         WITH POINTER WS-STREAM-PTR.
032200     MOVE 1                     TO WS-TAGPAIR-PTR.
032300     PERFORM 2700-EXTRACT-TAGPAIR THRU 2700-EXIT
032400             UNTIL WS-TAGPAIR-PTR > LENGTH OF WS-TAGPAIR-LINE.
032500
032600 2500-EXIT.
032700     EXIT.
032800
032900 2600-EXTRACT-VALUE.
033000     MOVE SPACES                TO WS-STREAM-TOKEN.
033100     UNSTRING WS-STREAM-LINE DELIMITED BY ','
033200         INTO WS-STREAM-TOKEN
033300         WITH POINTER WS-STREAM-PTR.
033400     IF  WS-STREAM-TOKEN(1:5) > '0.500'
033500         MOVE 1 TO CP-TRUE-DECISION(WS-POOL-COUNT WS-RELTYPE-IX)
033600     ELSE
033700         MOVE 0 TO CP-TRUE-DECISION(WS-POOL-COUNT WS-RELTYPE-IX)
033800     END-IF.
033900
034000 2600-EXIT.
034100     EXIT.
034200
034300 2700-EXTRACT-TAGPAIR.
034400     MOVE SPACES                TO WS-TAGPAIR-TOKEN.
034500     UNSTRING WS-TAGPAIR-LINE DELIMITED BY ';'
034600         INTO WS-TAGPAIR-TOKEN
034700         WITH POINTER WS-TAGPAIR-PTR.
034800     IF  WS-TAGPAIR-TOKEN NOT = SPACES
034900         PERFORM 2750-SPLIT-TAG-NAME THRU 2750-EXIT
035000         PERFORM 2800-CHECK-FORBIDDEN THRU 2800-EXIT
035100     END-IF.
035200
035300 2700-EXIT.
035400     EXIT.
035500
035600*****************************************************************
035700* Pull the tag name off the left of the colon in "tag:value".    *
035800*****************************************************************
035900 2750-SPLIT-TAG-NAME.
036000     MOVE SPACES                TO WS-CANDIDATE-TAG.
036100     UNSTRING WS-TAGPAIR-TOKEN DELIMITED BY ':'
036200         INTO WS-CANDIDATE-TAG.
036300
036400 2750-EXIT.
036500     EXIT.
036600
036700*****************************************************************
036800* Drop the tag if it is on the fixed stoplist (case-sensitive,   *
036900* exact match); otherwise add it to the pool entry's tag list.   *
037000*****************************************************************
037100 2800-CHECK-FORBIDDEN.
037200     IF  WS-TAG-CMP-ZONE = 'people  ' OR
037300         WS-TAG-CMP-ZONE = 'one     ' OR
037400         WS-TAG-CMP-ZONE = 'two     ' OR
037500         WS-TAG-CMP-ZONE = 'three   ' OR
037600         WS-TAG-CMP-ZONE = 'four    ' OR
037700         WS-TAG-CMP-ZONE = 'five    '
037800         CONTINUE
037900     ELSE
038000         IF  CP-TAG-COUNT(WS-POOL-COUNT) < CN-MAX-TAGS
038100             ADD 1 TO CP-TAG-COUNT(WS-POOL-COUNT)
038200             MOVE WS-CANDIDATE-TAG
038300                  TO CP-TAG-TEXT(WS-POOL-COUNT
038400                         CP-TAG-COUNT(WS-POOL-COUNT))
038500         END-IF
038600     END-IF.
038700
038800 2800-EXIT.
038900     EXIT.
039000
039100*****************************************************************
039200* Draw the next house random number, 0 <= n < WS-RANDOM-MODULUS. *
039300*****************************************************************
039400 3050-NEXT-RANDOM.
039500     COMPUTE WS-RANDOM-PRODUCT =
039600             WS-RANDOM-SEED * WS-RANDOM-MULTIPLIER.
039700     DIVIDE WS-RANDOM-PRODUCT BY WS-RANDOM-MODULUS
039800            GIVING WS-RANDOM-QUOTIENT
039900            REMAINDER WS-RANDOM-SEED.
040000
040100 3050-EXIT.
040200     EXIT.
040300
040400*****************************************************************
040500* Fisher-Yates shuffle of the whole pool using the house random  *
040600* generator.  Rather than physically moving each (large, nested  *
040700* OCCURS) pool entry, WS-SHUFFLE-ORDER is built as an indirection *
040800* table: WS-SHUFFLE-ORDER(i) holds the REAL pool subscript that   *
040900* shuffled position i maps to.  5200-DISTRIBUTE-ONE resolves      *
041000* through this table before touching a CP- field, rather than     *
041100* reorder the pool table itself entry by entry.                   *
041200*****************************************************************
041300 4000-SHUFFLE-POOL.
041400     PERFORM 4050-INIT-ORDER THRU 4050-EXIT
041500             VARYING WS-SHUF-IX FROM 1 BY 1
041600             UNTIL WS-SHUF-IX > WS-POOL-COUNT.
041700
041800     PERFORM 4100-SWAP-ENTRY THRU 4100-EXIT
041900             VARYING WS-SHUF-IX FROM WS-POOL-COUNT BY -1
042000             UNTIL WS-SHUF-IX < 2.
042100
042200 4000-EXIT.
042300     EXIT.
042400
042500 4050-INIT-ORDER.
042600     MOVE WS-SHUF-IX TO WS-SHUFFLE-ENTRY(WS-SHUF-IX).
042700
042800 4050-EXIT.
042900     EXIT.
043000
043100 4100-SWAP-ENTRY.
043200     PERFORM 3050-NEXT-RANDOM THRU 3050-EXIT.
043300     DIVIDE WS-RANDOM-SEED BY WS-SHUF-IX
043400            GIVING WS-RANDOM-QUOTIENT
043500            REMAINDER WS-SHUFFLE-PICK.
043600     ADD 1 TO WS-SHUFFLE-PICK.
043700     MOVE WS-SHUFFLE-ENTRY(WS-SHUF-IX)      TO WS-SHUFFLE-TEMP.
043800     MOVE WS-SHUFFLE-ENTRY(WS-SHUFFLE-PICK) TO
043900          WS-SHUFFLE-ENTRY(WS-SHUF-IX).
044000     MOVE WS-SHUFFLE-TEMP TO WS-SHUFFLE-ENTRY(WS-SHUFFLE-PICK).
044100
044200 4100-EXIT.
044300     EXIT.
044400
044500*****************************************************************
044600* Mark off the TRAINING/TEST slice boundaries against the now-   *
044700* shuffled pool - training gets the first N-TRAINING entries,    *
044800* test gets the next N-TEST entries.                             *
044900*****************************************************************
045000 4500-SPLIT-SLICES.
045100     MOVE 1                     TO LK-SLICE-START.
045200     MOVE LK-N-TRAINING         TO LK-SLICE-COUNT.
045300     IF  LK-SLICE-COUNT > WS-POOL-COUNT
045400         MOVE WS-POOL-COUNT     TO LK-SLICE-COUNT.
045500
045600 4500-EXIT.
045700     EXIT.
045800
045900*****************************************************************
046000* Distribute the slice LK-SLICE-START thru LK-SLICE-START +      *
046100* LK-SLICE-COUNT - 1: cycle a shuffled agent-id list, assign the  *
046200* owner, apply the owner's character override while not          *
046300* predicting, and hand the content to PRIV035.                   *
046400*****************************************************************
046500 5000-DISTRIBUTE-SLICE.
046600     PERFORM 5100-SHUFFLE-AGENTS THRU 5100-EXIT.
046700     MOVE 1                     TO WS-CYCLE-POINTER.
046800
046900     PERFORM 5200-DISTRIBUTE-ONE THRU 5200-EXIT
047000             VARYING WS-SLICE-IX FROM LK-SLICE-START BY 1
047100             UNTIL WS-SLICE-IX > LK-SLICE-START + LK-SLICE-COUNT
047200                                                   - 1.
047300
047400 5000-EXIT.
047500     EXIT.
047600
047700*****************************************************************
047800* Build a fresh shuffled cycle of every agent id in the table.   *
047900*****************************************************************
048000 5100-SHUFFLE-AGENTS.
048100     PERFORM 5110-INIT-CYCLE THRU 5110-EXIT
048200             VARYING WS-CYC-IX FROM 1 BY 1
048300             UNTIL WS-CYC-IX > LK-AGENT-COUNT.
048400
048500     PERFORM 5120-SWAP-CYCLE THRU 5120-EXIT
048600             VARYING WS-CYC-IX FROM LK-AGENT-COUNT BY -1
048700             UNTIL WS-CYC-IX < 2.
048800
048900 5100-EXIT.
049000     EXIT.
049100
049200 5110-INIT-CYCLE.
049300     MOVE WS-CYC-IX TO WS-CYCLE-ENTRY(WS-CYC-IX).
049400
049500 5110-EXIT.
049600     EXIT.
049700
049800 5120-SWAP-CYCLE.
049900     PERFORM 3050-NEXT-RANDOM THRU 3050-EXIT.
050000     DIVIDE WS-RANDOM-SEED BY WS-CYC-IX
050100            GIVING WS-RANDOM-QUOTIENT
050200            REMAINDER WS-SHUFFLE-PICK.
050300     ADD 1 TO WS-SHUFFLE-PICK.
050400     MOVE WS-CYCLE-ENTRY(WS-CYC-IX)      TO WS-SHUFFLE-TEMP.
050500     MOVE WS-CYCLE-ENTRY(WS-SHUFFLE-PICK) TO
050600          WS-CYCLE-ENTRY(WS-CYC-IX).
050700     MOVE WS-SHUFFLE-TEMP TO WS-CYCLE-ENTRY(WS-SHUFFLE-PICK).
050800
050900 5120-EXIT.
051000     EXIT.
051100
051200*****************************************************************
051300* Assign the next agent in the cycle as owner of one content     *
051400* item, override its ground truth if the owner's character       *
051500* calls for it, then CALL PRIV035 to process the content.        *
051600*****************************************************************
051700 5200-DISTRIBUTE-ONE.
051800     SET WS-REAL-POOL-IX TO WS-SHUFFLE-ENTRY(WS-SLICE-IX).
051900
052000     IF  WS-CYCLE-POINTER > LK-AGENT-COUNT
052100         PERFORM 5100-SHUFFLE-AGENTS THRU 5100-EXIT
052200         MOVE 1 TO WS-CYCLE-POINTER.
052300
052400     MOVE WS-CYCLE-ENTRY(WS-CYCLE-POINTER) TO WS-OWNER-IX.
052500     ADD 1 TO WS-CYCLE-POINTER.
052600
052700     MOVE AG-AGENT-ID(WS-OWNER-IX)
052800          TO CP-OWNER-AGENT-ID(WS-REAL-POOL-IX).
052900
053000     IF  NOT LK-PREDICT-ON
053100         PERFORM 5300-CHANGE-DECISION THRU 5300-EXIT.
053200
053300     PERFORM 5400-COPY-TO-RECORD THRU 5400-EXIT.
053400
053500     CALL 'PRIV035' USING AG-AGENT-TABLE LK-AGENT-COUNT
053600                           WS-OWNER-IX CN-RECORD
053700                           LK-PREDICTING-SW LK-EXTERNAL-SW
053800                           LK-TRUST-BASED-SW RS-AGGREGATE
053900                           LK-FALSE-PREDICT-COUNT LK-THRESHOLD.
054000
054100 5200-EXIT.
054200     EXIT.
054300
054400*****************************************************************
054500* Agent.changeDecision - applied to the true setting only while  *
054600* not predicting, per the owner's AG-CHARACTER.                  *
054700*****************************************************************
054800 5300-CHANGE-DECISION.
054900     EVALUATE TRUE
055000         WHEN AG-CHAR-NORMAL(WS-OWNER-IX)
055100             CONTINUE
055200         WHEN AG-CHAR-OPPOSITE(WS-OWNER-IX)
055300             PERFORM 5310-FLIP-ALL THRU 5310-EXIT
055400                     VARYING WS-RELTYPE-IX FROM 1 BY 1
055500                     UNTIL WS-RELTYPE-IX > CN-MAX-RELTYPES
055600         WHEN AG-CHAR-RANDOM(WS-OWNER-IX)
055700             PERFORM 5320-RANDOM-ALL THRU 5320-EXIT
055800                     VARYING WS-RELTYPE-IX FROM 1 BY 1
055900                     UNTIL WS-RELTYPE-IX > CN-MAX-RELTYPES
056000         WHEN AG-CHAR-PERMIT(WS-OWNER-IX)
056100             PERFORM 5330-PERMIT-ALL THRU 5330-EXIT
056200                     VARYING WS-RELTYPE-IX FROM 1 BY 1
056300                     UNTIL WS-RELTYPE-IX > CN-MAX-RELTYPES
056400     END-EVALUATE.
056500
056600 5300-EXIT.
056700     EXIT.
056800
056900 5310-FLIP-ALL.
057000     IF  CP-TRUE-DECISION(WS-REAL-POOL-IX WS-RELTYPE-IX) = 1
057100         MOVE 0 TO CP-TRUE-DECISION(WS-REAL-POOL-IX WS-RELTYPE-IX)
057200     ELSE
057300         MOVE 1 TO CP-TRUE-DECISION(WS-REAL-POOL-IX WS-RELTYPE-IX)
057400     END-IF.
057500
057600 5310-EXIT.
057700     EXIT.
057800
057900 5320-RANDOM-ALL.
058000     PERFORM 3050-NEXT-RANDOM THRU 3050-EXIT.
058100     DIVIDE WS-RANDOM-SEED BY 2
058200            GIVING WS-RANDOM-QUOTIENT
058300            REMAINDER WS-CHAR-RANDOM-IX.
058400     MOVE WS-CHAR-RANDOM-IX
058500          TO CP-TRUE-DECISION(WS-REAL-POOL-IX WS-RELTYPE-IX).
058600
058700 5320-EXIT.
058800     EXIT.
058900
059000 5330-PERMIT-ALL.
059100     MOVE 1 TO CP-TRUE-DECISION(WS-REAL-POOL-IX WS-RELTYPE-IX).
059200
059300 5330-EXIT.
059400     EXIT.
059500
059600*****************************************************************
059700* Copy the pool entry at WS-REAL-POOL-IX into the single-entry   *
059800* CN-RECORD buffer PRIV035 expects, field by field.               *
059900*****************************************************************
060000 5400-COPY-TO-RECORD.
060100     MOVE CP-CONTENT-ID(WS-REAL-POOL-IX)      TO CN-CONTENT-ID.
060200     MOVE CP-OWNER-AGENT-ID(WS-REAL-POOL-IX)  TO
060300          CN-OWNER-AGENT-ID.
060400     MOVE CP-SOURCE-AGENT-ID(WS-REAL-POOL-IX) TO
060500          CN-SOURCE-AGENT-ID.
060600     MOVE CP-SOURCE-LINK(WS-REAL-POOL-IX)     TO CN-SOURCE-LINK.
060700     MOVE CP-TAG-COUNT(WS-REAL-POOL-IX)       TO CN-TAG-COUNT.
060800     MOVE CP-USED-FLAG(WS-REAL-POOL-IX)       TO CN-USED-FLAG.
060900
061000     PERFORM 5410-COPY-ONE-TAG THRU 5410-EXIT
061100             VARYING CN-TAG-IX FROM 1 BY 1
061200             UNTIL CN-TAG-IX > CN-TAG-COUNT.
061300
061400     PERFORM 5420-COPY-ONE-TRUE THRU 5420-EXIT
061500             VARYING CN-TRUE-IX FROM 1 BY 1
061600             UNTIL CN-TRUE-IX > CN-MAX-RELTYPES.
061700
061800 5400-EXIT.
061900     EXIT.
062000
062100 5410-COPY-ONE-TAG.
062200     MOVE CP-TAG-TEXT(WS-REAL-POOL-IX CN-TAG-IX)
062300          TO CN-TAG-TEXT(CN-TAG-IX).
062400
062500 5410-EXIT.
062600     EXIT.
062700
062800 5420-COPY-ONE-TRUE.
062900     MOVE CP-TRUE-DECISION(WS-REAL-POOL-IX CN-TRUE-IX)
063000          TO CN-TRUE-DECISION(CN-TRUE-IX).
063100
063200 5420-EXIT.
063300     EXIT.
063400
063500     COPY PRIVERR.
