000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.   PRIV030.
000300 AUTHOR.       RICH JACKSON.
000400 INSTALLATION. CORPORATE SYSTEMS - MODELING AND SIMULATION.
000500 DATE-WRITTEN. 05/20/94.
000600 DATE-COMPILED.
000700 SECURITY.     PRIV030 - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* PRIV030 - ContentLoader / BulkContentLoader                   *
001100*                                                               *
001200* Builds the CN-CONTENT-POOL from two CSV files:                 *
001300* 1) Tag file       - content_id,tag1,tag2,...                  *
001400* 2) Training/test privacy-settings file - either the numeric    *
001500*    form (content_id,value1..valueR) or the text form           *
001600*    (content_id,label1..labelR); the form is detected once,     *
001700*    from column 2 of the first data line - this shop's usual   *
001800*    trick of peeking at the first detail line to size and       *
001900*    shape the rest of the read.                                 *
002000* Pool entries are built in two passes and squeezed down to one   *
002100* in a third:                                                      *
002120*   1) Tag pass   - one pool entry per distinct content id, up to  *
002130*      LK-N-TAGS tags (0 = all).                                   *
002140*   2) Privacy pass - matches each row's content id against a      *
002150*      tag-pass entry, sets the true decision per relation type,   *
002160*      and marks the entry CP-IS-MATCHED; a row with no tag match  *
002170*      is dropped.                                                 *
002180*   3) Compact pass (7000-COMPACT-POOL) - drops any tag-pass entry *
002200*      that never got a privacy match, so LK-POOL-COUNT only ever  *
002300*      covers content ids present in BOTH files.                   *
002400*                                                               *
002500* Date       UserID    Description                             *
002600* ---------- --------  --------------------------------------- *
002700* 1994-05-20 RKJ       Original design - tag/privacy-setting     *
002800*                      join and pool build, first cut.           *
002900* 1995-04-11 RAF       Added numeric/text form auto-detection.  *
003000* 1997-08-06 RKJ       Added N-TAGS truncation (0 = all tags).  *
003100* 1999-01-19 RAF       Y2K REVIEW - no date fields read from     *
003200*                      either CSV file.  No change required.    *
003300* 2002-03-11 JLM       REQ 20020311-2 - removed the bare GO TO   *
003400*                      out of 3100-PARSE-PRIV-LINE; the no-match *
003500*                      skip is now a structured IF.              *
003550* 2005-11-21 JLM       REQ 20051121-1 - a tag-only content id      *
003560*                      (no matching privacy row) was staying in   *
003570*                      the pool at CP-TRUE-DECISION's VALUE ZEROES *
003580*                      default - fabricated DENY ground truth -   *
003590*                      and flowing straight into the shuffle and   *
003600*                      simulation.  Added CP-MATCHED-FLAG and      *
003610*                      7000-COMPACT-POOL to drop any entry the     *
003620*                      privacy pass never matched.                *
003650*****************************************************************
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.   IBM-390.
004000 OBJECT-COMPUTER.   IBM-390.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     UPSI-0 IS LOADER-DEBUG-SWITCH.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT TAG-FILE            ASSIGN TO TAGFILE
004700            ORGANIZATION IS LINE SEQUENTIAL
004800            FILE STATUS IS WS-TAG-STATUS.
004900     SELECT PRIV-SETTINGS-FILE  ASSIGN TO PRIVFILE
005000            ORGANIZATION IS LINE SEQUENTIAL
005100            FILE STATUS IS WS-PRIV-STATUS.
005200 DATA DIVISION.
005300 FILE SECTION.
005400 FD  TAG-FILE
005500     RECORDING MODE IS F.
005600 01  TAG-RECORD                 PIC  X(2048).
005700
005800 FD  PRIV-SETTINGS-FILE
005900     RECORDING MODE IS F.
006000 01  PRIV-RECORD                PIC  X(256).
006100
006200 WORKING-STORAGE SECTION.
006300*****************************************************************
006400* Define constant and define storage.                           *
006500*****************************************************************
006600 01  WS-TAG-STATUS              PIC  X(02) VALUE SPACES.
006700 01  WS-PRIV-STATUS             PIC  X(02) VALUE SPACES.
006800 01  WS-TAG-EOF                 PIC  X(01) VALUE 'N'.
006900     88  TAG-FILE-AT-EOF                 VALUE 'Y'.
007000 01  WS-PRIV-EOF                PIC  X(01) VALUE 'N'.
007100     88  PRIV-FILE-AT-EOF                 VALUE 'Y'.
007200 01  WS-FIRST-PRIV-LINE-SW      PIC  X(01) VALUE 'Y'.
007300     88  FIRST-PRIV-LINE                  VALUE 'Y'.
007400 01  WS-NUMERIC-FORM-SW         PIC  X(01) VALUE 'Y'.
007500     88  NUMERIC-FORM                     VALUE 'Y'.
007600
007700 01  WS-TAG-LINE-WORK           PIC  X(2048) VALUE SPACES.
007800 01  WS-TAG-TOKEN               PIC  X(40) VALUE SPACES.
007900 01  WS-TAG-TOKEN-IX            PIC  9(04) VALUE ZEROES COMP.
008000 01  WS-TAG-UNSTR-PTR           PIC  9(04) VALUE ZEROES COMP.
008100
008200 01  WS-PRIV-LINE-WORK          PIC  X(256) VALUE SPACES.
008300 01  WS-PRIV-TOKEN              PIC  X(40) VALUE SPACES.
008400 01  WS-PRIV-TOKEN-IX           PIC  9(02) VALUE ZEROES COMP.
008500 01  WS-PRIV-UNSTR-PTR          PIC  9(04) VALUE ZEROES COMP.
008600
008700 01  WS-CONTENT-ID-NUM          PIC  9(18) VALUE ZEROES.
008800 01  WS-TAG-POOL-IX             PIC  9(05) VALUE ZEROES COMP.
008900 01  WS-FOUND-POOL-IX           PIC  9(05) VALUE ZEROES COMP.
009000 01  WS-FOUND-SW                PIC  X(01) VALUE 'N'.
009100     88  POOL-ENTRY-FOUND                 VALUE 'Y'.
009200
009300 01  WS-NUMERIC-VALUE           PIC  9V999 VALUE ZEROES.
009400* Alternate whole/fraction view of WS-NUMERIC-VALUE, the way    *
009500* FK-AMOUNT fields are split for edit-report spacing.           *
009600 01  WS-NUMERIC-VALUE-X REDEFINES WS-NUMERIC-VALUE.
009700     02  WS-NUMERIC-WHOLE       PIC  9(01).
009800     02  WS-NUMERIC-FRAC        PIC  9(03).
009900 01  WS-TEXT-LABEL              PIC  X(07) VALUE SPACES.
010000 01  WS-RELTYPE-IX              PIC  9(02) VALUE ZEROES COMP.
010100 01  WS-DECISION-SET-SW         PIC  X(01) VALUE 'N'.
010200     88  SOME-RELTYPE-SET                 VALUE 'Y'.
010300
010400* WS-CONTENT-ID-NUM redefined as two half-words so a quick      *
010500* equality probe can be done on the high-order digits first,    *
010600* following the FK-KEY/FK-FF-KEY split-field habit.             *
010700 01  WS-CONTENT-ID-SPLIT REDEFINES WS-CONTENT-ID-NUM.
010800     02  WS-CONTENT-ID-HI       PIC  9(09).
010900     02  WS-CONTENT-ID-LO       PIC  9(09).
011000
011100 01  WS-POOL-COUNT              PIC  9(05) VALUE ZEROES COMP.
011200* Destination subscript for 7000-COMPACT-POOL's squeeze-out of   *
011210* any tag-only entry that never matched a privacy row.           *
011220 01  WS-BUILT-COUNT             PIC  9(05) VALUE ZEROES COMP.
011300
011400 01  FE-DDNAME                  PIC  X(08) VALUE SPACES.
011500 01  FE-PARAGRAPH                PIC  X(10) VALUE SPACES.
011600 01  FCT-ERROR.
011700     02  FILLER                 PIC  X(13) VALUE 'File Error   '.
011800     02  FE-DS                  PIC  X(08) VALUE SPACES.
011900     02  FILLER                 PIC  X(01) VALUE SPACES.
012000     02  FILLER                 PIC  X(07) VALUE 'STATUS:'.
012100     02  FE-STATUS              PIC  X(02) VALUE SPACES.
012200     02  FILLER                 PIC  X(12) VALUE ' PARAGRAPH: '.
012300     02  FE-PARA-TXT            PIC  X(10) VALUE SPACES.
012400* Split view of FCT-ERROR used when the message is folded onto  *
012500* two lines of the run log, the way FCT-MSG1/FCT-MSG2 were.     *
012600 01  FCT-ERROR-ALT REDEFINES FCT-ERROR.
012700     02  FE-FIRST-HALF          PIC  X(26).
012800     02  FE-SECOND-HALF         PIC  X(27).
012900
013000 01  LOG-RECORD.
013100     02  LOG-DATE               PIC  X(08) VALUE SPACES.
013200     02  FILLER                 PIC  X(01) VALUE SPACES.
013300     02  LOG-TIME               PIC  X(08) VALUE SPACES.
013400     02  FILLER                 PIC  X(01) VALUE SPACES.
013500     02  LOG-TEXT               PIC  X(60) VALUE SPACES.
013600 01  WS-RUN-DATE                PIC  X(08) VALUE SPACES.
013700 01  WS-RUN-TIME                PIC  X(08) VALUE SPACES.
013800
013900 LINKAGE SECTION.
014000     COPY PRIVCNT.
014100 01  LK-N-TAGS                  PIC  9(04) COMP.
014200 01  LK-POOL-COUNT               PIC  9(05) COMP.
014300
014400 PROCEDURE DIVISION USING CN-CONTENT-POOL LK-N-TAGS
014500                           LK-POOL-COUNT.
014600*****************************************************************
014700* Main process.                                                 *
014800*****************************************************************
014900 0000-MAIN.
015000     PERFORM 1000-OPEN-FILES    THRU 1000-EXIT.
015100     PERFORM 2000-LOAD-TAGS     THRU 2000-EXIT
015200             WITH TEST AFTER
015300             UNTIL TAG-FILE-AT-EOF.
015400     PERFORM 3000-LOAD-PRIVACY  THRU 3000-EXIT
015500             WITH TEST AFTER
015600             UNTIL PRIV-FILE-AT-EOF.
015650     PERFORM 7000-COMPACT-POOL  THRU 7000-EXIT.
015700     PERFORM 8000-CLOSE-FILES   THRU 8000-EXIT.
015800     MOVE WS-POOL-COUNT         TO LK-POOL-COUNT.
015900     GOBACK.
016000
016100*****************************************************************
016200* Open the tag file and the privacy-settings file.              *
016300*****************************************************************
016400 1000-OPEN-FILES.
016500     OPEN INPUT TAG-FILE.
016600     IF  WS-TAG-STATUS NOT = '00'
016700         MOVE 'TAGFILE '        TO FE-DDNAME
016800         MOVE WS-TAG-STATUS     TO FE-STATUS
016900         MOVE '1000'            TO FE-PARAGRAPH
017000         PERFORM 9998-ABEND   THRU 9998-EXIT.
017100
017200     OPEN INPUT PRIV-SETTINGS-FILE.
017300     IF  WS-PRIV-STATUS NOT = '00'
017400         MOVE 'PRIVFILE'        TO FE-DDNAME
017500         MOVE WS-PRIV-STATUS    TO FE-STATUS
017600         MOVE '1000'            TO FE-PARAGRAPH
017700         PERFORM 9998-ABEND   THRU 9998-EXIT.
017800
017900 1000-EXIT.
018000     EXIT.
018100
018200*****************************************************************
018300* Read the tag file fully into the pool - first CSV column is   *
018400* the content id, the rest are one tag string per column.  Each  *
018500* distinct content id becomes a new pool entry here; the        *
018600* privacy pass below fills in the true decision.                 *
018700*****************************************************************
018800 2000-LOAD-TAGS.
018900     READ TAG-FILE INTO WS-TAG-LINE-WORK
019000         AT END
019100             MOVE 'Y'           TO WS-TAG-EOF
019200         NOT AT END
019300             PERFORM 2100-PARSE-TAG-LINE THRU 2100-EXIT.
019400
019500 2000-EXIT.
019600     EXIT.
019700
019800 2100-PARSE-TAG-LINE.
019900     ADD 1                       TO WS-POOL-COUNT.
020000     SET CN-POOL-IX              TO WS-POOL-COUNT.
020100     MOVE ZEROES                 TO CP-TAG-COUNT(WS-POOL-COUNT).
020200     MOVE 1                      TO WS-TAG-UNSTR-PTR.
020300     MOVE 0                      TO WS-TAG-TOKEN-IX.
020400
020500     UNSTRING WS-TAG-LINE-WORK DELIMITED BY ','
020600         INTO WS-TAG-TOKEN
020700         WITH POINTER WS-TAG-UNSTR-PTR.
020800     MOVE WS-TAG-TOKEN           TO WS-CONTENT-ID-NUM.
020900     MOVE WS-CONTENT-ID-NUM
021000          TO CP-CONTENT-ID(WS-POOL-COUNT).
021100
021200     PERFORM 2150-EXTRACT-TAG-TOKEN THRU 2150-EXIT
021300             UNTIL WS-TAG-UNSTR-PTR > LENGTH OF
021400                       WS-TAG-LINE-WORK.
021500
021600 2100-EXIT.
021700     EXIT.
021800
021900*****************************************************************
022000* Pull one tag token off the current line; drop it if the       *
022100* column is empty or the entry has already reached LK-N-TAGS.   *
022200*****************************************************************
022300 2150-EXTRACT-TAG-TOKEN.
022400     MOVE SPACES                 TO WS-TAG-TOKEN.
022500     UNSTRING WS-TAG-LINE-WORK DELIMITED BY ','
022600         INTO WS-TAG-TOKEN
022700         WITH POINTER WS-TAG-UNSTR-PTR.
022800     IF  WS-TAG-TOKEN NOT = SPACES AND
022900         (LK-N-TAGS = ZEROES OR
023000          CP-TAG-COUNT(WS-POOL-COUNT) < LK-N-TAGS)
023100         ADD 1 TO CP-TAG-COUNT(WS-POOL-COUNT)
023200         MOVE WS-TAG-TOKEN
023300              TO CP-TAG-TEXT(WS-POOL-COUNT
023400                     CP-TAG-COUNT(WS-POOL-COUNT))
023500     END-IF.
023600
023700 2150-EXIT.
023800     EXIT.
023900
024000*****************************************************************
024100* Read the privacy-settings file fully, matching each row's      *
024200* content id against a pool entry already built by the tag       *
024300* pass.  Rows with no matching tag entry are dropped - they      *
024400* belong to content that the tag file never produced.            *
024500*****************************************************************
024600 3000-LOAD-PRIVACY.
024700     READ PRIV-SETTINGS-FILE INTO WS-PRIV-LINE-WORK
024800         AT END
024900             MOVE 'Y'           TO WS-PRIV-EOF
025000         NOT AT END
025100             PERFORM 3050-DETECT-FORM    THRU 3050-EXIT
025200             PERFORM 3100-PARSE-PRIV-LINE THRU 3100-EXIT.
025300
025400 3000-EXIT.
025500     EXIT.
025600
025700*****************************************************************
025800* Detect numeric vs. text form by trying to parse column 2 of    *
025900* the FIRST data line as a number; if that fails, treat the      *
026000* whole file as the text form.                                   *
026100*****************************************************************
026200 3050-DETECT-FORM.
026300     IF  FIRST-PRIV-LINE
026400         MOVE 1                  TO WS-PRIV-UNSTR-PTR
026500         UNSTRING WS-PRIV-LINE-WORK DELIMITED BY ','
026600             INTO WS-PRIV-TOKEN
026700             WITH POINTER WS-PRIV-UNSTR-PTR
026800         UNSTRING WS-PRIV-LINE-WORK DELIMITED BY ','
026900             INTO WS-PRIV-TOKEN
027000             WITH POINTER WS-PRIV-UNSTR-PTR
027100         IF  WS-PRIV-TOKEN IS NUMERIC
027200             MOVE 'Y'            TO WS-NUMERIC-FORM-SW
027300         ELSE
027400             MOVE 'N'            TO WS-NUMERIC-FORM-SW
027500         END-IF
027600         MOVE 'N'                TO WS-FIRST-PRIV-LINE-SW
027700     END-IF.
027800
027900 3050-EXIT.
028000     EXIT.
028100
028200 3100-PARSE-PRIV-LINE.
028300     MOVE 1                      TO WS-PRIV-UNSTR-PTR.
028400     UNSTRING WS-PRIV-LINE-WORK DELIMITED BY ','
028500         INTO WS-PRIV-TOKEN
028600         WITH POINTER WS-PRIV-UNSTR-PTR.
028700     MOVE WS-PRIV-TOKEN           TO WS-CONTENT-ID-NUM.
028800
028900     PERFORM 3200-FIND-POOL-ENTRY THRU 3200-EXIT.
029000     IF  POOL-ENTRY-FOUND
029100         MOVE 'N'                 TO WS-DECISION-SET-SW
029200         PERFORM 3150-EXTRACT-PRIV-TOKEN THRU 3150-EXIT
029300                 VARYING WS-RELTYPE-IX FROM 1 BY 1
029400                 UNTIL WS-RELTYPE-IX > CN-MAX-RELTYPES
029500                    OR WS-PRIV-UNSTR-PTR > LENGTH OF
029600                           WS-PRIV-LINE-WORK
029700
029800         IF  NOT SOME-RELTYPE-SET
029900             MOVE 'NO RELATION TYPE SET - PRIVACY LOAD ABORTED'
030000                                 TO LOG-TEXT
030100             PERFORM 9999-WRITE-LOG THRU 9999-EXIT
030200             PERFORM 9998-ABEND     THRU 9998-EXIT
030250         ELSE
030260             MOVE 'Y' TO CP-MATCHED-FLAG(WS-FOUND-POOL-IX)
030300         END-IF
030400     END-IF.
030500
030600 3100-EXIT.
030700     EXIT.
030800
030900*****************************************************************
031000* Pull one privacy-value token off the current line and        *
031100* translate it to a 0/1 true decision for the relation type     *
031200* it lines up with.                                             *
031300*****************************************************************
031400 3150-EXTRACT-PRIV-TOKEN.
031500     MOVE SPACES                  TO WS-PRIV-TOKEN.
031600     UNSTRING WS-PRIV-LINE-WORK DELIMITED BY ','
031700         INTO WS-PRIV-TOKEN
031800         WITH POINTER WS-PRIV-UNSTR-PTR.
031900     IF  NUMERIC-FORM
032000         PERFORM 3110-NUMERIC-TO-DECISION THRU 3110-EXIT
032100     ELSE
032200         PERFORM 3120-TEXT-TO-DECISION    THRU 3120-EXIT
032300     END-IF.
032400
032500 3150-EXIT.
032600     EXIT.
032700
032800 3110-NUMERIC-TO-DECISION.
032900     MOVE WS-PRIV-TOKEN          TO WS-NUMERIC-VALUE.
033000     IF  WS-NUMERIC-VALUE > .500
033100         MOVE 1 TO CP-TRUE-DECISION(WS-FOUND-POOL-IX
033200                       WS-RELTYPE-IX)
033300     ELSE
033400         MOVE 0 TO CP-TRUE-DECISION(WS-FOUND-POOL-IX
033500                       WS-RELTYPE-IX)
033600     END-IF.
033700     MOVE 'Y'                    TO WS-DECISION-SET-SW.
033800
033900 3110-EXIT.
034000     EXIT.
034100
034200 3120-TEXT-TO-DECISION.
034300     MOVE WS-PRIV-TOKEN          TO WS-TEXT-LABEL.
034400     IF  WS-TEXT-LABEL = 'public '
034500         MOVE 1 TO CP-TRUE-DECISION(WS-FOUND-POOL-IX
034600                       WS-RELTYPE-IX)
034700         MOVE 'Y'                TO WS-DECISION-SET-SW
034800     ELSE
034900         IF  WS-TEXT-LABEL = 'private'
035000             MOVE 0 TO CP-TRUE-DECISION(WS-FOUND-POOL-IX
035100                           WS-RELTYPE-IX)
035200             MOVE 'Y'            TO WS-DECISION-SET-SW
035300         END-IF
035400     END-IF.
035500
035600 3120-EXIT.
035700     EXIT.
035800
035900 3200-FIND-POOL-ENTRY.
036000     MOVE 'N'                     TO WS-FOUND-SW.
036100     PERFORM 3250-SCAN-POOL-ENTRY THRU 3250-EXIT
036200             VARYING WS-TAG-POOL-IX FROM 1 BY 1
036300             UNTIL WS-TAG-POOL-IX > WS-POOL-COUNT
036400                OR POOL-ENTRY-FOUND.
036500
036600 3200-EXIT.
036700     EXIT.
036800
036900*****************************************************************
037000* Test one pool entry for a content-id match.                   *
037100*****************************************************************
037200 3250-SCAN-POOL-ENTRY.
037300     IF  CP-CONTENT-ID(WS-TAG-POOL-IX) = WS-CONTENT-ID-NUM
037400         AND CP-TAG-COUNT(WS-TAG-POOL-IX) > ZEROES
037500         MOVE WS-TAG-POOL-IX      TO WS-FOUND-POOL-IX
037600         MOVE 'Y'                 TO WS-FOUND-SW
037700     END-IF.
037800
037900 3250-EXIT.
038000     EXIT.
038100
038110*****************************************************************
038120* Squeeze WS-POOL-COUNT down to only the CP-IS-MATCHED entries -  *
038130* a tag-pass entry the privacy pass never matched is dropped      *
038140* here rather than carried forward at its DENY default.           *
038150*****************************************************************
038160 7000-COMPACT-POOL.
038170     MOVE ZEROES                 TO WS-BUILT-COUNT.
038180     PERFORM 7050-COMPACT-ONE  THRU 7050-EXIT
038190             VARYING WS-TAG-POOL-IX FROM 1 BY 1
038195             UNTIL WS-TAG-POOL-IX > WS-POOL-COUNT.
038200     MOVE WS-BUILT-COUNT          TO WS-POOL-COUNT.
038210
038220 7000-EXIT.
038230     EXIT.
038240
038250*****************************************************************
038260* Keep one pool entry if it matched; otherwise log it dropped.    *
038270* A kept entry is slid down to the next free slot only when the   *
038280* slot actually changes, the same no-op-move guard PRIV031 uses   *
038290* on its shuffle swap.                                            *
038300*****************************************************************
038310 7050-COMPACT-ONE.
038320     IF  CP-IS-MATCHED(WS-TAG-POOL-IX)
038330         ADD 1                    TO WS-BUILT-COUNT
038340         IF  WS-BUILT-COUNT NOT = WS-TAG-POOL-IX
038350             MOVE CN-POOL-ENTRY(WS-TAG-POOL-IX)
038360                  TO CN-POOL-ENTRY(WS-BUILT-COUNT)
038370         END-IF
038380     ELSE
038390         MOVE 'CONTENT ID HAD TAGS BUT NO PRIVACY MATCH - DROPPED'
038400                                  TO LOG-TEXT
038410         PERFORM 9999-WRITE-LOG THRU 9999-EXIT
038420     END-IF.
038430
038440 7050-EXIT.
038450     EXIT.
038460
038470*****************************************************************
038480* Close the tag file and the privacy-settings file.             *
038490*****************************************************************
038495 8000-CLOSE-FILES.
038600     CLOSE TAG-FILE.
038700     CLOSE PRIV-SETTINGS-FILE.
038800
038900 8000-EXIT.
039000     EXIT.
039100
039200     COPY PRIVERR.
