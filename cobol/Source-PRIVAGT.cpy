000100*****************************************************************
000200* PRIV AGENT population table definition.                      *
000300*                                                               *
000400* One entry per agent in the simulated network.  Carries the   *
000500* agent's own (internal) tag table, its external tag table     *
000600* fed by related agents, a confusion-matrix Stats block per     *
000700* relation type (internal and external), the Trust this agent  *
000800* holds toward every related agent it has seen content from,   *
000900* and the agent's outbound relation list.                      *
001000*                                                               *
001100* Date       UserID    Description                             *
001200* ---------- --------  --------------------------------------- *
001300* 1994-03-11 RKJ       Original design - internal tag table     *
001400*                      and Stats block only.                   *
001500* 1994-09-02 RAF       Added AG-EXT-TAG-TABLE and AG-EXT-STATS  *
001600*                      for the external estimation pass.       *
001700* 1998-11-30 RKJ       Added AG-TRUST-TABLE (TRUST-based        *
001800*                      experiment support).                    *
001900* 1999-01-18 RKJ       Y2K - no date fields in this record,     *
002000*                      reviewed and closed with no change.     *
002100*****************************************************************
002200 01  AG-MAX-AGENTS          PIC S9(05) VALUE 2000    COMP.
002300 01  AG-MAX-TAGS            PIC S9(04) VALUE 300     COMP.
002400 01  AG-MAX-RELTYPES        PIC S9(02) VALUE 5       COMP.
002500 01  AG-MAX-TRUST           PIC S9(04) VALUE 40      COMP.
002600 01  AG-MAX-RELATIONS       PIC S9(04) VALUE 60      COMP.
002700
002800 01  AG-AGENT-TABLE.
002900     02  AG-ENTRY OCCURS 2000 TIMES
003000                       INDEXED BY AG-IX.
003100         03  AG-AGENT-ID        PIC  9(09) VALUE ZEROES.
003200         03  AG-CHARACTER       PIC  X(01) VALUE 'N'.
003300             88  AG-CHAR-NORMAL           VALUE 'N'.
003400             88  AG-CHAR-OPPOSITE         VALUE 'O'.
003500             88  AG-CHAR-RANDOM           VALUE 'R'.
003600             88  AG-CHAR-PERMIT           VALUE 'P'.
003700         03  AG-PREDICTING      PIC  X(01) VALUE 'N'.
003800             88  AG-PREDICTION-ON         VALUE 'Y'.
003900         03  AG-CONTENT-COUNT   PIC  9(05) VALUE ZEROES COMP.
004000         03  AG-RELATION-COUNT  PIC  9(05) VALUE ZEROES COMP.
004100         03  AG-TAG-COUNT       PIC  9(04) VALUE ZEROES COMP.
004200         03  AG-EXT-TAG-COUNT   PIC  9(04) VALUE ZEROES COMP.
004300         03  AG-TRUST-COUNT     PIC  9(04) VALUE ZEROES COMP.
004400*                                                               *
004500* Internal tag table - support/effect learned from this         *
004600* agent's own shared content.  AG-TAG-SUPPORT is shared across  *
004700* relation types; AG-TAG-EFFECT is kept one value per type.     *
004800*                                                               *
004900         03  AG-TAG-TABLE OCCURS 300 TIMES
005000                       INDEXED BY AG-TAG-IX.
005100             04  AG-TAG-NAME    PIC  X(40) VALUE SPACES.
005200             04  AG-TAG-SUPPORT PIC  9(09)V9(04) VALUE ZEROES
005300                                COMP-3.
005400             04  AG-TAG-EFFECT OCCURS 5 TIMES
005500                       INDEXED BY AG-TAG-EFF-IX.
005600                 05  AG-EFFECT-VALUE PIC S9(09)V9(04) VALUE
005700                                ZEROES COMP-3.
005800*                                                               *
005900* External tag table - one support AND one effect value per    *
006000* relation type (trust-scaled when trust-based learning is on).*
006100*                                                               *
006200         03  AG-EXT-TAG-TABLE OCCURS 300 TIMES
006300                       INDEXED BY AG-ETAG-IX.
006400             04  AG-ETAG-NAME   PIC  X(40) VALUE SPACES.
006500             04  AG-ETAG-SUPPORT OCCURS 5 TIMES
006600                       INDEXED BY AG-ETAG-SUP-IX.
006700                 05  AG-ETAG-SUP-VALUE PIC 9(09)V9(04) VALUE
006800                                ZEROES COMP-3.
006900             04  AG-ETAG-EFFECT OCCURS 5 TIMES
007000                       INDEXED BY AG-ETAG-EFF-IX.
007100                 05  AG-ETAG-EFF-VALUE PIC S9(09)V9(04) VALUE
007200                                ZEROES COMP-3.
007300*                                                               *
007400* Internal and external confusion-matrix Stats, one 2x2 matrix  *
007500* per relation type.  Row 0 = actual DENY, row 1 = actual       *
007600* PERMIT; column 0 = estimated DENY, column 1 = estimated       *
007700* PERMIT.                                                       *
007800*                                                               *
007900         03  AG-STATS OCCURS 5 TIMES INDEXED BY AG-STATS-IX.
008000             04  AG-CONFUSION OCCURS 2 TIMES
008100                       INDEXED BY AG-CONF-ACT-IX.
008200                 05  AG-CONF-COL OCCURS 2 TIMES
008300                       INDEXED BY AG-CONF-EST-IX.
008400                     06  AG-CONFUSION-CT PIC 9(09) VALUE ZEROES
008500                                COMP.
008600         03  AG-EXT-STATS OCCURS 5 TIMES INDEXED BY AG-ESTATS-IX.
008700             04  AG-ECONFUSION OCCURS 2 TIMES
008800                       INDEXED BY AG-ECONF-ACT-IX.
008900                 05  AG-ECONF-COL OCCURS 2 TIMES
009000                       INDEXED BY AG-ECONF-EST-IX.
009100                     06  AG-ECONFUSION-CT PIC 9(09) VALUE
009200                                ZEROES COMP.
009300*                                                               *
009400* Trust this agent holds toward each related agent, one        *
009500* agree/disagree/ratio triple per relation type.                *
009600*                                                               *
009700         03  AG-TRUST-TABLE OCCURS 40 TIMES
009800                       INDEXED BY AG-TRUST-IX.
009900             04  AG-TRUST-AGENT-ID PIC 9(09) VALUE ZEROES.
010000             04  AG-TRUST-AGREE OCCURS 5 TIMES
010100                       INDEXED BY AG-TRA-IX.
010200                 05  AG-AGREE-CT PIC 9(09) VALUE ZEROES COMP.
010300             04  AG-TRUST-DISAGREE OCCURS 5 TIMES
010400                       INDEXED BY AG-TRD-IX.
010500                 05  AG-DISAGREE-CT PIC 9(09) VALUE ZEROES
010600                                COMP.
010700             04  AG-TRUST-VALUE OCCURS 5 TIMES
010800                       INDEXED BY AG-TRV-IX.
010900                 05  AG-TRUST-RATIO PIC 9V9(04) VALUE 0.5000
011000                                COMP-3.
011100         03  AG-RELATION-LIST OCCURS 60 TIMES
011200                       INDEXED BY AG-REL-IX.
011300             04  AG-REL-DEST-ID PIC  9(09) VALUE ZEROES.
011400             04  AG-REL-TYPE-NO PIC  9(02) VALUE ZEROES.
011500         03  FILLER             PIC  X(40) VALUE SPACES.
