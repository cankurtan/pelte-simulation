000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.   PRIV101.
000300 AUTHOR.       RANDY FRERKING.
000400 INSTALLATION. CORPORATE SYSTEMS - MODELING AND SIMULATION.
000500 DATE-WRITTEN. 09/02/94.
000600 DATE-COMPILED.
000700 SECURITY.     PRIV101 - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* PRIV101 - TrustEvaluator.  Same training/test-size and         *
001100* threshold control breaks as PRIV100, plus a third break over   *
001200* the fixed table of untrusted-agent counts, WS-UNTRUSTED-TABLE. *
001300* For each count value, every simulation randomly marks that     *
001400* many distinct agents AG-CHARACTER OPPOSITE before the train     *
001500* slice is distributed, and distribution runs with trust-based   *
001600* learning on (LK-TRUST-BASED-SW = 'Y'), so PRIV021's trust       *
001700* weighting discounts the untrustworthy agents' external tag     *
001800* effect over the run.  The results row carries a second "EXT"   *
001900* block from the external-only aggregate (PRIV040 LK-EXT-BLOCK-  *
002000* SW = 'Y' on the 'W' action).                                   *
002100*                                                               *
002200* Date       UserID    Description                             *
002300* ---------- --------  --------------------------------------- *
002400* 1994-09-02 RAF       Original design - new trust-weighted      *
002500*                      evaluator shell, added alongside PRIVPLT's *
002600*                      TRUST dispatch branch.                    *
002700* 1998-11-30 RKJ       Added WS-UNTRUSTED-TABLE break (was a      *
002800*                      single hardcoded untrusted count).        *
002900* 1999-01-21 RKJ       Y2K REVIEW - no date fields anywhere in    *
003000*                      this program.  No change required.        *
003100* 2002-11-19 RAF       REQ 20021119-1 - LK-THRESHOLD now reaches  *
003200*                      PRIV031/PRIV035/PRIV020 for real instead   *
003300*                      of the hardcoded zero those programs used  *
003400*                      to pass each other.                        *
003450* 2005-11-17 RAF       REQ 20051117-2 - pass LK-RELTYPE-COUNT on  *
003460*                      to PRIV010 so an out-of-range edge type    *
003470*                      is defaulted to 0 at table-build time.     *
003500*****************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER.   IBM-390.
003900 OBJECT-COMPUTER.   IBM-390.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM
004200     UPSI-3 IS TRUST-EVALUATOR-DEBUG-SWITCH.
004300 DATA DIVISION.
004400 WORKING-STORAGE SECTION.
004500*****************************************************************
004600* Define constant and define storage.                           *
004700*****************************************************************
004800     COPY PRIVAGT.
004900 01  WS-AGENT-COUNT             PIC  9(05) VALUE ZEROES COMP.
005000
005100     COPY PRIVCNT.
005200 01  WS-POOL-COUNT              PIC  9(05) VALUE ZEROES COMP.
005300
005400* House table of training/test pool-size pairs - same values as *
005500* PRIV100's WS-TRAIN-TEST-TABLE.                                 *
005600 01  WS-TRAIN-TEST-LITERALS.
005700     02  WS-TT-1-TRAIN          PIC  9(09) VALUE 00000500 COMP.
005800     02  WS-TT-1-TEST           PIC  9(09) VALUE 00000200 COMP.
005900     02  WS-TT-2-TRAIN          PIC  9(09) VALUE 00001000 COMP.
006000     02  WS-TT-2-TEST           PIC  9(09) VALUE 00000400 COMP.
006100     02  WS-TT-3-TRAIN          PIC  9(09) VALUE 00002000 COMP.
006200     02  WS-TT-3-TEST           PIC  9(09) VALUE 00000800 COMP.
006300 01  WS-TRAIN-TEST-TABLE REDEFINES WS-TRAIN-TEST-LITERALS.
006400     02  WS-TT-ENTRY OCCURS 3 TIMES.
006500         03  WS-TT-TRAINING     PIC  9(09) COMP.
006600         03  WS-TT-TEST         PIC  9(09) COMP.
006700 01  WS-MAX-PAIRS               PIC  9(02) VALUE 3 COMP.
006800 01  WS-PAIR-IX                 PIC  9(02) VALUE ZEROES COMP.
006900
007000 01  WS-MAX-THRESHOLDS          PIC  9(02) VALUE ZEROES COMP.
007100 01  WS-THRESH-IX               PIC  9(02) VALUE ZEROES COMP.
007200
007300* House table of untrusted-agent counts - the extra control      *
007400* break TrustEvaluator adds on top of PRIV100's two.              *
007500 01  WS-UNTRUSTED-LITERALS.
007600     02  WS-UT-01               PIC  9(02) VALUE 01.
007700     02  WS-UT-02               PIC  9(02) VALUE 02.
007800     02  WS-UT-03               PIC  9(02) VALUE 03.
007900     02  WS-UT-04               PIC  9(02) VALUE 04.
008000     02  WS-UT-05               PIC  9(02) VALUE 05.
008100     02  WS-UT-06               PIC  9(02) VALUE 07.
008200     02  WS-UT-07               PIC  9(02) VALUE 10.
008300     02  WS-UT-08               PIC  9(02) VALUE 15.
008400     02  WS-UT-09               PIC  9(02) VALUE 20.
008500     02  WS-UT-10               PIC  9(02) VALUE 25.
008600     02  WS-UT-11               PIC  9(02) VALUE 30.
008700 01  WS-UNTRUSTED-TABLE REDEFINES WS-UNTRUSTED-LITERALS.
008800     02  WS-UT-ENTRY OCCURS 11 TIMES
008900                       PIC  9(02).
009000 01  WS-MAX-UNTRUSTED           PIC  9(02) VALUE 11 COMP.
009100 01  WS-UNTRUSTED-IX            PIC  9(02) VALUE ZEROES COMP.
009200 01  WS-MARKED-COUNT            PIC  9(02) VALUE ZEROES COMP.
009300 01  WS-PICK-IX                 PIC  9(05) VALUE ZEROES COMP.
009400
009500* House multiplicative-congruential generator - same constants   *
009600* as PRIV031's 3050-NEXT-RANDOM, kept local here since this       *
009700* program does its own agent selection, not a pool shuffle.      *
009800 01  WS-RANDOM-SEED             PIC  9(09) VALUE 192837465
009900                                COMP-3.
010000 01  WS-RANDOM-PRODUCT          PIC  9(18) VALUE ZEROES COMP-3.
010100 01  WS-RANDOM-QUOTIENT         PIC  9(09) VALUE ZEROES COMP-3.
010200 01  WS-RANDOM-MODULUS          PIC  9(09) VALUE 999999937
010300                                COMP-3.
010400 01  WS-RANDOM-MULTIPLIER       PIC  9(05) VALUE 48271 COMP-3.
010500 01  WS-CLOCK-SEED              PIC  9(08) VALUE ZEROES.
010600 01  WS-CLOCK-SEED-X REDEFINES WS-CLOCK-SEED.
010700     02  WS-CLOCK-SEED-HI       PIC  9(04).
010800     02  WS-CLOCK-SEED-LO       PIC  9(04).
010900 01  WS-RUN-TIME                PIC  X(08) VALUE SPACES.
011000
011100 01  WS-SIM-IX                  PIC  9(04) VALUE ZEROES COMP.
011200
011300* Grouped so both slice bounds can be cleared in one MOVE at the
011400* top of each simulation.
011500 01  WS-SLICE-BOUNDS.
011600     02  WS-SLICE-START         PIC  9(05) VALUE ZEROES COMP.
011700     02  WS-SLICE-COUNT         PIC  9(05) VALUE ZEROES COMP.
011800 01  WS-SLICE-BOUNDS-ALPHA REDEFINES WS-SLICE-BOUNDS
011900                       PIC  X(08).
012000
012100 01  WS-DIST-ACTION             PIC  X(01) VALUE SPACES.
012200 01  WS-PREDICT-SW              PIC  X(01) VALUE 'N'.
012300     88  WS-PREDICT-ON                   VALUE 'Y'.
012400 01  WS-EXTERNAL-SW             PIC  X(01) VALUE 'Y'.
012500 01  WS-TRUST-BASED-SW          PIC  X(01) VALUE 'Y'.
012600 01  WS-RESULTS-ACTION          PIC  X(01) VALUE SPACES.
012700 01  WS-EXT-BLOCK-SW            PIC  X(01) VALUE 'Y'.
012800
012900* Run counters grouped together so one MOVE ZEROES resets all
013000* three at the top of every simulation.
013100 01  WS-RUN-COUNTERS.
013200     02  WS-FALSE-PREDICT-COUNT PIC  9(09) VALUE ZEROES COMP.
013300     02  FILLER                 PIC  X(04) VALUE ZEROES.
013400 01  WS-RUN-COUNTERS-ALPHA REDEFINES WS-RUN-COUNTERS
013500                       PIC  X(08).
013600
013700 LINKAGE SECTION.
013800 01  LK-N-TAGS                  PIC  9(04) COMP.
013900 01  LK-NUM-OF-SIMS             PIC  9(04) COMP.
014000 01  LK-THRESHOLD-COUNT         PIC  9(02) COMP.
014100 01  LK-THRESHOLD-LIST.
014200     02  LK-THRESHOLD-ENTRY OCCURS 8 TIMES
014300                       PIC  9V9(04).
014400     COPY PRIVRPT.
014500 01  LK-RELTYPE-COUNT           PIC  9(02) COMP.
014600 01  LK-RELTYPE-NAMES.
014700     02  LK-RELTYPE-NAME OCCURS 5 TIMES
014800                       PIC  X(10).
014900
015000 PROCEDURE DIVISION USING LK-N-TAGS LK-NUM-OF-SIMS
015100                           LK-THRESHOLD-COUNT LK-THRESHOLD-LIST
015200                           RS-RECORD RS-AGGREGATE
015300                           LK-RELTYPE-COUNT LK-RELTYPE-NAMES.
015400*****************************************************************
015500* Main process.                                                 *
015600*****************************************************************
015700 0000-MAIN.
015800     ACCEPT WS-RUN-TIME FROM TIME.
015900     MOVE WS-RUN-TIME(1:8)      TO WS-CLOCK-SEED.
016000     ADD WS-CLOCK-SEED-HI       TO WS-RANDOM-SEED.
016100     ADD WS-CLOCK-SEED-LO       TO WS-RANDOM-SEED.
016200
016300     MOVE LK-THRESHOLD-COUNT    TO WS-MAX-THRESHOLDS.
016400     PERFORM 2000-SIZE-BREAK    THRU 2000-EXIT
016500             VARYING WS-PAIR-IX FROM 1 BY 1
016600             UNTIL WS-PAIR-IX > WS-MAX-PAIRS.
016700     GOBACK.
016800
016900*****************************************************************
017000* Control break 1 (within this tag-count) - training/test pool   *
017100* size.                                                          *
017200*****************************************************************
017300 2000-SIZE-BREAK.
017400     PERFORM 3000-THRESHOLD-BREAK THRU 3000-EXIT
017500             VARYING WS-THRESH-IX FROM 1 BY 1
017600             UNTIL WS-THRESH-IX > WS-MAX-THRESHOLDS.
017700
017800 2000-EXIT.
017900     EXIT.
018000
018100*****************************************************************
018200* Control break 2 - threshold value.                             *
018300*****************************************************************
018400 3000-THRESHOLD-BREAK.
018500     PERFORM 3500-UNTRUSTED-BREAK THRU 3500-EXIT
018600             VARYING WS-UNTRUSTED-IX FROM 1 BY 1
018700             UNTIL WS-UNTRUSTED-IX > WS-MAX-UNTRUSTED.
018800
018900 3000-EXIT.
019000     EXIT.
019100
019200*****************************************************************
019300* Control break 3 - untrusted-agent count.  Zero the aggregate,  *
019400* run the configured number of simulations, then write the       *
019500* normal row block plus the "EXT" external-only block.           *
019600*****************************************************************
019700 3500-UNTRUSTED-BREAK.
019800     MOVE 'Z'                   TO WS-RESULTS-ACTION.
019900     CALL 'PRIV040' USING RS-RECORD RS-AGGREGATE WS-RESULTS-ACTION
020000                          LK-RELTYPE-COUNT LK-RELTYPE-NAMES
020100                          WS-EXT-BLOCK-SW.
020200
020300     PERFORM 4000-RUN-SIMULATION THRU 4000-EXIT
020400             VARYING WS-SIM-IX FROM 1 BY 1
020500             UNTIL WS-SIM-IX > LK-NUM-OF-SIMS.
020600
020700     MOVE WS-TT-TRAINING(WS-PAIR-IX)    TO RS-TRAINING-SIZE.
020800     MOVE WS-TT-TEST(WS-PAIR-IX)        TO RS-TEST-SIZE.
020900     MOVE LK-THRESHOLD-ENTRY(WS-THRESH-IX) TO RS-THRESHOLD.
021000     MOVE LK-N-TAGS                     TO RS-N-TAGS.
021100     MOVE LK-NUM-OF-SIMS                TO RS-N-SIMS.
021200
021300     MOVE 'W'                   TO WS-RESULTS-ACTION.
021400     CALL 'PRIV040' USING RS-RECORD RS-AGGREGATE WS-RESULTS-ACTION
021500                          LK-RELTYPE-COUNT LK-RELTYPE-NAMES
021600                          WS-EXT-BLOCK-SW.
021700
021800 3500-EXIT.
021900     EXIT.
022000
022100*****************************************************************
022200* One independent simulation - fresh environment, untrusted-     *
022300* agent injection, then distribute the train slice (trust-based  *
022400* learning on) and the test slice, folding confusion totals into *
022500* the running aggregate.                                         *
022600*****************************************************************
022700 4000-RUN-SIMULATION.
022800     PERFORM 4100-BUILD-ENVIRONMENT THRU 4100-EXIT.
022900     PERFORM 4150-MARK-UNTRUSTED    THRU 4150-EXIT.
023000     PERFORM 4200-DISTRIBUTE-TRAIN  THRU 4200-EXIT.
023100     PERFORM 4300-DISTRIBUTE-TEST   THRU 4300-EXIT.
023200
023300     MOVE 'A'                   TO WS-RESULTS-ACTION.
023400     CALL 'PRIV040' USING RS-RECORD RS-AGGREGATE WS-RESULTS-ACTION
023500                          LK-RELTYPE-COUNT LK-RELTYPE-NAMES
023600                          WS-EXT-BLOCK-SW.
023700
023800 4000-EXIT.
023900     EXIT.
024000
024100*****************************************************************
024200* Build a fresh agent table and content pool, then shuffle the   *
024300* pool and mark off the training slice.                          *
024400*****************************************************************
024500 4100-BUILD-ENVIRONMENT.
024600     MOVE ZEROES                TO WS-RUN-COUNTERS-ALPHA.
024700     MOVE ZEROES                TO WS-SLICE-BOUNDS-ALPHA.
024800     MOVE ZEROES                TO AG-AGENT-TABLE.
024900     MOVE ZEROES                TO CN-CONTENT-POOL.
025000
025100     CALL 'PRIV010' USING AG-AGENT-TABLE WS-AGENT-COUNT
025150                          LK-RELTYPE-COUNT.
025200
025300     CALL 'PRIV030' USING CN-CONTENT-POOL LK-N-TAGS WS-POOL-COUNT.
025400
025500     MOVE 'S'                   TO WS-DIST-ACTION.
025600     CALL 'PRIV031' USING AG-AGENT-TABLE WS-AGENT-COUNT
025700                          CN-CONTENT-POOL
025800                          WS-DIST-ACTION
025900                          WS-TT-TRAINING(WS-PAIR-IX)
026000                          WS-TT-TEST(WS-PAIR-IX)
026100                          WS-SLICE-START WS-SLICE-COUNT
026200                          WS-PREDICT-SW WS-POOL-COUNT
026300                          WS-EXTERNAL-SW WS-TRUST-BASED-SW
026400                          RS-AGGREGATE WS-FALSE-PREDICT-COUNT
026500                          LK-THRESHOLD-ENTRY(WS-THRESH-IX).
026600
026700 4100-EXIT.
026800     EXIT.
026900
027000*****************************************************************
027100* Randomly mark WS-UT-ENTRY(WS-UNTRUSTED-IX) distinct agents      *
027200* AG-CHARACTER OPPOSITE, so PRIV021's trust weighting has         *
027300* untrustworthy agents to discount over the run.                  *
027400*****************************************************************
027500 4150-MARK-UNTRUSTED.
027600     MOVE ZEROES                TO WS-MARKED-COUNT.
027700     PERFORM 4160-MARK-ONE-UNTRUSTED THRU 4160-EXIT
027800             UNTIL WS-MARKED-COUNT NOT < WS-UT-ENTRY(WS-UNTRUSTED-IX).
027900
028000 4150-EXIT.
028100     EXIT.
028200
028300 4160-MARK-ONE-UNTRUSTED.
028400     COMPUTE WS-RANDOM-PRODUCT =
028500             WS-RANDOM-SEED * WS-RANDOM-MULTIPLIER.
028600     DIVIDE WS-RANDOM-PRODUCT BY WS-RANDOM-MODULUS
028700            GIVING WS-RANDOM-QUOTIENT
028800            REMAINDER WS-RANDOM-SEED.
028900     DIVIDE WS-RANDOM-SEED BY WS-AGENT-COUNT
029000            GIVING WS-RANDOM-QUOTIENT
029100            REMAINDER WS-PICK-IX.
029200     ADD 1                      TO WS-PICK-IX.
029300     IF  NOT AG-CHAR-OPPOSITE(WS-PICK-IX)
029400         SET AG-CHAR-OPPOSITE(WS-PICK-IX) TO TRUE
029500         ADD 1                  TO WS-MARKED-COUNT
029600     END-IF.
029700
029800 4160-EXIT.
029900     EXIT.
030000
030100*****************************************************************
030200* Distribute the training slice - trust-based learning on, so    *
030300* the owning agent's tag tables and trust weights are built from *
030400* ground truth (with the marked agents' character overriding it).*
030500*****************************************************************
030600 4200-DISTRIBUTE-TRAIN.
030700     MOVE 'N'                   TO WS-PREDICT-SW.
030800     MOVE 'D'                   TO WS-DIST-ACTION.
030900     CALL 'PRIV031' USING AG-AGENT-TABLE WS-AGENT-COUNT
031000                          CN-CONTENT-POOL
031100                          WS-DIST-ACTION
031200                          WS-TT-TRAINING(WS-PAIR-IX)
031300                          WS-TT-TEST(WS-PAIR-IX)
031400                          WS-SLICE-START WS-SLICE-COUNT
031500                          WS-PREDICT-SW WS-POOL-COUNT
031600                          WS-EXTERNAL-SW WS-TRUST-BASED-SW
031700                          RS-AGGREGATE WS-FALSE-PREDICT-COUNT
031800                          LK-THRESHOLD-ENTRY(WS-THRESH-IX).
031900
032000 4200-EXIT.
032100     EXIT.
032200
032300*****************************************************************
032400* Mark off the test slice immediately after the training slice   *
032500* and distribute it with prediction on.                          *
032600*****************************************************************
032700 4300-DISTRIBUTE-TEST.
032800     COMPUTE WS-SLICE-START = WS-SLICE-START + WS-SLICE-COUNT.
032900     IF  WS-SLICE-START > WS-POOL-COUNT
033000         MOVE ZEROES            TO WS-SLICE-COUNT
033100     ELSE
033200         MOVE WS-TT-TEST(WS-PAIR-IX) TO WS-SLICE-COUNT
033300         IF  WS-SLICE-START + WS-SLICE-COUNT - 1 > WS-POOL-COUNT
033400             COMPUTE WS-SLICE-COUNT =
033500                     WS-POOL-COUNT - WS-SLICE-START + 1
033600         END-IF
033700     END-IF.
033800
033900     MOVE 'Y'                   TO WS-PREDICT-SW.
034000     MOVE 'D'                   TO WS-DIST-ACTION.
034100     CALL 'PRIV031' USING AG-AGENT-TABLE WS-AGENT-COUNT
034200                          CN-CONTENT-POOL
034300                          WS-DIST-ACTION
034400                          WS-TT-TRAINING(WS-PAIR-IX)
034500                          WS-TT-TEST(WS-PAIR-IX)
034600                          WS-SLICE-START WS-SLICE-COUNT
034700                          WS-PREDICT-SW WS-POOL-COUNT
034800                          WS-EXTERNAL-SW WS-TRUST-BASED-SW
034900                          RS-AGGREGATE WS-FALSE-PREDICT-COUNT
035000                          LK-THRESHOLD-ENTRY(WS-THRESH-IX).
035100
035200 4300-EXIT.
035300     EXIT.
