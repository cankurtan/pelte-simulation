000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.   PRIV010.
000300 AUTHOR.       RANDY FRERKING.
000400 INSTALLATION. CORPORATE SYSTEMS - MODELING AND SIMULATION.
000500 DATE-WRITTEN. 03/14/94.
000600 DATE-COMPILED.
000700 SECURITY.     PRIV010 - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* PRIV010 - SnapDataLoader                                      *
001100*                                                               *
001200* Builds the in-memory social graph used by every simulation:   *
001300* 1) Read the node/features file sequentially and add one       *
001400*    AG-RECORD entry per agent, keyed by AGENT-ID.               *
001500* 2) Read the edge file sequentially and add one directed        *
001600*    relation SOURCE->DEST of the given type to the caller's     *
001700*    relation table and to the source agent's own relation       *
001800*    list.                                                       *
001900* No totals or control breaks are produced at this stage - this  *
002000* is pure table-building, called once at the start of every      *
002100* simulation by PRIV100/PRIV101.                                  *
002200*                                                               *
002300* Date       UserID    Description                             *
002400* ---------- --------  --------------------------------------- *
002500* 1994-03-14 RAF       Original design - sequential node/edge    *
002600*                      table build, first cut.                   *
002700* 1994-10-01 RKJ       Added default relation type 0 when the    *
002800*                      edge record has only 2 tokens.            *
002900* 1998-05-19 RAF       Widened WS-AGENT-TABLE to 2000 entries.   *
003000* 1999-01-18 RKJ       Y2K REVIEW - no date fields read from      *
003100*                      either input file.  No change.            *
003200* 2002-07-30 JLM       REQ 20020730-2 - log a warning when an     *
003300*                      edge references an unknown agent id.      *
003400* 2003-04-08 RAF       REQ 20030408-2 - pulled the src/dst agent   *
003500*                      table scan out of 3100-ADD-RELATION into   *
003600*                      its own paragraph, 3150-SCAN-FOR-PAIR, so   *
003700*                      the search is a plain out-of-line PERFORM  *
003800*                      VARYING THRU like the rest of our table    *
003900*                      scans.  Also clears WS-FOUND-SRC-IX before  *
004000*                      each scan - it was carrying a stale value  *
004100*                      forward from the prior edge.               *
004200* 2004-08-12 RAF       REQ 20040812-1 - added FCT-ERROR-ALT so    *
004300*                      9997-FCT-ERROR (PRIVERR) can fold the      *
004400*                      message onto two run-log lines, and added  *
004500*                      WS-AGENT-ID-SIGNED to skip a node line      *
004600*                      with a bad AGENT-ID instead of loading it.  *
004650* 2005-11-03 JLM       REQ 20051103-1 - AGENT-ID is a plain        *
004660*                      integer, never zero-padded, so the fixed   *
004670*                      9-byte column overlay on the node and       *
004680*                      edge lines was lining up on the wrong       *
004690*                      bytes whenever an id ran shorter than 9      *
004700*                      digits.  Switched 2100-ADD-AGENT and        *
004710*                      3100-ADD-RELATION to UNSTRING each line on  *
004720*                      the blank delimiter instead, same as the    *
004730*                      comma UNSTRING in PRIV030/PRIV031, and put   *
004740*                      WS-EDGE-TOKEN-COUNT's TALLYING IN to work    *
004750*                      telling a 2-token edge line from a 3-token  *
004760*                      one.                                        *
004765* 2005-11-17 RAF       REQ 20051117-2 - an edge type out of range   *
004766*                      for the run's configured relation-type      *
004767*                      count (LK-RELTYPE-COUNT, now passed in from  *
004768*                      PRIV100/PRIV101) was being stored as-is       *
004769*                      instead of defaulted to 0 like a missing      *
004770*                      third token; PRIV035's visibility break       *
004771*                      was comparing against the raw stored value.   *
004772*                      Defaulted it in 3100-ADD-RELATION.            *
004773*****************************************************************
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER.   IBM-390.
005100 OBJECT-COMPUTER.   IBM-390.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM
005400     UPSI-0 IS LOADER-DEBUG-SWITCH.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT AGT-FEATURES-FILE   ASSIGN TO FEATURES
005800            ORGANIZATION IS LINE SEQUENTIAL
005900            FILE STATUS IS WS-FEATURES-STATUS.
006000     SELECT AGT-EDGES-FILE      ASSIGN TO EDGES
006100            ORGANIZATION IS LINE SEQUENTIAL
006200            FILE STATUS IS WS-EDGES-STATUS.
006300 DATA DIVISION.
006400 FILE SECTION.
006500 FD  AGT-FEATURES-FILE
006600     RECORDING MODE IS F.
006700 01  FEATURES-RECORD            PIC  X(256).
006800
006900 FD  AGT-EDGES-FILE
007000     RECORDING MODE IS F.
007100 01  EDGES-RECORD               PIC  X(40).
007200
007300 WORKING-STORAGE SECTION.
007400*****************************************************************
007500* Define constant and define storage.                           *
007600*****************************************************************
007700 01  WS-MAX-AGENTS              PIC S9(05) VALUE 2000 COMP.
007800 01  WS-MAX-RELATIONS           PIC S9(06) VALUE 8000 COMP.
007900
008000 01  WS-FEATURES-STATUS         PIC  X(02) VALUE SPACES.
008100 01  WS-EDGES-STATUS            PIC  X(02) VALUE SPACES.
008200 01  WS-FEATURES-EOF            PIC  X(01) VALUE 'N'.
008300     88  FEATURES-AT-EOF                 VALUE 'Y'.
008400 01  WS-EDGES-EOF               PIC  X(01) VALUE 'N'.
008500     88  EDGES-AT-EOF                    VALUE 'Y'.
008600
008700* NODE/EDGE are space-delimited text, not fixed columns - an
008710* agent id is a plain integer and is never zero-padded out to
008720* 9 bytes, so the line is read whole here and UNSTRUNG on the
008730* delimiter in 2100-ADD-AGENT/3100-ADD-RELATION, the same way
008740* PRIV030/PRIV031 UNSTRING their comma-delimited input.
008800 01  WS-NODE-LINE-WORK          PIC  X(256) VALUE SPACES.
008810 01  WS-NODE-AGENT-TEXT         PIC  X(09) VALUE SPACES.
009100
009200 01  WS-EDGE-LINE-WORK          PIC  X(40) VALUE SPACES.
009300 01  WS-EDGE-SRC-TEXT           PIC  X(09) VALUE SPACES.
009400 01  WS-EDGE-DST-TEXT           PIC  X(09) VALUE SPACES.
009500 01  WS-EDGE-TYPE-TEXT          PIC  X(02) VALUE SPACES.
009900
009910* Set by UNSTRING's TALLYING IN to the number of tokens actually
009920* found on the EDGE line - 2 means no REL-TYPE token, default it.
010000 01  WS-EDGE-TOKEN-COUNT        PIC  9(01) VALUE ZEROES COMP.
010100
010200 01  WS-AGENT-ID-NUM            PIC  9(09) VALUE ZEROES.
010300
010400* Signed overlay used the same way WS-REL-TYPE-SIGNED is, to
010500* trap a blank/garbled AGENT-ID token moved in as a negative
010600* number instead of aborting the whole load on a bad node line.
010700 01  WS-AGENT-ID-SIGNED REDEFINES WS-AGENT-ID-NUM PIC S9(09).
010800
010900 01  WS-SRC-ID-NUM              PIC  9(09) VALUE ZEROES.
011000 01  WS-DST-ID-NUM              PIC  9(09) VALUE ZEROES.
011100 01  WS-REL-TYPE-NUM            PIC  9(02) VALUE ZEROES.
011200
011300* WS-REL-TYPE-NUM redefined to catch a punched-in negative edge
011400* type - this shop keeps one signed overlay per text-derived
011500* field rather than testing the unsigned form directly.
011600 01  WS-REL-TYPE-SIGNED REDEFINES WS-REL-TYPE-NUM PIC S9(02).
011700
011800 01  WS-AGENT-COUNT             PIC  9(05) VALUE ZEROES COMP.
011900 01  WS-RELATION-COUNT          PIC  9(06) VALUE ZEROES COMP.
012000 01  WS-AGENT-IX                PIC  9(05) VALUE ZEROES COMP.
012100 01  WS-FOUND-SRC-IX            PIC  9(05) VALUE ZEROES COMP.
012200 01  WS-FOUND-DST-IX            PIC  9(05) VALUE ZEROES COMP.
012300 01  WS-DST-FOUND-SW            PIC  X(01) VALUE 'N'.
012400     88  DST-AGENT-FOUND                 VALUE 'Y'.
012500
012600 01  WS-RUN-DATE                PIC  X(08) VALUE SPACES.
012700 01  WS-RUN-TIME                PIC  X(08) VALUE SPACES.
012800
012900 01  FE-DDNAME                  PIC  X(08) VALUE SPACES.
013000 01  FE-PARAGRAPH                PIC  X(10) VALUE SPACES.
013100 01  FCT-ERROR.
013200     02  FILLER                 PIC  X(13) VALUE 'File Error   '.
013300     02  FE-DS                  PIC  X(08) VALUE SPACES.
013400     02  FILLER                 PIC  X(01) VALUE SPACES.
013500     02  FILLER                 PIC  X(07) VALUE 'STATUS:'.
013600     02  FE-STATUS              PIC  X(02) VALUE SPACES.
013700     02  FILLER                 PIC  X(12) VALUE ' PARAGRAPH: '.
013800     02  FE-PARA-TXT            PIC  X(10) VALUE SPACES.
013900
014000* Split view of FCT-ERROR - 9997-FCT-ERROR (PRIVERR) folds the
014100* message onto two run-log lines using these two halves.
014200 01  FCT-ERROR-ALT REDEFINES FCT-ERROR.
014300     02  FE-FIRST-HALF          PIC  X(26).
014400     02  FE-SECOND-HALF         PIC  X(27).
014500
014600 01  LOG-RECORD.
014700     02  LOG-DATE               PIC  X(08) VALUE SPACES.
014800     02  FILLER                 PIC  X(01) VALUE SPACES.
014900     02  LOG-TIME               PIC  X(08) VALUE SPACES.
015000     02  FILLER                 PIC  X(01) VALUE SPACES.
015100     02  LOG-TEXT               PIC  X(60) VALUE SPACES.
015200
015300 LINKAGE SECTION.
015400     COPY PRIVAGT.
015500 01  LK-AGENT-TABLE-COUNT       PIC  9(05) COMP.
015510
015520* Configured number of relation types in effect for this run -
015530* PRIVPLT's WS-RELTYPE-COUNT, handed down through PRIV100/PRIV101.
015540* An edge's REL-TYPE-NO at or above this count is out of range and
015550* is defaulted to 0 in 3100-ADD-RELATION, the same as a missing
015560* third token.
015570 01  LK-RELTYPE-COUNT           PIC  9(02) COMP.
015600
015700 PROCEDURE DIVISION USING AG-AGENT-TABLE LK-AGENT-TABLE-COUNT
015710                           LK-RELTYPE-COUNT.
015800*****************************************************************
015900* Main process.                                                 *
016000*****************************************************************
016100 0000-MAIN.
016200     PERFORM 1000-OPEN-FILES    THRU 1000-EXIT.
016300     PERFORM 2000-READ-NODES    THRU 2000-EXIT
016400             WITH TEST AFTER
016500             UNTIL FEATURES-AT-EOF.
016600     PERFORM 3000-READ-EDGES    THRU 3000-EXIT
016700             WITH TEST AFTER
016800             UNTIL EDGES-AT-EOF.
016900     PERFORM 8000-CLOSE-FILES   THRU 8000-EXIT.
017000     MOVE WS-AGENT-COUNT        TO LK-AGENT-TABLE-COUNT.
017100     GOBACK.
017200
017300*****************************************************************
017400* Open the node and edge files.                                 *
017500*****************************************************************
017600 1000-OPEN-FILES.
017700     OPEN INPUT AGT-FEATURES-FILE.
017800     IF  WS-FEATURES-STATUS NOT = '00'
017900         MOVE 'FEATURES'        TO FE-DDNAME
018000         MOVE WS-FEATURES-STATUS TO FE-STATUS
018100         MOVE '1000'            TO FE-PARAGRAPH
018200         PERFORM 9998-ABEND   THRU 9998-EXIT.
018300
018400     OPEN INPUT AGT-EDGES-FILE.
018500     IF  WS-EDGES-STATUS NOT = '00'
018600         MOVE 'EDGES   '        TO FE-DDNAME
018700         MOVE WS-EDGES-STATUS   TO FE-STATUS
018800         MOVE '1000'            TO FE-PARAGRAPH
018900         PERFORM 9998-ABEND   THRU 9998-EXIT.
019000
019100 1000-EXIT.
019200     EXIT.
019300
019400*****************************************************************
019500* Read one NODE line - the first token is the agent id, the     *
019600* rest of the line is FEATURES and is read but never used by    *
019700* any downstream estimation rule.                                *
019800*****************************************************************
019900 2000-READ-NODES.
020000     READ AGT-FEATURES-FILE INTO WS-NODE-LINE-WORK
020100         AT END
020200             MOVE 'Y'           TO WS-FEATURES-EOF
020300         NOT AT END
020400             PERFORM 2100-ADD-AGENT THRU 2100-EXIT.
020500
020600 2000-EXIT.
020700     EXIT.
020800
020900 2100-ADD-AGENT.
021000     MOVE SPACES                TO WS-NODE-AGENT-TEXT.
021010     UNSTRING WS-NODE-LINE-WORK DELIMITED BY SPACE
021020         INTO WS-NODE-AGENT-TEXT.
021030     MOVE WS-NODE-AGENT-TEXT    TO WS-AGENT-ID-NUM.
021100     IF  WS-AGENT-ID-SIGNED < ZEROES
021200         MOVE 'BAD AGENT-ID ON NODE LINE - ENTRY SKIPPED'
021300                                 TO LOG-TEXT
021400         PERFORM 9999-WRITE-LOG THRU 9999-EXIT
021500     ELSE
021600         ADD 1                  TO WS-AGENT-COUNT
021700         MOVE WS-AGENT-ID-NUM
021800                     TO AG-AGENT-ID(WS-AGENT-COUNT)
021900         MOVE 'N'    TO AG-CHARACTER(WS-AGENT-COUNT)
022000         MOVE 'N'    TO AG-PREDICTING(WS-AGENT-COUNT).
022100
022200 2100-EXIT.
022300     EXIT.
022400
022500*****************************************************************
022600* Read one EDGE line - SOURCE DEST [TYPE].  Default TYPE to 0   *
022700* when the third token is absent (single relation type FRIEND). *
022800*****************************************************************
022900 3000-READ-EDGES.
023000     READ AGT-EDGES-FILE INTO WS-EDGE-LINE-WORK
023100         AT END
023200             MOVE 'Y'           TO WS-EDGES-EOF
023300         NOT AT END
023400             PERFORM 3100-ADD-RELATION THRU 3100-EXIT.
023500
023600 3000-EXIT.
023700     EXIT.
023800
023900 3100-ADD-RELATION.
023910     MOVE SPACES                TO WS-EDGE-SRC-TEXT
023920                                    WS-EDGE-DST-TEXT
023930                                    WS-EDGE-TYPE-TEXT.
023940     MOVE ZEROES                TO WS-EDGE-TOKEN-COUNT.
023950     UNSTRING WS-EDGE-LINE-WORK DELIMITED BY SPACE
023960         INTO WS-EDGE-SRC-TEXT
024000              WS-EDGE-DST-TEXT
024100              WS-EDGE-TYPE-TEXT
024110         TALLYING IN WS-EDGE-TOKEN-COUNT.
024200     MOVE WS-EDGE-SRC-TEXT      TO WS-SRC-ID-NUM.
024210     MOVE WS-EDGE-DST-TEXT      TO WS-DST-ID-NUM.
024220     IF  WS-EDGE-TOKEN-COUNT < 3
024300         MOVE ZEROES            TO WS-REL-TYPE-NUM
024400     ELSE
024500         MOVE WS-EDGE-TYPE-TEXT TO WS-REL-TYPE-NUM.
024600
024700     IF  WS-REL-TYPE-SIGNED < ZEROES
024800         MOVE ZEROES            TO WS-REL-TYPE-NUM.
024810
024820* Absent third token is defaulted above; an in-range but
024830* out-of-bounds type (>= the configured relation-type count)
024840* gets the same default here.
024850     IF  WS-REL-TYPE-NUM NOT < LK-RELTYPE-COUNT
024860         MOVE ZEROES            TO WS-REL-TYPE-NUM.
024900
025000     SET WS-DST-FOUND-SW TO FALSE.
025100     MOVE ZEROES                TO WS-FOUND-SRC-IX.
025200     PERFORM 3150-SCAN-FOR-PAIR THRU 3150-EXIT
025300             VARYING WS-AGENT-IX FROM 1 BY 1
025400             UNTIL WS-AGENT-IX > WS-AGENT-COUNT
025500                OR DST-AGENT-FOUND.
025600
025700     IF  WS-FOUND-SRC-IX > ZEROES AND WS-DST-FOUND-SW = 'Y'
025800         ADD 1                  TO WS-RELATION-COUNT
025900         ADD 1 TO AG-RELATION-COUNT(WS-FOUND-SRC-IX)
026000         SET AG-REL-IX
026100                 TO AG-RELATION-COUNT(WS-FOUND-SRC-IX)
026200         MOVE WS-DST-ID-NUM
026300                 TO AG-REL-DEST-ID(WS-FOUND-SRC-IX AG-REL-IX)
026400         MOVE WS-REL-TYPE-NUM
026500                 TO AG-REL-TYPE-NO(WS-FOUND-SRC-IX AG-REL-IX)
026600     ELSE
026700         MOVE 'EDGE PARENT NOT FOUND IN NODE TABLE'
026800                                 TO LOG-TEXT
026900         PERFORM 9999-WRITE-LOG THRU 9999-EXIT.
027000
027100 3100-EXIT.
027200     EXIT.
027300
027400*****************************************************************
027500* Linear scan of the agent table for the SOURCE and DEST agent  *
027600* IDs named on the EDGE line just read.  Split out of           *
027700* 3100-ADD-RELATION 2003-04-08 RAF - REQ 20030408-2, so the     *
027800* search is an out-of-line PERFORM like the rest of the shop's  *
027900* table scans.                                                  *
028000*****************************************************************
028100 3150-SCAN-FOR-PAIR.
028200     IF  AG-AGENT-ID(WS-AGENT-IX) = WS-SRC-ID-NUM
028300         MOVE WS-AGENT-IX       TO WS-FOUND-SRC-IX
028400     END-IF
028500     IF  AG-AGENT-ID(WS-AGENT-IX) = WS-DST-ID-NUM
028600         MOVE WS-AGENT-IX       TO WS-FOUND-DST-IX
028700         MOVE 'Y'               TO WS-DST-FOUND-SW
028800     END-IF.
028900
029000 3150-EXIT.
029100     EXIT.
029200
029300*****************************************************************
029400* Close the node and edge files.                                *
029500*****************************************************************
029600 8000-CLOSE-FILES.
029700     CLOSE AGT-FEATURES-FILE.
029800     CLOSE AGT-EDGES-FILE.
029900
030000 8000-EXIT.
030100     EXIT.
030200
030300     COPY PRIVERR.
