000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.   PRIVPLT.
000300 AUTHOR.       R K JACKSON.
000400 INSTALLATION. CORPORATE SYSTEMS - MODELING AND SIMULATION.
000500 DATE-WRITTEN. 03/11/94.
000600 DATE-COMPILED.
000700 SECURITY.     PRIVPLT - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* PRIV - Privacy-Setting Estimation Simulation Batch            *
001100*                                                               *
001200* PRIVPLT is the job-step driver for the whole PRIV suite.  It  *
001300* reads the run-control card (RUNCARD), builds the table of     *
001400* parameter combinations requested for this run, and CALLs      *
001500* either PRIV100 (Evaluator) or PRIV101 (TrustEvaluator) once    *
001600* for every tag-count entry in the table, the same driver-table *
001700* shape this shop has always used to fan a nightly run out       *
001800* across a list of parameter combinations.                      *
002000*                                                               *
002100* Date       UserID    Description                             *
002200* ---------- --------  --------------------------------------- *
002300* 1994-03-11 RKJ       Original design.                         *
002400* 1994-09-02 RAF       Added TRUST experiment dispatch to        *
002500*                      PRIV101.                                 *
002600* 1996-02-14 RKJ       Added RUNCARD NUMOFSIMS field.            *
002700* 1998-11-30 RAF       Added THRESHOLD table to the run card.    *
002800* 1999-01-18 RKJ       Y2K REVIEW - RUNCARD has no century-     *
002900*                      sensitive date fields.  No change.       *
003000* 2001-06-05 JLM       REQ 20010605-1 widened WS-TAG-LIST to     *
003100*                      8 entries for the expanded tag study.     *
003200* 2003-09-22 RAF       REQ 20030922-4 - log elapsed CPU time at  *
003300*                      end of run to 0010-EXIT.                 *
003400* 2002-11-19 RAF       REQ 20021119-1 - the 1998-11-30 THRESHOLD *
003500*                      card was never actually wired up - folded *
003600*                      it into WS-THRESHOLD-LIST for real and    *
003700*                      pass it to PRIV100/PRIV101.  Also moved   *
003800*                      the results-file OPEN/CLOSE here so one   *
003900*                      CSV spans every tag-count entry, and      *
004000*                      rewrote 4000-DISPATCH without an inline   *
004100*                      PERFORM ... END-PERFORM.                  *
004200* 2004-08-12 RAF       REQ 20040812-1 - added FCT-ERROR-ALT so    *
004300*                      9997-FCT-ERROR (PRIVERR) can fold the      *
004400*                      message onto two run-log lines.            *
004500*****************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER.   IBM-390.
004900 OBJECT-COMPUTER.   IBM-390.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM
005200     UPSI-0 IS PLT-DEBUG-SWITCH.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT RUNCARD-FILE       ASSIGN TO RUNCARD
005600            ORGANIZATION IS LINE SEQUENTIAL
005700            FILE STATUS IS WS-RUNCARD-STATUS.
005800 DATA DIVISION.
005900 FILE SECTION.
006000 FD  RUNCARD-FILE
006100     RECORDING MODE IS F.
006200 01  RUNCARD-RECORD             PIC  X(80).
006300
006400 WORKING-STORAGE SECTION.
006500*****************************************************************
006600* Define constant and define storage.                           *
006700*****************************************************************
006800 01  WS-RUNCARD-STATUS          PIC  X(02) VALUE SPACES.
006900 01  WS-RUNCARD-EOF             PIC  X(01) VALUE 'N'.
007000     88  RUNCARD-AT-EOF                  VALUE 'Y'.
007100
007200 01  WS-EXPERIMENT-TYPE         PIC  X(01) VALUE 'E'.
007300     88  EXPERIMENT-EXTERNAL-INTERNAL    VALUE 'E'.
007400     88  EXPERIMENT-TRUST                VALUE 'T'.
007500
007600 01  WS-TAG-COUNT               PIC  9(02) VALUE ZEROES COMP.
007700 01  WS-TAG-IX                  PIC  9(02) VALUE ZEROES COMP.
007800 01  WS-TAG-LIST.
007900     02  WS-TAG-ENTRY OCCURS 8 TIMES
008000                       PIC  9(04) VALUE ZEROES COMP.
008100
008200* WS-TAG-ENTRY redefined as a signed work field so 0800-VALIDATE
008300* can detect a punched-in negative nTags value on the run card.
008400 01  WS-TAG-ENTRY-SIGNED REDEFINES WS-TAG-ENTRY
008500                       PIC S9(04) COMP.
008600
008700 01  WS-NUM-OF-SIMS             PIC  9(04) VALUE 1 COMP.
008800 01  WS-RETURN-CODE             PIC S9(04) VALUE ZEROES COMP.
008900
009000* THRESHOLD card folded as a 5-digit no-point string (1 whole +
009100* 4 fraction digits) - same convention as the NTAGS card, no
009200* actual decimal point punched.
009300 01  WS-THRESHOLD-COUNT         PIC  9(02) VALUE ZEROES COMP.
009400 01  WS-THRESHOLD-LIST.
009500     02  WS-THRESHOLD-ENTRY OCCURS 8 TIMES
009600                       PIC  9V9(04) VALUE ZEROES.
009700
009800 01  WS-RELTYPE-COUNT           PIC  9(02) VALUE 1 COMP.
009900 01  WS-RELTYPE-NAMES.
010000     02  WS-RELTYPE-NAME OCCURS 5 TIMES
010100                       PIC  X(10) VALUE SPACES.
010200
010300 01  WS-RESULTS-ACTION          PIC  X(01) VALUE SPACES.
010400 01  WS-EXT-BLOCK-DUMMY         PIC  X(01) VALUE 'N'.
010500
010600     COPY PRIVRPT.
010700
010800 01  WS-ELAPSED-TIME.
010900     02  WS-ELAPSED-SECONDS     PIC S9(07)V99 VALUE ZEROES
011000                                COMP-3.
011100
011200* WS-ELAPSED-SECONDS redefined as whole-minute/second split for
011300* the end-of-run log line.
011400 01  WS-ELAPSED-SPLIT REDEFINES WS-ELAPSED-TIME.
011500     02  WS-ELAPSED-WHOLE       PIC S9(07) COMP-3.
011600     02  WS-ELAPSED-FRACTION    PIC  9(02).
011700
011800 01  WS-PARM-LINE.
011900     02  WS-PARM-TAG            PIC  X(10) VALUE SPACES.
012000     02  WS-PARM-VALUE          PIC  X(69) VALUE SPACES.
012100
012200 01  WS-RUN-DATE                PIC  X(08) VALUE SPACES.
012300 01  WS-RUN-TIME                PIC  X(08) VALUE SPACES.
012400
012500 01  FE-DDNAME                  PIC  X(08) VALUE SPACES.
012600 01  FE-PARAGRAPH                PIC  X(10) VALUE SPACES.
012700 01  FCT-ERROR.
012800     02  FILLER                 PIC  X(13) VALUE 'File Error   '.
012900     02  FE-DS                  PIC  X(08) VALUE SPACES.
013000     02  FILLER                 PIC  X(01) VALUE SPACES.
013100     02  FILLER                 PIC  X(07) VALUE 'STATUS:'.
013200     02  FE-STATUS              PIC  X(02) VALUE SPACES.
013300     02  FILLER                 PIC  X(12) VALUE ' PARAGRAPH: '.
013400     02  FE-PARA-TXT            PIC  X(10) VALUE SPACES.
013500
013600* Split view of FCT-ERROR - 9997-FCT-ERROR (PRIVERR) folds the
013700* message onto two run-log lines using these two halves.
013800 01  FCT-ERROR-ALT REDEFINES FCT-ERROR.
013900     02  FE-FIRST-HALF          PIC  X(26).
014000     02  FE-SECOND-HALF         PIC  X(27).
014100
014200 01  LOG-RECORD.
014300     02  LOG-DATE               PIC  X(08) VALUE SPACES.
014400     02  FILLER                 PIC  X(01) VALUE SPACES.
014500     02  LOG-TIME               PIC  X(08) VALUE SPACES.
014600     02  FILLER                 PIC  X(01) VALUE SPACES.
014700     02  LOG-TEXT               PIC  X(60) VALUE SPACES.
014800
014900 PROCEDURE DIVISION.
015000*****************************************************************
015100* Main process.                                                 *
015200*****************************************************************
015300 0000-MAIN.
015400     PERFORM 1000-OPEN-RUNCARD   THRU 1000-EXIT.
015500     PERFORM 2000-READ-RUNCARD   THRU 2000-EXIT
015600             WITH TEST AFTER
015700             UNTIL RUNCARD-AT-EOF.
015800     PERFORM 3000-CLOSE-RUNCARD  THRU 3000-EXIT.
015900     PERFORM 3100-DEFAULT-THRESHOLD THRU 3100-EXIT.
016000     PERFORM 3200-INIT-RELTYPES  THRU 3200-EXIT.
016100     MOVE 'O'                   TO WS-RESULTS-ACTION.
016200     CALL 'PRIV040' USING RS-RECORD RS-AGGREGATE WS-RESULTS-ACTION
016300                          WS-RELTYPE-COUNT WS-RELTYPE-NAMES
016400                          WS-EXT-BLOCK-DUMMY.
016500     PERFORM 4000-DISPATCH       THRU 4000-EXIT.
016600     MOVE 'C'                   TO WS-RESULTS-ACTION.
016700     CALL 'PRIV040' USING RS-RECORD RS-AGGREGATE WS-RESULTS-ACTION
016800                          WS-RELTYPE-COUNT WS-RELTYPE-NAMES
016900                          WS-EXT-BLOCK-DUMMY.
017000     PERFORM 9000-END-OF-RUN     THRU 9000-EXIT.
017100     STOP RUN.
017200
017300*****************************************************************
017400* Open the run-control card.                                    *
017500*****************************************************************
017600 1000-OPEN-RUNCARD.
017700     OPEN INPUT RUNCARD-FILE.
017800     IF  WS-RUNCARD-STATUS NOT = '00'
017900         MOVE 'RUNCARD'          TO FE-DDNAME
018000         MOVE WS-RUNCARD-STATUS  TO FE-STATUS
018100         MOVE '1000'             TO FE-PARAGRAPH
018200         PERFORM 9998-ABEND    THRU 9998-EXIT.
018300
018400 1000-EXIT.
018500     EXIT.
018600
018700*****************************************************************
018800* Read one run-control card and fold it into the parameter      *
018900* table (tag-count list, sim count, experiment type).            *
019000*****************************************************************
019100 2000-READ-RUNCARD.
019200     READ RUNCARD-FILE INTO WS-PARM-LINE
019300         AT END
019400             MOVE 'Y'            TO WS-RUNCARD-EOF
019500         NOT AT END
019600             PERFORM 2100-FOLD-PARM THRU 2100-EXIT.
019700
019800 2000-EXIT.
019900     EXIT.
020000
020100 2100-FOLD-PARM.
020200     EVALUATE WS-PARM-TAG
020300         WHEN 'EXPTYPE'
020400             MOVE WS-PARM-VALUE(1:1) TO WS-EXPERIMENT-TYPE
020500         WHEN 'NUMSIMS'
020600             MOVE WS-PARM-VALUE(1:4) TO WS-NUM-OF-SIMS
020700         WHEN 'NTAGS'
020800             ADD 1                TO WS-TAG-COUNT
020900             MOVE WS-PARM-VALUE(1:4)
021000                                  TO WS-TAG-ENTRY(WS-TAG-COUNT)
021100         WHEN 'THRESHOLD'
021200             ADD 1                TO WS-THRESHOLD-COUNT
021300             MOVE WS-PARM-VALUE(1:5)
021400                             TO WS-THRESHOLD-ENTRY(WS-THRESHOLD-COUNT)
021500     END-EVALUATE.
021600
021700 2100-EXIT.
021800     EXIT.
021900
022000*****************************************************************
022100* Close the run card.                                           *
022200*****************************************************************
022300 3000-CLOSE-RUNCARD.
022400     CLOSE RUNCARD-FILE.
022500
022600 3000-EXIT.
022700     EXIT.
022800
022900*****************************************************************
023000* No THRESHOLD card punched - default to a single zero entry so *
023100* the Evaluator/TrustEvaluator still run one combination with    *
023200* external estimation disabled, same as before this card was    *
023300* wired up.                                                      *
023400*****************************************************************
023500 3100-DEFAULT-THRESHOLD.
023600     IF  WS-THRESHOLD-COUNT = ZEROES
023700         MOVE 1                 TO WS-THRESHOLD-COUNT.
023800
023900 3100-EXIT.
024000     EXIT.
024100
024200*****************************************************************
024300* Relation types evaluated by this run.  FRIEND is the only      *
024400* relation carried in the SNAP feed this shop loads; widen this   *
024500* table the day a second relation type shows up on the EDGE      *
024600* file.                                                          *
024700*****************************************************************
024800 3200-INIT-RELTYPES.
024900     MOVE 'FRIEND'              TO WS-RELTYPE-NAME(1).
025000     MOVE 1                     TO WS-RELTYPE-COUNT.
025100
025200 3200-EXIT.
025300     EXIT.
025400
025500*****************************************************************
025600* Dispatch one CALL per tag-count entry to the Evaluator or the *
025700* TrustEvaluator, one pass through the whole parameter table    *
025800* per run.                                                      *
025900*****************************************************************
026000 4000-DISPATCH.
026100     PERFORM 4100-DISPATCH-ONE  THRU 4100-EXIT
026200             VARYING WS-TAG-IX FROM 1 BY 1
026300             UNTIL WS-TAG-IX > WS-TAG-COUNT.
026400
026500 4000-EXIT.
026600     EXIT.
026700
026800 4100-DISPATCH-ONE.
026900     IF  EXPERIMENT-TRUST
027000         CALL 'PRIV101' USING WS-TAG-ENTRY(WS-TAG-IX)
027100                              WS-NUM-OF-SIMS
027200                              WS-THRESHOLD-COUNT WS-THRESHOLD-LIST
027300                              RS-RECORD RS-AGGREGATE
027400                              WS-RELTYPE-COUNT WS-RELTYPE-NAMES
027500     ELSE
027600         CALL 'PRIV100' USING WS-TAG-ENTRY(WS-TAG-IX)
027700                              WS-NUM-OF-SIMS
027800                              WS-THRESHOLD-COUNT WS-THRESHOLD-LIST
027900                              RS-RECORD RS-AGGREGATE
028000                              WS-RELTYPE-COUNT WS-RELTYPE-NAMES
028100     END-IF.
028200
028300 4100-EXIT.
028400     EXIT.
028500
028600*****************************************************************
028700* Log the end of run.                                           *
028800*****************************************************************
028900 9000-END-OF-RUN.
029000     MOVE 'PRIV RUN COMPLETE - PRIVPLT' TO LOG-TEXT.
029100     PERFORM 9999-WRITE-LOG    THRU 9999-EXIT.
029200
029300 9000-EXIT.
029400     EXIT.
029500
029600     COPY PRIVERR.
