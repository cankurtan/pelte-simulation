000100*****************************************************************
000200* PRIV RESULTS-ROW record and simulation aggregate definition.  *
000300*                                                               *
000400* RS-RECORD is one output row of the results CSV, written by   *
000500* PRIV040 once per relation type per parameter combination.     *
000600* RS-AGGREGATE is the running confusion-matrix sum across the   *
000700* numOfSims repeated simulations for the combination currently  *
000800* being evaluated.                                              *
000900*                                                               *
001000* Date       UserID    Description                             *
001100* ---------- --------  --------------------------------------- *
001200* 1996-02-14 RKJ       Original design - added for the results  *
001300*                      CSV report record layout.                 *
001400* 1997-10-03 RAF       Added RS-EXT-LITERAL for TrustEvaluator's *
001500*                      second "EXT" block of rows.               *
001600* 1999-01-19 RKJ       Y2K - no date fields here, closed.        *
001700*****************************************************************
001800 01  RS-MAX-RELTYPES        PIC S9(02) VALUE 5       COMP.
001900
002000 01  RS-RECORD.
002100     02  RS-TRAINING-SIZE       PIC  9(09) VALUE ZEROES.
002200     02  RS-TEST-SIZE           PIC  9(09) VALUE ZEROES.
002300     02  RS-THRESHOLD           PIC  9V9(04) VALUE ZEROES.
002400     02  RS-N-TAGS              PIC  9(09) VALUE ZEROES.
002500     02  RS-N-SIMS              PIC  9(09) VALUE ZEROES.
002600     02  RS-RELATION-TYPE       PIC  X(10) VALUE SPACES.
002700     02  RS-PRIVATE-RATIO       PIC  9V99 VALUE ZEROES.
002800     02  RS-PRIVATE-RECALL      PIC  9V99 VALUE ZEROES.
002900     02  RS-PUBLIC-RECALL       PIC  9V99 VALUE ZEROES.
003000     02  RS-ACCURACY            PIC  9V99 VALUE ZEROES.
003100     02  RS-INT-OVER-ALL        PIC  9V9(04) VALUE ZEROES
003200                                COMP-3.
003300     02  RS-EXT-LITERAL         PIC  X(03) VALUE SPACES.
003400     02  FILLER                 PIC  X(20) VALUE SPACES.
003500
003600 01  RS-CSV-LINE                PIC  X(132) VALUE SPACES.
003700
003800*                                                               *
003900* Running confusion-matrix sum, one 2x2 matrix per relation     *
004000* type, accumulated cell-by-cell across numOfSims simulations.  *
004100* Kept separately for the internal pass and the external pass. *
004200*                                                               *
004300 01  RS-AGGREGATE.
004400     02  RS-INT-CONFUSION OCCURS 5 TIMES.
004500         05  RS-INT-CELL OCCURS 2 TIMES.
004600             10  RS-INT-COL OCCURS 2 TIMES.
004700                 15  RS-INT-CT      PIC 9(09) VALUE ZEROES
004800                                COMP.
004900     02  RS-EXT-CONFUSION OCCURS 5 TIMES.
005000         05  RS-EXT-CELL OCCURS 2 TIMES.
005100             10  RS-EXT-COL OCCURS 2 TIMES.
005200                 15  RS-EXT-CT      PIC 9(09) VALUE ZEROES
005300                                COMP.
