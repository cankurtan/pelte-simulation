000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.   PRIV020.
000300 AUTHOR.       RANDY FRERKING.
000400 INSTALLATION. CORPORATE SYSTEMS - MODELING AND SIMULATION.
000500 DATE-WRITTEN. 03/21/94.
000600 DATE-COMPILED.
000700 SECURITY.     PRIV020 - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* PRIV020 - TagTable                                            *
001100*                                                               *
001200* Maintains and queries one agent's INTERNAL tag table - the    *
001300* support/effect statistics learned from that agent's own       *
001400* shared content.  CALLed with an action code, the same way    *
001500* every subprogram in this suite is driven by a request code:   *
001600*   'U' - UPDATE-TABLE  - fold a content's tags and true        *
001700*         decisions into the table (the "training" step).       *
001800*   'E' - ESTIMATE      - compute a per-relation-type decision  *
001900*         estimate for a content's tags, using the threshold    *
002000*         to decide whether the answer is internally            *
002100*         undecidable.                                          *
002200*                                                               *
002300* Date       UserID    Description                             *
002400* ---------- --------  --------------------------------------- *
002500* 1994-03-21 RAF       Original design - internal tag table     *
002600*                      build and estimate, first cut.           *
002700* 1995-01-09 RKJ       Added average-confidence calculation.    *
002800* 1996-06-17 RAF       Added INTERNALLY-UNDECIDABLE sentinel     *
002900*                      when threshold is non-zero.              *
003000* 1999-01-18 RKJ       Y2K REVIEW - no date fields in this       *
003100*                      program.  No change required.            *
003200* 2000-03-02 JLM       REQ 20000302-1 - guard divide by zero in  *
003300*                      4100-CALC-CONFIDENCE when avgSup is 0.    *
003400* 2004-08-11 RAF       REQ 20040811-1 - split every inline       *
003500*                      PERFORM VARYING ... END-PERFORM loop out  *
003600*                      into its own out-of-line paragraph, to    *
003700*                      match the shop's house PERFORM ... THRU   *
003800*                      style.  Added WS-CONFIDENCE-ALPHA and      *
003900*                      LK-ESTIMATE-ALPHA clear-the-table views.   *
004000* 2004-08-12 RAF       REQ 20040812-1 - added FCT-ERROR-ALT so    *
004100*                      9997-FCT-ERROR (PRIVERR) can fold the      *
004200*                      message onto two run-log lines.            *
004300*****************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.   IBM-390.
004700 OBJECT-COMPUTER.   IBM-390.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000 DATA DIVISION.
005100 WORKING-STORAGE SECTION.
005200*****************************************************************
005300* Define constant and define storage.                           *
005400*****************************************************************
005500 01  WS-MAX-RELTYPES            PIC S9(02) VALUE 5 COMP.
005600 01  WS-REL-IX                  PIC  9(02) VALUE ZEROES COMP.
005700 01  WS-TAG-IX                  PIC  9(04) VALUE ZEROES COMP.
005800 01  WS-CONT-TAG-IX              PIC  9(04) VALUE ZEROES COMP.
005900 01  WS-FOUND-TAG-IX             PIC  9(04) VALUE ZEROES COMP.
006000 01  WS-FOUND-SW                 PIC  X(01) VALUE 'N'.
006100     88  TAG-WAS-FOUND                    VALUE 'Y'.
006200
006300 01  WS-SUP-TOTAL                PIC S9(11)V9(04) VALUE ZEROES
006400                                COMP-3.
006500 01  WS-AVG-SUP                  PIC S9(11)V9(04) VALUE ZEROES
006600                                COMP-3.
006700 01  WS-EFFECT-TOTAL.
006800     02  WS-EFFECT-TOT-VAL OCCURS 5 TIMES
006900                       PIC S9(11)V9(04) VALUE ZEROES COMP-3.
007000
007100* Alternate flat view of WS-EFFECT-TOTAL, so 3000-CALC-AVERAGES
007200* can clear all five relation-type accumulators in one MOVE
007300* instead of a PERFORM loop - this is the clear-the-whole-table
007400* habit PRIV040's WS-CMB-CONFUSION-ALPHA later borrowed.
007500 01  WS-EFFECT-TOT-ALPHA REDEFINES WS-EFFECT-TOTAL
007600                       PIC X(40).
007700
007800 01  WS-AVG-EFFECT OCCURS 5 TIMES
007900                       PIC S9(11)V9(04) VALUE ZEROES COMP-3.
008000 01  WS-AVG-CONF OCCURS 5 TIMES
008100                       PIC S9(07)V9(04) VALUE ZEROES COMP-3.
008200 01  WS-CONFIDENCE OCCURS 5 TIMES
008300                       PIC S9(07)V9(04) VALUE ZEROES COMP-3.
008400* Alternate flat view of WS-CONFIDENCE, same clear-the-whole-
008500* table habit as WS-EFFECT-TOT-ALPHA above.
008600 01  WS-CONFIDENCE-ALPHA REDEFINES WS-CONFIDENCE
008700                       PIC X(30).
008800 01  WS-NOT-FOUND-COUNT           PIC  9(04) VALUE ZEROES COMP.
008900 01  WS-DECISION-NUM              PIC  9(01) VALUE ZEROES.
009000
009100 01  FE-DDNAME                   PIC  X(08) VALUE SPACES.
009200 01  FE-PARAGRAPH                PIC  X(10) VALUE SPACES.
009300 01  FCT-ERROR.
009400     02  FILLER                  PIC  X(13) VALUE 'File Error   '.
009500     02  FE-DS                   PIC  X(08) VALUE SPACES.
009600     02  FILLER                  PIC  X(01) VALUE SPACES.
009700     02  FILLER                  PIC  X(07) VALUE 'STATUS:'.
009800     02  FE-STATUS               PIC  X(02) VALUE SPACES.
009900     02  FILLER                  PIC  X(12) VALUE ' PARAGRAPH: '.
010000     02  FE-PARA-TXT             PIC  X(10) VALUE SPACES.
010100
010200* Split view of FCT-ERROR - 9997-FCT-ERROR (PRIVERR) folds the
010300* message onto two run-log lines using these two halves.
010400 01  FCT-ERROR-ALT REDEFINES FCT-ERROR.
010500     02  FE-FIRST-HALF           PIC  X(26).
010600     02  FE-SECOND-HALF          PIC  X(27).
010700
010800 01  LOG-RECORD.
010900     02  LOG-DATE                PIC  X(08) VALUE SPACES.
011000     02  FILLER                  PIC  X(01) VALUE SPACES.
011100     02  LOG-TIME                PIC  X(08) VALUE SPACES.
011200     02  FILLER                  PIC  X(01) VALUE SPACES.
011300     02  LOG-TEXT                PIC  X(60) VALUE SPACES.
011400 01  WS-RUN-DATE                 PIC  X(08) VALUE SPACES.
011500 01  WS-RUN-TIME                 PIC  X(08) VALUE SPACES.
011600
011700 LINKAGE SECTION.
011800     COPY PRIVAGT.
011900 01  LK-AGENT-IX                 PIC  9(05) COMP.
012000     COPY PRIVCNT.
012100 01  LK-ACTION-CODE              PIC  X(01).
012200 01  LK-THRESHOLD                PIC  9V9(04).
012300 01  LK-ESTIMATE-RESULT.
012400     02  LK-EST-VALUE OCCURS 5 TIMES
012500                       PIC S9(01).
012600* Alternate flat view of the caller's result area, so
012700* 4000-ESTIMATE-INTERNAL can blank every relation-type slot in
012800* one MOVE before filling in only the ones actually estimated -
012900* same clear-the-whole-thing habit as WS-EFFECT-TOT-ALPHA above.
013000 01  LK-ESTIMATE-ALPHA REDEFINES LK-ESTIMATE-RESULT
013100                       PIC X(05).
013200
013300 PROCEDURE DIVISION USING AG-AGENT-TABLE LK-AGENT-IX
013400                           CN-RECORD LK-ACTION-CODE
013500                           LK-THRESHOLD LK-ESTIMATE-RESULT.
013600*****************************************************************
013700* Main process.                                                 *
013800*****************************************************************
013900 0000-MAIN.
014000     EVALUATE LK-ACTION-CODE
014100         WHEN 'U'
014200             PERFORM 2000-UPDATE-TABLE    THRU 2000-EXIT
014300         WHEN 'E'
014400             PERFORM 3000-CALC-AVERAGES   THRU 3000-EXIT
014500             PERFORM 4000-ESTIMATE-INTERNAL THRU 4000-EXIT
014600         WHEN OTHER
014700             MOVE 'BAD ACTION CODE TO PRIV020' TO LOG-TEXT
014800             PERFORM 9999-WRITE-LOG       THRU 9999-EXIT
014900     END-EVALUATE.
015000     GOBACK.
015100
015200*****************************************************************
015300* Tag-table update rule - a tag newly seen gets support=1 and    *
015400* effect[i]=decision[i]; a tag already known gets support+=1     *
015500* and effect[i]+=decision[i].                                    *
015600*****************************************************************
015700 2000-UPDATE-TABLE.
015800     PERFORM 2050-UPDATE-ONE-TAG   THRU 2050-EXIT
015900             VARYING WS-CONT-TAG-IX FROM 1 BY 1
016000             UNTIL WS-CONT-TAG-IX > CN-TAG-COUNT.
016100
016200 2000-EXIT.
016300     EXIT.
016400
016500* Split out of 2000-UPDATE-TABLE 2004-08-11 RAF - REQ 20040811-1,
016600* so the per-tag fold is an out-of-line PERFORM like the shop's
016700* other table-update loops.
016800 2050-UPDATE-ONE-TAG.
016900     PERFORM 2100-FIND-OR-ADD-TAG   THRU 2100-EXIT.
017000     PERFORM 2200-POST-OBSERVATION  THRU 2200-EXIT.
017100
017200 2050-EXIT.
017300     EXIT.
017400
017500 2100-FIND-OR-ADD-TAG.
017600     SET WS-FOUND-SW TO FALSE.
017700     PERFORM 2150-SCAN-FOR-TAG-NAME THRU 2150-EXIT
017800             VARYING WS-TAG-IX FROM 1 BY 1
017900             UNTIL WS-TAG-IX > AG-TAG-COUNT(LK-AGENT-IX)
018000                OR TAG-WAS-FOUND.
018100
018200     IF  NOT TAG-WAS-FOUND
018300         ADD 1 TO AG-TAG-COUNT(LK-AGENT-IX)
018400         MOVE AG-TAG-COUNT(LK-AGENT-IX) TO WS-FOUND-TAG-IX
018500         MOVE CN-TAG-TEXT(WS-CONT-TAG-IX)
018600              TO AG-TAG-NAME(LK-AGENT-IX WS-FOUND-TAG-IX).
018700
018800 2100-EXIT.
018900     EXIT.
019000
019100 2150-SCAN-FOR-TAG-NAME.
019200     IF  AG-TAG-NAME(LK-AGENT-IX WS-TAG-IX) =
019300         CN-TAG-TEXT(WS-CONT-TAG-IX)
019400         MOVE WS-TAG-IX          TO WS-FOUND-TAG-IX
019500         MOVE 'Y'                TO WS-FOUND-SW
019600     END-IF.
019700
019800 2150-EXIT.
019900     EXIT.
020000
020100 2200-POST-OBSERVATION.
020200     ADD 1 TO AG-TAG-SUPPORT(LK-AGENT-IX WS-FOUND-TAG-IX).
020300     PERFORM 2250-POST-ONE-RELTYPE  THRU 2250-EXIT
020400             VARYING WS-REL-IX FROM 1 BY 1
020500             UNTIL WS-REL-IX > WS-MAX-RELTYPES.
020600
020700 2200-EXIT.
020800     EXIT.
020900
021000 2250-POST-ONE-RELTYPE.
021100     MOVE CN-TRUE-DECISION(WS-REL-IX) TO WS-DECISION-NUM.
021200     ADD WS-DECISION-NUM
021300         TO AG-EFFECT-VALUE(LK-AGENT-IX WS-FOUND-TAG-IX
021400                            WS-REL-IX).
021500
021600 2250-EXIT.
021700     EXIT.
021800
021900*****************************************************************
022000* Average confidence - mean support and mean effect, per        *
022100* relation type, across every tag the agent has ever learned.   *
022200*****************************************************************
022300 3000-CALC-AVERAGES.
022400     MOVE ZEROES                 TO WS-SUP-TOTAL WS-AVG-SUP.
022500     MOVE ZEROES                 TO WS-EFFECT-TOT-ALPHA.
022600     PERFORM 3050-SUM-ONE-TAG    THRU 3050-EXIT
022700             VARYING WS-TAG-IX FROM 1 BY 1
022800             UNTIL WS-TAG-IX > AG-TAG-COUNT(LK-AGENT-IX).
022900
023000     IF  AG-TAG-COUNT(LK-AGENT-IX) > ZEROES
023100         COMPUTE WS-AVG-SUP =
023200             WS-SUP-TOTAL / AG-TAG-COUNT(LK-AGENT-IX).
023300
023400     PERFORM 3150-CALC-AVG-EFFECT THRU 3150-EXIT
023500             VARYING WS-REL-IX FROM 1 BY 1
023600             UNTIL WS-REL-IX > WS-MAX-RELTYPES.
023700
023800 3000-EXIT.
023900     EXIT.
024000
024100* Split out of 3000-CALC-AVERAGES 2004-08-11 RAF - REQ 20040811-1.
024200 3050-SUM-ONE-TAG.
024300     ADD AG-TAG-SUPPORT(LK-AGENT-IX WS-TAG-IX)
024400         TO WS-SUP-TOTAL.
024500     PERFORM 3060-SUM-TAG-EFFECT THRU 3060-EXIT
024600             VARYING WS-REL-IX FROM 1 BY 1
024700             UNTIL WS-REL-IX > WS-MAX-RELTYPES.
024800
024900 3050-EXIT.
025000     EXIT.
025100
025200 3060-SUM-TAG-EFFECT.
025300     ADD AG-EFFECT-VALUE(LK-AGENT-IX WS-TAG-IX WS-REL-IX)
025400         TO WS-EFFECT-TOT-VAL(WS-REL-IX).
025500
025600 3060-EXIT.
025700     EXIT.
025800
025900*****************************************************************
026000* avgConf[i] = avgEffects[i] / avgSup, unless avgSup is 0, in    *
026100* which case avgConf is left as the raw avgEffects value.        *
026200*****************************************************************
026300 3100-CALC-AVG-CONFIDENCE.
026400     IF  WS-AVG-SUP = ZEROES
026500         MOVE WS-AVG-EFFECT(WS-REL-IX) TO WS-AVG-CONF(WS-REL-IX)
026600     ELSE
026700         COMPUTE WS-AVG-CONF(WS-REL-IX) =
026800             WS-AVG-EFFECT(WS-REL-IX) / WS-AVG-SUP.
026900
027000 3100-EXIT.
027100     EXIT.
027200
027300* Split out of 3000-CALC-AVERAGES 2004-08-11 RAF - REQ 20040811-1.
027400 3150-CALC-AVG-EFFECT.
027500     IF  AG-TAG-COUNT(LK-AGENT-IX) > ZEROES
027600         COMPUTE WS-AVG-EFFECT(WS-REL-IX) =
027700             WS-EFFECT-TOT-VAL(WS-REL-IX) /
027800             AG-TAG-COUNT(LK-AGENT-IX)
027900     END-IF.
028000     PERFORM 3100-CALC-AVG-CONFIDENCE THRU 3100-EXIT.
028100
028200 3150-EXIT.
028300     EXIT.
028400
028500*****************************************************************
028600* Internal decision estimation - confidence vs. average         *
028700* confidence, with the internally-undecidable band gated by the *
028800* caller's threshold (threshold = 0 disables the band).          *
028900*****************************************************************
029000 4000-ESTIMATE-INTERNAL.
029100     MOVE ZEROES                 TO LK-ESTIMATE-ALPHA.
029200     PERFORM 4100-CALC-CONFIDENCE  THRU 4100-EXIT.
029300
029400     PERFORM 4050-ESTIMATE-ONE-RELTYPE THRU 4050-EXIT
029500             VARYING WS-REL-IX FROM 1 BY 1
029600             UNTIL WS-REL-IX > WS-MAX-RELTYPES.
029700
029800 4000-EXIT.
029900     EXIT.
030000
030100* Split out of 4000-ESTIMATE-INTERNAL 2004-08-11 RAF - REQ
030200* 20040811-1.
030300 4050-ESTIMATE-ONE-RELTYPE.
030400     IF  LK-THRESHOLD > ZEROES  AND
030500         WS-CONFIDENCE(WS-REL-IX) >=
030600             WS-AVG-CONF(WS-REL-IX) - LK-THRESHOLD  AND
030700         WS-CONFIDENCE(WS-REL-IX) <=
030800             WS-AVG-CONF(WS-REL-IX) + LK-THRESHOLD
030900         MOVE -1                  TO LK-EST-VALUE(WS-REL-IX)
031000     ELSE
031100         IF  WS-CONFIDENCE(WS-REL-IX) > WS-AVG-CONF(WS-REL-IX)
031200             MOVE 1               TO LK-EST-VALUE(WS-REL-IX)
031300         ELSE
031400             MOVE 0               TO LK-EST-VALUE(WS-REL-IX)
031500         END-IF
031600     END-IF.
031700
031800 4050-EXIT.
031900     EXIT.
032000
032100*****************************************************************
032200* Confidence calculation - unseen tags in the content are        *
032300* imputed with the table's average support/effect (Laplace-     *
032400* style smoothing toward the table-wide mean).                   *
032500*****************************************************************
032600 4100-CALC-CONFIDENCE.
032700     MOVE ZEROES                  TO WS-CONFIDENCE-ALPHA
032800                                      WS-EFFECT-TOT-ALPHA.
032900     MOVE ZEROES                  TO WS-SUP-TOTAL.
033000     MOVE ZEROES                  TO WS-NOT-FOUND-COUNT.
033100
033200     PERFORM 4110-CALC-ONE-TAG-CONTRIB THRU 4110-EXIT
033300             VARYING WS-CONT-TAG-IX FROM 1 BY 1
033400             UNTIL WS-CONT-TAG-IX > CN-TAG-COUNT.
033500
033600     IF  WS-AVG-SUP = ZEROES
033700         CONTINUE
033800     ELSE
033900         PERFORM 4140-CALC-ONE-CONFIDENCE THRU 4140-EXIT
034000                 VARYING WS-REL-IX FROM 1 BY 1
034100                 UNTIL WS-REL-IX > WS-MAX-RELTYPES
034200     END-IF.
034300
034400 4100-EXIT.
034500     EXIT.
034600
034700* Split out of 4100-CALC-CONFIDENCE 2004-08-11 RAF - REQ
034800* 20040811-1, so the content's unseen-tag imputation is an
034900* out-of-line PERFORM like the rest of the shop's table scans.
035000 4110-CALC-ONE-TAG-CONTRIB.
035100     SET WS-FOUND-SW TO FALSE.
035200     PERFORM 4120-SCAN-FOR-TAG-NAME THRU 4120-EXIT
035300             VARYING WS-TAG-IX FROM 1 BY 1
035400             UNTIL WS-TAG-IX > AG-TAG-COUNT(LK-AGENT-IX)
035500                OR TAG-WAS-FOUND.
035600     IF  TAG-WAS-FOUND
035700         ADD AG-TAG-SUPPORT(LK-AGENT-IX WS-FOUND-TAG-IX)
035800             TO WS-SUP-TOTAL
035900         PERFORM 4130-ADD-EFFECT-FOR-RELTYPE THRU 4130-EXIT
036000                 VARYING WS-REL-IX FROM 1 BY 1
036100                 UNTIL WS-REL-IX > WS-MAX-RELTYPES
036200     ELSE
036300         ADD 1                   TO WS-NOT-FOUND-COUNT
036400     END-IF.
036500
036600 4110-EXIT.
036700     EXIT.
036800
036900 4120-SCAN-FOR-TAG-NAME.
037000     IF  AG-TAG-NAME(LK-AGENT-IX WS-TAG-IX) =
037100         CN-TAG-TEXT(WS-CONT-TAG-IX)
037200         MOVE WS-TAG-IX          TO WS-FOUND-TAG-IX
037300         MOVE 'Y'                TO WS-FOUND-SW
037400     END-IF.
037500
037600 4120-EXIT.
037700     EXIT.
037800
037900 4130-ADD-EFFECT-FOR-RELTYPE.
038000     ADD AG-EFFECT-VALUE(LK-AGENT-IX WS-FOUND-TAG-IX WS-REL-IX)
038100         TO WS-EFFECT-TOT-VAL(WS-REL-IX).
038200
038300 4130-EXIT.
038400     EXIT.
038500
038600 4140-CALC-ONE-CONFIDENCE.
038700     COMPUTE WS-CONFIDENCE(WS-REL-IX) =
038800         (WS-EFFECT-TOT-VAL(WS-REL-IX) +
038900          WS-AVG-EFFECT(WS-REL-IX) * WS-NOT-FOUND-COUNT)
039000         / (WS-SUP-TOTAL +
039100            WS-AVG-SUP * WS-NOT-FOUND-COUNT).
039200
039300 4140-EXIT.
039400     EXIT.
039500
039600     COPY PRIVERR.
