000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.   PRIV040.
000300 AUTHOR.       RICH JACKSON.
000400 INSTALLATION. CORPORATE SYSTEMS - MODELING AND SIMULATION.
000500 DATE-WRITTEN. 02/14/96.
000600 DATE-COMPILED.
000700 SECURITY.     PRIV040 - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* PRIV040 - Stats / ExperimentStats                             *
001100*                                                               *
001200* Owns the results CSV from open to close and is driven by a     *
001300* single-character action code, the same way every subprogram   *
001400* in this suite is driven by a request code:                     *
001500*   'O' - open the file and write the fixed header row.          *
001600*   'Z' - zero RS-AGGREGATE and the simulation counter, ready    *
001700*         for a fresh tag/training-test/threshold combination.   *
001800*   'A' - mark one simulation of the current combination as      *
001900*         complete (RS-AGGREGATE itself was already added into    *
002000*         directly by PRIV035 while the simulation ran).          *
002100*   'W' - derive the confusion-matrix ratios for every active     *
002200*         relation type from the combined (internal+external)     *
002300*         aggregate and write one row per relation type; when      *
002400*         the caller is TrustEvaluator, write a second block of    *
002500*         rows from the external-only aggregate with the literal  *
002600*         "EXT" in the INT-OVER-ALL column.                        *
002700*   'C' - close the file.                                        *
002800*                                                               *
002900* Date       UserID    Description                             *
003000* ---------- --------  --------------------------------------- *
003100* 1996-02-14 RKJ       Original design - new report module,     *
003200*                      confusion-matrix rollup and CSV emission.  *
003400* 1996-11-08 RAF       Added the 'Z'/'A' actions so the caller    *
003500*                      no longer has to track RS-N-SIMS itself.   *
003600* 1998-05-22 RKJ       Added zero-denominator guards on all four  *
003700*                      percentage ratios.                         *
003800* 1999-01-23 RAF       Y2K REVIEW - no date fields in this        *
003900*                      program.  No change required.              *
004000* 2001-09-14 JLM       REQ 20010914-1 - added the TrustEvaluator   *
004100*                      "EXT" second block (action 'W').           *
004200*****************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER.   IBM-390.
004600 OBJECT-COMPUTER.   IBM-390.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT RESULTS-FILE        ASSIGN TO RESFILE
005200            ORGANIZATION IS LINE SEQUENTIAL
005300            FILE STATUS IS WS-RESULTS-STATUS.
005400 DATA DIVISION.
005500 FILE SECTION.
005600 FD  RESULTS-FILE
005700     RECORDING MODE IS F.
005800 01  RESULTS-RECORD             PIC  X(132).
005900
006000 WORKING-STORAGE SECTION.
006100*****************************************************************
006200* Define constant and define storage.                           *
006300*****************************************************************
006400 01  WS-RESULTS-STATUS          PIC  X(02) VALUE SPACES.
006500 01  WS-REL-IX                  PIC  9(02) VALUE ZEROES COMP.
006600 01  WS-SIM-COUNT                PIC  9(09) VALUE ZEROES COMP.
006700
006800 01  WS-HEADER-LINE.
006900     02  FILLER PIC X(68) VALUE
007000         'Training Size, Test size, Threshold, nTags, # Sims, Rel'.
007100     02  FILLER PIC X(64) VALUE
007200         'ation Type, Private Ratio, Private Recall, Public Recal'.
007300     02  FILLER PIC X(13) VALUE 'l, Accuracy, '.
007400     02  FILLER PIC X(07) VALUE 'int/all'.
007500
007600* Combined (internal+external) confusion cell totals for the    *
007700* relation type currently being derived - the internal and       *
007800* external aggregates summed cell-by-cell, the way a two-data-   *
007900* center FF record was re-summed from its active/standby copies. *
008000 01  WS-CMB-CONFUSION.
008100     02  WS-CMB-CELL OCCURS 2 TIMES.
008200         03  WS-CMB-COL OCCURS 2 TIMES.
008300             04  WS-CMB-CT       PIC 9(09) VALUE ZEROES COMP.
008400* Alternate flat view of the combined cells, used to clear all   *
008500* four in one MOVE between relation types, following the        *
008600* WS-EFFECT-TOTAL-ALPHA clear-the-whole-table habit.             *
008700 01  WS-CMB-CONFUSION-ALPHA REDEFINES WS-CMB-CONFUSION.
008800     02  FILLER                  PIC X(16).
008900
009000* Grouped so both running totals can be cleared in one MOVE.    *
009100 01  WS-RUN-TOTALS.
009200     02  WS-INT-TOTAL            PIC 9(09) VALUE ZEROES COMP.
009300     02  WS-EXT-TOTAL            PIC 9(09) VALUE ZEROES COMP.
009400* Alternate flat view of WS-RUN-TOTALS, same clear-the-table      *
009500* habit as WS-CMB-CONFUSION-ALPHA above.                          *
009600 01  WS-RUN-TOTALS-ALPHA REDEFINES WS-RUN-TOTALS.
009700     02  FILLER                  PIC X(08).
009800
009900 01  WS-CMB-TOTAL                PIC 9(09) VALUE ZEROES COMP.
010000 01  WS-ALL-TOTAL                PIC 9(09) VALUE ZEROES COMP.
010100
010200 01  WS-RATIO-WORK               PIC S9(09)V9(04) VALUE ZEROES
010300                                 COMP-3.
010400
010500 01  WS-EXT-BLOCK-SW             PIC  X(01) VALUE 'N'.
010600     88  WRITE-EXT-BLOCK                  VALUE 'Y'.
010700
010800 01  FE-DDNAME                   PIC  X(08) VALUE SPACES.
010900 01  FE-PARAGRAPH                PIC  X(10) VALUE SPACES.
011000 01  FCT-ERROR.
011100     02  FILLER                  PIC  X(13) VALUE 'File Error   '.
011200     02  FE-DS                   PIC  X(08) VALUE SPACES.
011300     02  FILLER                  PIC  X(01) VALUE SPACES.
011400     02  FILLER                  PIC  X(07) VALUE 'STATUS:'.
011500     02  FE-STATUS               PIC  X(02) VALUE SPACES.
011600     02  FILLER                  PIC  X(12) VALUE ' PARAGRAPH: '.
011700     02  FE-PARA-TXT             PIC  X(10) VALUE SPACES.
011800* Split view of FCT-ERROR used when the message is folded onto   *
011900* two lines of the run log, the way FCT-MSG1/FCT-MSG2 were.      *
012000 01  FCT-ERROR-ALT REDEFINES FCT-ERROR.
012100     02  FE-FIRST-HALF           PIC  X(26).
012200     02  FE-SECOND-HALF          PIC  X(27).
012300
012400 01  LOG-RECORD.
012500     02  LOG-DATE                PIC  X(08) VALUE SPACES.
012600     02  FILLER                  PIC  X(01) VALUE SPACES.
012700     02  LOG-TIME                PIC  X(08) VALUE SPACES.
012800     02  FILLER                  PIC  X(01) VALUE SPACES.
012900     02  LOG-TEXT                PIC  X(60) VALUE SPACES.
013000 01  WS-RUN-DATE                 PIC  X(08) VALUE SPACES.
013100 01  WS-RUN-TIME                 PIC  X(08) VALUE SPACES.
013200
013300 LINKAGE SECTION.
013400     COPY PRIVRPT.
013500 01  LK-ACTION-CODE              PIC  X(01).
013600     88  LK-OPEN-RESULTS                   VALUE 'O'.
013700     88  LK-ZERO-AGGREGATE                 VALUE 'Z'.
013800     88  LK-ACCUM-SIM                      VALUE 'A'.
013900     88  LK-WRITE-ROWS                     VALUE 'W'.
014000     88  LK-CLOSE-RESULTS                  VALUE 'C'.
014100 01  LK-RELTYPE-COUNT             PIC  9(02) COMP.
014200 01  LK-RELTYPE-NAMES.
014300     02  LK-RELTYPE-NAME OCCURS 5 TIMES
014400                       PIC  X(10).
014500 01  LK-EXT-BLOCK-SW              PIC  X(01).
014600     88  LK-TRUST-EXT-BLOCK                VALUE 'Y'.
014700
014800 PROCEDURE DIVISION USING RS-RECORD RS-AGGREGATE LK-ACTION-CODE
014900                           LK-RELTYPE-COUNT LK-RELTYPE-NAMES
015000                           LK-EXT-BLOCK-SW.
015100*****************************************************************
015200* Main process.                                                 *
015300*****************************************************************
015400 0000-MAIN.
015500     EVALUATE TRUE
015600         WHEN LK-OPEN-RESULTS
015700             PERFORM 1000-OPEN-RESULTS   THRU 1000-EXIT
015800         WHEN LK-ZERO-AGGREGATE
015900             PERFORM 2000-ZERO-AGGREGATE THRU 2000-EXIT
016000         WHEN LK-ACCUM-SIM
016100             PERFORM 3000-ACCUMULATE-SIM THRU 3000-EXIT
016200         WHEN LK-WRITE-ROWS
016300             PERFORM 5000-WRITE-RESULTS-ROW THRU 5000-EXIT
016400         WHEN LK-CLOSE-RESULTS
016500             PERFORM 9000-CLOSE-RESULTS  THRU 9000-EXIT
016600     END-EVALUATE.
016700
016800     GOBACK.
016900
017000*****************************************************************
017100* Open the results CSV and write the fixed header row.          *
017200*****************************************************************
017300 1000-OPEN-RESULTS.
017400     OPEN OUTPUT RESULTS-FILE.
017500     IF  WS-RESULTS-STATUS NOT = '00'
017600         MOVE 'RESFILE '         TO FE-DDNAME
017700         MOVE WS-RESULTS-STATUS  TO FE-STATUS
017800         MOVE '1000'             TO FE-PARAGRAPH
017900         PERFORM 9998-ABEND    THRU 9998-EXIT.
018000
018100     MOVE WS-HEADER-LINE         TO RESULTS-RECORD.
018200     WRITE RESULTS-RECORD.
018300
018400 1000-EXIT.
018500     EXIT.
018600
018700*****************************************************************
018800* Zero the running confusion-matrix aggregate and simulation     *
018900* counter - called once at the start of every tag/training-test/ *
019000* threshold (and, for TrustEvaluator, untrusted-count) combination*
019100* before the numOfSims loop begins.                              *
019200*****************************************************************
019300 2000-ZERO-AGGREGATE.
019400     MOVE ZEROES                 TO RS-AGGREGATE.
019500     MOVE ZEROES                 TO WS-SIM-COUNT.
019600
019700 2000-EXIT.
019800     EXIT.
019900
020000*****************************************************************
020100* Mark one simulation of the current combination complete.  The  *
020200* confusion counts themselves were already folded into           *
020300* RS-AGGREGATE directly by PRIV035 while the simulation ran -     *
020400* this paragraph's only job is to keep RS-N-SIMS honest for the   *
020500* rows that 5000-WRITE-RESULTS-ROW is about to write.             *
020600*****************************************************************
020700 3000-ACCUMULATE-SIM.
020800     ADD 1                       TO WS-SIM-COUNT.
020900
021000 3000-EXIT.
021100     EXIT.
021200
021300*****************************************************************
021400* Derive the confusion-matrix ratios for every active relation   *
021500* type from the combined (internal+external) aggregate and write *
021600* one row per relation type; when the caller is TrustEvaluator,  *
021700* follow with a second block built from the external-only        *
021800* aggregate, literal "EXT" in place of INT-OVER-ALL.              *
021900*****************************************************************
022000 5000-WRITE-RESULTS-ROW.
022100     MOVE WS-SIM-COUNT            TO RS-N-SIMS.
022200     MOVE SPACES                  TO RS-EXT-LITERAL.
022300
022400     PERFORM 4000-DERIVE-METRICS  THRU 4000-EXIT
022500             VARYING WS-REL-IX FROM 1 BY 1
022600             UNTIL WS-REL-IX > LK-RELTYPE-COUNT.
022700
022800     IF  LK-TRUST-EXT-BLOCK
022900         SET WRITE-EXT-BLOCK TO TRUE
023000         PERFORM 4000-DERIVE-METRICS THRU 4000-EXIT
023100                 VARYING WS-REL-IX FROM 1 BY 1
023200                 UNTIL WS-REL-IX > LK-RELTYPE-COUNT
023300         SET WRITE-EXT-BLOCK TO FALSE
023400     END-IF.
023500
023600 5000-EXIT.
023700     EXIT.
023800
023900*****************************************************************
024000* One relation type's row.  WRITE-EXT-BLOCK selects the          *
024100* external-only aggregate (TrustEvaluator's second block,        *
024200* int/all replaced by the literal "EXT"); otherwise the combined  *
024300* (internal+external) aggregate is used, with int/all computed    *
024400* from the internal share of the combined total.                 *
024500*****************************************************************
024600 4000-DERIVE-METRICS.
024700     MOVE ZEROES                  TO WS-CMB-CONFUSION-ALPHA.
024800     MOVE ZEROES                  TO WS-RUN-TOTALS-ALPHA.
024900
025000     IF  WRITE-EXT-BLOCK
025100         MOVE RS-EXT-CT(WS-REL-IX 1 1) TO WS-CMB-CT(1 1)
025200         MOVE RS-EXT-CT(WS-REL-IX 1 2) TO WS-CMB-CT(1 2)
025300         MOVE RS-EXT-CT(WS-REL-IX 2 1) TO WS-CMB-CT(2 1)
025400         MOVE RS-EXT-CT(WS-REL-IX 2 2) TO WS-CMB-CT(2 2)
025500         MOVE 'EXT'                TO RS-EXT-LITERAL
025600     ELSE
025700         ADD RS-INT-CT(WS-REL-IX 1 1) RS-EXT-CT(WS-REL-IX 1 1)
025800             GIVING WS-CMB-CT(1 1)
025900         ADD RS-INT-CT(WS-REL-IX 1 2) RS-EXT-CT(WS-REL-IX 1 2)
026000             GIVING WS-CMB-CT(1 2)
026100         ADD RS-INT-CT(WS-REL-IX 2 1) RS-EXT-CT(WS-REL-IX 2 1)
026200             GIVING WS-CMB-CT(2 1)
026300         ADD RS-INT-CT(WS-REL-IX 2 2) RS-EXT-CT(WS-REL-IX 2 2)
026400             GIVING WS-CMB-CT(2 2)
026500
026600         ADD RS-INT-CT(WS-REL-IX 1 1) RS-INT-CT(WS-REL-IX 1 2)
026700             RS-INT-CT(WS-REL-IX 2 1) RS-INT-CT(WS-REL-IX 2 2)
026800             GIVING WS-INT-TOTAL
026900         ADD RS-EXT-CT(WS-REL-IX 1 1) RS-EXT-CT(WS-REL-IX 1 2)
027000             RS-EXT-CT(WS-REL-IX 2 1) RS-EXT-CT(WS-REL-IX 2 2)
027100             GIVING WS-EXT-TOTAL
027200     END-IF.
027300
027400     ADD WS-CMB-CT(1 1) WS-CMB-CT(1 2) WS-CMB-CT(2 1)
027500         WS-CMB-CT(2 2) GIVING WS-CMB-TOTAL.
027600
027700     MOVE LK-RELTYPE-NAME(WS-REL-IX)  TO RS-RELATION-TYPE.
027800
027900     PERFORM 4100-PRIVATE-RATIO    THRU 4100-EXIT.
028000     PERFORM 4200-PRIVATE-RECALL   THRU 4200-EXIT.
028100     PERFORM 4300-PUBLIC-RECALL    THRU 4300-EXIT.
028200     PERFORM 4400-ACCURACY         THRU 4400-EXIT.
028300
028400     IF  NOT WRITE-EXT-BLOCK
028500         ADD WS-INT-TOTAL WS-EXT-TOTAL GIVING WS-ALL-TOTAL
028600         IF  WS-ALL-TOTAL > ZEROES
028700             COMPUTE WS-RATIO-WORK ROUNDED =
028800                 WS-INT-TOTAL / WS-ALL-TOTAL
028900         ELSE
029000             MOVE ZEROES            TO WS-RATIO-WORK
029100         END-IF
029200         MOVE WS-RATIO-WORK         TO RS-INT-OVER-ALL
029300     END-IF.
029400
029500     PERFORM 5100-BUILD-CSV-LINE   THRU 5100-EXIT.
029600     PERFORM 5200-PUT-RECORD       THRU 5200-EXIT.
029700
029800 4000-EXIT.
029900     EXIT.
030000
030100*****************************************************************
030200* PRIVATE-RATIO = (actual-DENY) / total = (CONFUSION(0,0) +      *
030300* CONFUSION(0,1)) / total.                                       *
030400*****************************************************************
030500 4100-PRIVATE-RATIO.
030600     IF  WS-CMB-TOTAL > ZEROES
030700         COMPUTE WS-RATIO-WORK ROUNDED =
030800             (WS-CMB-CT(1 1) + WS-CMB-CT(1 2)) / WS-CMB-TOTAL
030900     ELSE
031000         MOVE ZEROES                TO WS-RATIO-WORK
031100     END-IF.
031200     MOVE WS-RATIO-WORK             TO RS-PRIVATE-RATIO.
031300
031400 4100-EXIT.
031500     EXIT.
031600
031700*****************************************************************
031800* PRIVATE-RECALL = correct-DENY / actual-DENY = CONFUSION(0,0) / *
031900* (CONFUSION(0,0) + CONFUSION(0,1)).                             *
032000*****************************************************************
032100 4200-PRIVATE-RECALL.
032200     IF  (WS-CMB-CT(1 1) + WS-CMB-CT(1 2)) > ZEROES
032300         COMPUTE WS-RATIO-WORK ROUNDED =
032400             WS-CMB-CT(1 1) /
032500             (WS-CMB-CT(1 1) + WS-CMB-CT(1 2))
032600     ELSE
032700         MOVE ZEROES                TO WS-RATIO-WORK
032800     END-IF.
032900     MOVE WS-RATIO-WORK             TO RS-PRIVATE-RECALL.
033000
033100 4200-EXIT.
033200     EXIT.
033300
033400*****************************************************************
033500* PUBLIC-RECALL = correct-PERMIT / actual-PERMIT = CONFUSION     *
033600* (1,1) / (CONFUSION(1,1) + CONFUSION(1,0)).                     *
033700*****************************************************************
033800 4300-PUBLIC-RECALL.
033900     IF  (WS-CMB-CT(2 2) + WS-CMB-CT(2 1)) > ZEROES
034000         COMPUTE WS-RATIO-WORK ROUNDED =
034100             WS-CMB-CT(2 2) /
034200             (WS-CMB-CT(2 2) + WS-CMB-CT(2 1))
034300     ELSE
034400         MOVE ZEROES                TO WS-RATIO-WORK
034500     END-IF.
034600     MOVE WS-RATIO-WORK             TO RS-PUBLIC-RECALL.
034700
034800 4300-EXIT.
034900     EXIT.
035000
035100*****************************************************************
035200* ACCURACY = (correct-DENY + correct-PERMIT) / total.            *
035300*****************************************************************
035400 4400-ACCURACY.
035500     IF  WS-CMB-TOTAL > ZEROES
035600         COMPUTE WS-RATIO-WORK ROUNDED =
035700             (WS-CMB-CT(1 1) + WS-CMB-CT(2 2)) / WS-CMB-TOTAL
035800     ELSE
035900         MOVE ZEROES                TO WS-RATIO-WORK
036000     END-IF.
036100     MOVE WS-RATIO-WORK             TO RS-ACCURACY.
036200
036300 4400-EXIT.
036400     EXIT.
036500
036600*****************************************************************
036700* Edit RS-RECORD into the comma-delimited output line.          *
036800*****************************************************************
036900 5100-BUILD-CSV-LINE.
037000     MOVE SPACES                  TO RS-CSV-LINE.
037100     IF  WRITE-EXT-BLOCK
037200         STRING RS-TRAINING-SIZE      DELIMITED BY SIZE
037300                ', '                  DELIMITED BY SIZE
037400                RS-TEST-SIZE          DELIMITED BY SIZE
037500                ', '                  DELIMITED BY SIZE
037600                RS-THRESHOLD          DELIMITED BY SIZE
037700                ', '                  DELIMITED BY SIZE
037800                RS-N-TAGS             DELIMITED BY SIZE
037900                ', '                  DELIMITED BY SIZE
038000                RS-N-SIMS             DELIMITED BY SIZE
038100                ', '                  DELIMITED BY SIZE
038200                RS-RELATION-TYPE      DELIMITED BY SPACE
038300                ', '                  DELIMITED BY SIZE
038400                RS-PRIVATE-RATIO      DELIMITED BY SIZE
038500                ', '                  DELIMITED BY SIZE
038600                RS-PRIVATE-RECALL     DELIMITED BY SIZE
038700                ', '                  DELIMITED BY SIZE
038800                RS-PUBLIC-RECALL      DELIMITED BY SIZE
038900                ', '                  DELIMITED BY SIZE
039000                RS-ACCURACY           DELIMITED BY SIZE
039100                ', '                  DELIMITED BY SIZE
039200                RS-EXT-LITERAL        DELIMITED BY SPACE
039300                INTO RS-CSV-LINE
039400     ELSE
039500         STRING RS-TRAINING-SIZE      DELIMITED BY SIZE
039600                ', '                  DELIMITED BY SIZE
039700                RS-TEST-SIZE          DELIMITED BY SIZE
039800                ', '                  DELIMITED BY SIZE
039900                RS-THRESHOLD          DELIMITED BY SIZE
040000                ', '                  DELIMITED BY SIZE
040100                RS-N-TAGS             DELIMITED BY SIZE
040200                ', '                  DELIMITED BY SIZE
040300                RS-N-SIMS             DELIMITED BY SIZE
040400                ', '                  DELIMITED BY SIZE
040500                RS-RELATION-TYPE      DELIMITED BY SPACE
040600                ', '                  DELIMITED BY SIZE
040700                RS-PRIVATE-RATIO      DELIMITED BY SIZE
040800                ', '                  DELIMITED BY SIZE
040900                RS-PRIVATE-RECALL     DELIMITED BY SIZE
041000                ', '                  DELIMITED BY SIZE
041100                RS-PUBLIC-RECALL      DELIMITED BY SIZE
041200                ', '                  DELIMITED BY SIZE
041300                RS-ACCURACY           DELIMITED BY SIZE
041400                ', '                  DELIMITED BY SIZE
041500                RS-INT-OVER-ALL       DELIMITED BY SIZE
041600                INTO RS-CSV-LINE
041700     END-IF.
041800
041900 5100-EXIT.
042000     EXIT.
042100
042200*****************************************************************
042300* Write one results row.                                        *
042400*****************************************************************
042500 5200-PUT-RECORD.
042600     MOVE RS-CSV-LINE              TO RESULTS-RECORD.
042700     WRITE RESULTS-RECORD.
042800     IF  WS-RESULTS-STATUS NOT = '00'
042900         MOVE 'RESFILE '           TO FE-DDNAME
043000         MOVE WS-RESULTS-STATUS    TO FE-STATUS
043100         MOVE '5200'               TO FE-PARAGRAPH
043200         PERFORM 9998-ABEND      THRU 9998-EXIT.
043300
043400 5200-EXIT.
043500     EXIT.
043600
043700*****************************************************************
043800* Close the results CSV.                                        *
043900*****************************************************************
044000 9000-CLOSE-RESULTS.
044100     CLOSE RESULTS-FILE.
044200
044300 9000-EXIT.
044400     EXIT.
044500
044600     COPY PRIVERR.
