000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.   PRIV035.
000300 AUTHOR.       RICH JACKSON.
000400 INSTALLATION. CORPORATE SYSTEMS - MODELING AND SIMULATION.
000500 DATE-WRITTEN. 06/14/94.
000600 DATE-COMPILED.
000700 SECURITY.     PRIV035 - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* PRIV035 - Environment / ExternalEnvironment addContent         *
001100*                                                               *
001200* Takes one content item already owned and (for the training   *
001300* slice) already character-overridden by the caller, and runs   *
001400* it through the internal-then-external processing step every   *
001500* posted content goes through on its way into the simulation:    *
001700*   1. Post the content onto the owning agent's content list     *
001800*      and fold its tags/true-decisions into the owner's          *
001900*      internal TagTable (always - this is the training update). *
002000*   2. When prediction is ON, ask the owner's TagTable for an     *
002100*      internal estimate and post it to the Environment-wide      *
002200*      and per-agent internal Stats.                               *
002300*   3. Fan the content out to every related agent whose relation  *
002400*      type permits viewing (or to everybody, when the owner      *
002500*      has only one relation type defined); each related agent's  *
002600*      ExternalTagTable and its Trust toward the owner are         *
002700*      updated regardless of prediction mode.                      *
002800*   4. When prediction is ON and the owner's character is NORMAL,  *
002900*      fall back to the owner's own ExternalTagTable estimate      *
003000*      whenever the internal estimate comes back internally       *
003100*      undecidable, post the final figure to the combined          *
003200*      per-agent Stats, and bump the false-prediction counter on   *
003300*      a mismatch against the truth.                               *
003400*                                                               *
003500* Date       UserID    Description                             *
003600* ---------- --------  --------------------------------------- *
003700* 1994-06-14 RKJ       Original design - internal/external       *
003800*                      addContent processing step, first cut.    *
004000* 1995-03-30 RAF       Added the external fan-out / Trust        *
004100*                      update step for ExternalEnvironment.      *
004200* 1997-05-19 RKJ       Added the undecidable-to-external          *
004300*                      fallback on the combined estimate.        *
004400* 1999-01-21 RAF       Y2K REVIEW - no date fields in this       *
004500*                      program.  No change required.             *
004600* 2001-08-08 JLM       REQ 20010808-4 - single-relation-type      *
004700*                      owners now fan out to every related       *
004800*                      agent regardless of AG-REL-TYPE-NO.       *
004900* 2002-11-19 RAF       REQ 20021119-1 - added LK-THRESHOLD so     *
005000*                      the Evaluator's threshold control-break   *
005100*                      value reaches PRIV020, in place of the    *
005200*                      hardcoded zero this always passed before. *
005300*****************************************************************
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER.   IBM-390.
005700 OBJECT-COMPUTER.   IBM-390.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000 DATA DIVISION.
006100 WORKING-STORAGE SECTION.
006200*****************************************************************
006300* Define constant and define storage.                           *
006400*****************************************************************
006500 01  WS-MAX-RELTYPES            PIC S9(02) VALUE 5 COMP.
006600 01  WS-REL-IX                  PIC  9(02) VALUE ZEROES COMP.
006700 01  WS-RELATION-IX             PIC  9(04) VALUE ZEROES COMP.
006800 01  WS-VIEWER-IX               PIC  9(05) VALUE ZEROES COMP.
006900 01  WS-SINGLE-RELTYPE-SW       PIC  X(01) VALUE 'N'.
007000     88  ONLY-ONE-RELTYPE                 VALUE 'Y'.
007100 01  WS-RELTYPE-SEEN-COUNT       PIC  9(02) VALUE ZEROES COMP.
007200 01  WS-FIRST-RELTYPE-NO         PIC  9(02) VALUE ZEROES COMP.
007300 01  WS-VISIBLE-SW               PIC  X(01) VALUE 'N'.
007400     88  RELATION-IS-VISIBLE               VALUE 'Y'.
007500
007600 01  WS-TAGTABLE-ACTION          PIC  X(01) VALUE SPACES.
007700 01  WS-EXTTABLE-ACTION          PIC  X(01) VALUE SPACES.
007800
007900* Estimate work areas passed to/from PRIV020 and PRIV021, and the
008000* combined figure this program finally settles on, one per
008100* relation type - same shape as LK-ESTIMATE-RESULT in both of
008200* those, the way FK-KEY and FF-KEY shared one work layout.
008300 01  WS-INTERNAL-ESTIMATE.
008400     02  WS-INT-EST-VALUE OCCURS 5 TIMES
008500                       PIC S9(01).
008600* Alternate alpha view of the internal-estimate work area, used  *
008700* to clear the whole thing in one MOVE between related agents,  *
008800* the way WS-EFFECT-TOTAL-ALPHA cleared PRIV020's effect table.  *
008900 01  WS-INTERNAL-ESTIMATE-ALPHA REDEFINES WS-INTERNAL-ESTIMATE
009000                                PIC X(05).
009100 01  WS-EXTERNAL-ESTIMATE.
009200     02  WS-EXT-EST-VALUE OCCURS 5 TIMES
009300                       PIC S9(01).
009400 01  WS-COMBINED-ESTIMATE REDEFINES WS-EXTERNAL-ESTIMATE.
009500     02  WS-CMB-EST-VALUE OCCURS 5 TIMES
009600                       PIC S9(01).
009700
009800 01  WS-USED-EXTERNAL-SW         PIC  X(01) VALUE 'N'.
009900     88  USED-EXTERNAL-FALLBACK            VALUE 'Y'.
010000 01  WS-MISMATCH-SW               PIC  X(01) VALUE 'N'.
010100     88  ESTIMATE-MISMATCHED                VALUE 'Y'.
010200
010300* Confusion-matrix row/column subscripts - actual/estimated       *
010400* decision (0/1) shifted up one, since every OCCURS table here    *
010500* is subscripted from 1.                                          *
010600 01  WS-ACTUAL-COL-IX             PIC  9(02) VALUE ZEROES COMP.
010700 01  WS-EST-COL-IX                PIC  9(02) VALUE ZEROES COMP.
010800
010900 01  FE-DDNAME                   PIC  X(08) VALUE SPACES.
011000 01  FE-PARAGRAPH                 PIC  X(10) VALUE SPACES.
011100 01  FCT-ERROR.
011200     02  FILLER                  PIC  X(13) VALUE 'File Error   '.
011300     02  FE-DS                   PIC  X(08) VALUE SPACES.
011400     02  FILLER                  PIC  X(01) VALUE SPACES.
011500     02  FILLER                  PIC  X(07) VALUE 'STATUS:'.
011600     02  FE-STATUS               PIC  X(02) VALUE SPACES.
011700     02  FILLER                  PIC  X(12) VALUE ' PARAGRAPH: '.
011800     02  FE-PARA-TXT             PIC  X(10) VALUE SPACES.
011900* Split view of FCT-ERROR used when the message is folded onto   *
012000* two lines of the run log, the way FCT-MSG1/FCT-MSG2 were.      *
012100 01  FCT-ERROR-ALT REDEFINES FCT-ERROR.
012200     02  FE-FIRST-HALF            PIC  X(26).
012300     02  FE-SECOND-HALF           PIC  X(27).
012400
012500 01  LOG-RECORD.
012600     02  LOG-DATE                PIC  X(08) VALUE SPACES.
012700     02  FILLER                  PIC  X(01) VALUE SPACES.
012800     02  LOG-TIME                PIC  X(08) VALUE SPACES.
012900     02  FILLER                  PIC  X(01) VALUE SPACES.
013000     02  LOG-TEXT                PIC  X(60) VALUE SPACES.
013100 01  WS-RUN-DATE                 PIC  X(08) VALUE SPACES.
013200 01  WS-RUN-TIME                 PIC  X(08) VALUE SPACES.
013300
013400 LINKAGE SECTION.
013500     COPY PRIVAGT.
013600 01  LK-AGENT-COUNT              PIC  9(05) COMP.
013700 01  LK-OWNER-IX                 PIC  9(05) COMP.
013800     COPY PRIVCNT.
013900 01  LK-PREDICTING-SW            PIC  X(01).
014000     88  LK-PREDICT-ON                    VALUE 'Y'.
014100 01  LK-EXTERNAL-SW              PIC  X(01).
014200     88  LK-EXTERNAL-PASS                  VALUE 'Y'.
014300 01  LK-TRUST-BASED-SW           PIC  X(01).
014400     88  LK-TRUST-BASED-ON                  VALUE 'Y'.
014500     COPY PRIVRPT.
014600 01  LK-FALSE-PREDICT-COUNT       PIC  9(09) COMP.
014700 01  LK-THRESHOLD                 PIC  9V9(04).
014800
014900 PROCEDURE DIVISION USING AG-AGENT-TABLE LK-AGENT-COUNT
015000                           LK-OWNER-IX CN-RECORD
015100                           LK-PREDICTING-SW LK-EXTERNAL-SW
015200                           LK-TRUST-BASED-SW RS-AGGREGATE
015300                           LK-FALSE-PREDICT-COUNT LK-THRESHOLD.
015400*****************************************************************
015500* Main process.                                                 *
015600*****************************************************************
015700 0000-MAIN.
015800     PERFORM 1000-STORE-CONTENT     THRU 1000-EXIT.
015900
016000     IF  LK-EXTERNAL-PASS
016100         PERFORM 5000-FAN-OUT-EXTERNAL THRU 5000-EXIT.
016200
016300     IF  LK-PREDICT-ON
016400         IF  LK-EXTERNAL-PASS
016500             PERFORM 6000-ESTIMATE-COMBINED THRU 6000-EXIT
016600         ELSE
016700             PERFORM 3000-ESTIMATE-INTERNAL-ONLY THRU 3000-EXIT
016800         END-IF
016900     END-IF.
017000
017100     GOBACK.
017200
017300*****************************************************************
017400* Post the content to the owner's content list and fold its      *
017500* tags and true decisions into the owner's internal TagTable -   *
017600* the training update, run unconditionally.                      *
017700*****************************************************************
017800 1000-STORE-CONTENT.
017900     ADD 1 TO AG-CONTENT-COUNT(LK-OWNER-IX).
018000
018100     MOVE 'U'                    TO WS-TAGTABLE-ACTION.
018200     CALL 'PRIV020' USING AG-AGENT-TABLE LK-OWNER-IX
018300                           CN-RECORD WS-TAGTABLE-ACTION
018400                           LK-THRESHOLD WS-INTERNAL-ESTIMATE.
018500
018600 1000-EXIT.
018700     EXIT.
018800
018900*****************************************************************
019000* Environment-only prediction pass - estimate internally, post   *
019100* to the Environment-wide and per-agent internal Stats, bump the *
019200* false-prediction counter on mismatch.  No external fallback.   *
019300*****************************************************************
019400 3000-ESTIMATE-INTERNAL-ONLY.
019500     MOVE 'E'                    TO WS-TAGTABLE-ACTION.
019600     CALL 'PRIV020' USING AG-AGENT-TABLE LK-OWNER-IX
019700                           CN-RECORD WS-TAGTABLE-ACTION
019800                           LK-THRESHOLD WS-INTERNAL-ESTIMATE.
019900
020000     SET WS-MISMATCH-SW TO FALSE.
020100     PERFORM 3100-POST-INTERNAL-ONE THRU 3100-EXIT
020200             VARYING WS-REL-IX FROM 1 BY 1
020300             UNTIL WS-REL-IX > WS-MAX-RELTYPES.
020400
020500     IF  ESTIMATE-MISMATCHED
020600         ADD 1 TO LK-FALSE-PREDICT-COUNT
020700         SET CN-FALSE-PREDICTED TO TRUE.
020800
020900 3000-EXIT.
021000     EXIT.
021100
021200 3100-POST-INTERNAL-ONE.
021300     MOVE WS-INT-EST-VALUE(WS-REL-IX) TO CN-EST-DECISION(WS-REL-IX).
021400     IF  WS-INT-EST-VALUE(WS-REL-IX) NOT = -1
021500         MOVE CN-TRUE-DECISION(WS-REL-IX) TO WS-ACTUAL-COL-IX
021600         ADD 1 TO WS-ACTUAL-COL-IX
021700         MOVE WS-INT-EST-VALUE(WS-REL-IX) TO WS-EST-COL-IX
021800         ADD 1 TO WS-EST-COL-IX
021900         ADD 1 TO RS-INT-CT(WS-REL-IX WS-ACTUAL-COL-IX
022000                      WS-EST-COL-IX)
022100         ADD 1 TO AG-CONFUSION-CT(LK-OWNER-IX WS-REL-IX
022200                      WS-ACTUAL-COL-IX WS-EST-COL-IX)
022300         IF  WS-INT-EST-VALUE(WS-REL-IX) NOT =
022400             CN-TRUE-DECISION(WS-REL-IX)
022500             SET ESTIMATE-MISMATCHED TO TRUE
022600         END-IF
022700     END-IF.
022800
022900 3100-EXIT.
023000     EXIT.
023100
023200*****************************************************************
023300* Fan the content out to every related agent whose relation      *
023400* type matches (or to everybody, when the owner's relation list  *
023500* carries only one distinct relation type).  Each visible        *
023600* related agent's ExternalTagTable is updated and its Trust      *
023700* toward the owner is posted, regardless of prediction mode.     *
023800*****************************************************************
023900 5000-FAN-OUT-EXTERNAL.
024000     PERFORM 5100-COUNT-RELTYPES    THRU 5100-EXIT.
024100
024200     PERFORM 5200-FAN-OUT-ONE       THRU 5200-EXIT
024300             VARYING WS-RELATION-IX FROM 1 BY 1
024400             UNTIL WS-RELATION-IX > AG-RELATION-COUNT(LK-OWNER-IX).
024500
024600 5000-EXIT.
024700     EXIT.
024800
024900*****************************************************************
025000* Count the distinct relation types in the owner's relation      *
025100* list - when there is exactly one, every related agent sees     *
025200* every content item regardless of its own relation type.        *
025300*****************************************************************
025400 5100-COUNT-RELTYPES.
025500     MOVE ZEROES                 TO WS-RELTYPE-SEEN-COUNT.
025600     SET WS-SINGLE-RELTYPE-SW TO FALSE.
025700     PERFORM 5110-CHECK-ONE-RELTYPE THRU 5110-EXIT
025800             VARYING WS-RELATION-IX FROM 1 BY 1
025900             UNTIL WS-RELATION-IX > AG-RELATION-COUNT(LK-OWNER-IX).
026000     IF  WS-RELTYPE-SEEN-COUNT = 1
026100         SET ONLY-ONE-RELTYPE TO TRUE.
026200
026300 5100-EXIT.
026400     EXIT.
026500
026600 5110-CHECK-ONE-RELTYPE.
026700     IF  WS-RELTYPE-SEEN-COUNT = ZEROES
026800         MOVE AG-REL-TYPE-NO(LK-OWNER-IX WS-RELATION-IX)
026900              TO WS-FIRST-RELTYPE-NO
027000         ADD 1 TO WS-RELTYPE-SEEN-COUNT
027100     ELSE
027200         IF  AG-REL-TYPE-NO(LK-OWNER-IX WS-RELATION-IX) NOT =
027300             WS-FIRST-RELTYPE-NO
027400             ADD 1 TO WS-RELTYPE-SEEN-COUNT
027500         END-IF
027600     END-IF.
027700
027800 5110-EXIT.
027900     EXIT.
028000
028100*****************************************************************
028200* One related agent: decide visibility, then fold the content    *
028300* into that agent's ExternalTagTable and post Trust.              *
028400*****************************************************************
028500 5200-FAN-OUT-ONE.
028600     SET WS-VISIBLE-SW TO FALSE.
028700     IF  ONLY-ONE-RELTYPE
028800         SET RELATION-IS-VISIBLE TO TRUE
028900     ELSE
029000         IF  AG-REL-TYPE-NO(LK-OWNER-IX WS-RELATION-IX) =
029100             WS-FIRST-RELTYPE-NO
029200             SET RELATION-IS-VISIBLE TO TRUE
029300         END-IF
029400     END-IF.
029500
029600     IF  RELATION-IS-VISIBLE
029700         PERFORM 5210-FIND-VIEWER-IX THRU 5210-EXIT
029800         IF  WS-VIEWER-IX > ZEROES
029900             MOVE SPACES          TO WS-INTERNAL-ESTIMATE-ALPHA
030000
030100             MOVE 'U'             TO WS-EXTTABLE-ACTION
030200             CALL 'PRIV021' USING AG-AGENT-TABLE WS-VIEWER-IX
030300                           LK-OWNER-IX CN-RECORD
030400                           WS-EXTTABLE-ACTION LK-TRUST-BASED-SW
030500                           WS-EXTERNAL-ESTIMATE
030600
030700             MOVE 'E'             TO WS-TAGTABLE-ACTION
030800             CALL 'PRIV020' USING AG-AGENT-TABLE WS-VIEWER-IX
030900                           CN-RECORD WS-TAGTABLE-ACTION
031000                           LK-THRESHOLD WS-INTERNAL-ESTIMATE
031100
031200             MOVE 'T'             TO WS-EXTTABLE-ACTION
031300             CALL 'PRIV021' USING AG-AGENT-TABLE WS-VIEWER-IX
031400                           LK-OWNER-IX CN-RECORD
031500                           WS-EXTTABLE-ACTION LK-TRUST-BASED-SW
031600                           WS-INTERNAL-ESTIMATE
031700         END-IF
031800     END-IF.
031900
032000 5200-EXIT.
032100     EXIT.
032200
032300*****************************************************************
032400* Resolve the related agent's destination id to its subscript    *
032500* in AG-AGENT-TABLE.                                              *
032600*****************************************************************
032700 5210-FIND-VIEWER-IX.
032800     MOVE ZEROES                 TO WS-VIEWER-IX.
032900     PERFORM 5220-SCAN-AGENT-TABLE THRU 5220-EXIT
033000             VARYING AG-IX FROM 1 BY 1
033100             UNTIL AG-IX > LK-AGENT-COUNT
033200                OR WS-VIEWER-IX > ZEROES.
033300
033400 5210-EXIT.
033500     EXIT.
033600
033700 5220-SCAN-AGENT-TABLE.
033800     IF  AG-AGENT-ID(AG-IX) =
033900         AG-REL-DEST-ID(LK-OWNER-IX WS-RELATION-IX)
034000         SET WS-VIEWER-IX TO AG-IX.
034100
034200 5220-EXIT.
034300     EXIT.
034400
034500*****************************************************************
034600* Combined estimate - NORMAL-character owners only.  Start from  *
034700* the internal estimate; where that comes back internally        *
034800* undecidable, fall back to the owner's own ExternalTagTable      *
034900* estimate for that relation type.  Post to combined per-agent    *
035000* Stats and bump the false-prediction counter on mismatch.        *
035100*****************************************************************
035200 6000-ESTIMATE-COMBINED.
035300     IF  AG-CHAR-NORMAL(LK-OWNER-IX)
035400         MOVE 'E'                TO WS-TAGTABLE-ACTION
035500         CALL 'PRIV020' USING AG-AGENT-TABLE LK-OWNER-IX
035600                           CN-RECORD WS-TAGTABLE-ACTION
035700                           LK-THRESHOLD WS-INTERNAL-ESTIMATE
035800
035900         MOVE 'E'                TO WS-EXTTABLE-ACTION
036000         CALL 'PRIV021' USING AG-AGENT-TABLE LK-OWNER-IX
036100                           LK-OWNER-IX CN-RECORD
036200                           WS-EXTTABLE-ACTION LK-TRUST-BASED-SW
036300                           WS-EXTERNAL-ESTIMATE
036400
036500         SET WS-MISMATCH-SW TO FALSE
036600         PERFORM 6100-COMBINE-ONE THRU 6100-EXIT
036700                 VARYING WS-REL-IX FROM 1 BY 1
036800                 UNTIL WS-REL-IX > WS-MAX-RELTYPES
036900
037000         IF  ESTIMATE-MISMATCHED
037100             ADD 1 TO LK-FALSE-PREDICT-COUNT
037200             SET CN-FALSE-PREDICTED TO TRUE
037300         END-IF
037400     END-IF.
037500
037600 6000-EXIT.
037700     EXIT.
037800
037900 6100-COMBINE-ONE.
038000     SET WS-USED-EXTERNAL-SW TO FALSE.
038100     IF  WS-INT-EST-VALUE(WS-REL-IX) = -1
038200         MOVE WS-EXT-EST-VALUE(WS-REL-IX)
038300              TO WS-CMB-EST-VALUE(WS-REL-IX)
038400         SET USED-EXTERNAL-FALLBACK TO TRUE
038500     ELSE
038600         MOVE WS-INT-EST-VALUE(WS-REL-IX)
038700              TO WS-CMB-EST-VALUE(WS-REL-IX)
038800     END-IF.
038900
039000     MOVE WS-CMB-EST-VALUE(WS-REL-IX) TO CN-EST-DECISION(WS-REL-IX).
039100
039200     IF  WS-CMB-EST-VALUE(WS-REL-IX) NOT = -1
039300         MOVE CN-TRUE-DECISION(WS-REL-IX) TO WS-ACTUAL-COL-IX
039400         ADD 1 TO WS-ACTUAL-COL-IX
039500         MOVE WS-CMB-EST-VALUE(WS-REL-IX) TO WS-EST-COL-IX
039600         ADD 1 TO WS-EST-COL-IX
039700         IF  USED-EXTERNAL-FALLBACK
039800             ADD 1 TO RS-EXT-CT(WS-REL-IX WS-ACTUAL-COL-IX
039900                          WS-EST-COL-IX)
040000             ADD 1 TO AG-ECONFUSION-CT(LK-OWNER-IX WS-REL-IX
040100                          WS-ACTUAL-COL-IX WS-EST-COL-IX)
040200         ELSE
040300             ADD 1 TO RS-INT-CT(WS-REL-IX WS-ACTUAL-COL-IX
040400                          WS-EST-COL-IX)
040500             ADD 1 TO AG-CONFUSION-CT(LK-OWNER-IX WS-REL-IX
040600                          WS-ACTUAL-COL-IX WS-EST-COL-IX)
040700         END-IF
040800         IF  WS-CMB-EST-VALUE(WS-REL-IX) NOT =
040900             CN-TRUE-DECISION(WS-REL-IX)
041000             SET ESTIMATE-MISMATCHED TO TRUE
041100         END-IF
041200     END-IF.
041300
041400 6100-EXIT.
041500     EXIT.
041600
041700     COPY PRIVERR.
