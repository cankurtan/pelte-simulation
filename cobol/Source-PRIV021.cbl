000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.   PRIV021.
000300 AUTHOR.       RANDY FRERKING.
000400 INSTALLATION. CORPORATE SYSTEMS - MODELING AND SIMULATION.
000500 DATE-WRITTEN. 04/04/94.
000600 DATE-COMPILED.
000700 SECURITY.     PRIV021 - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* PRIV021 - ExternalTagTable and Trust                          *
001100*                                                               *
001200* Maintains and queries one agent's EXTERNAL tag table (fed by  *
001300* related agents' content, optionally trust-weighted) and the   *
001400* Trust this agent holds toward a related agent.  CALLed with   *
001500* an action code, the same way every subprogram in this suite  *
001600* is driven by a request code:                                  *
001700*   'U' - UPDATE-EXT-TABLE - fold a related agent's content     *
001800*         into the external table.                              *
001900*   'E' - ESTIMATE         - external decision estimate (always *
002000*         decidable - no undecidable sentinel at this layer).   *
002100*   'T' - UPDATE-TRUST     - post one agree/disagree comparison  *
002200*         into the Trust record for a related agent.            *
002300*                                                               *
002400* Date       UserID    Description                             *
002500* ---------- --------  --------------------------------------- *
002600* 1994-04-04 RAF       Original design - external tag table    *
002700*                      build and trust bookkeeping, first cut.  *
002800* 1995-02-20 RKJ       Added trust-weighted support/effect       *
002900*                      accumulation.                             *
003000* 1998-11-30 RKJ       Added UPDATE-TRUST action and the 0.5000  *
003100*                      default trust ratio.                      *
003200* 1999-01-18 RAF       Y2K REVIEW - no date fields in this       *
003300*                      program.  No change required.             *
003400* 2004-08-11 RAF       REQ 20040811-2 - split every inline       *
003500*                      PERFORM VARYING ... END-PERFORM loop out  *
003600*                      into its own out-of-line paragraph, same  *
003700*                      cleanup as PRIV020.  Added                *
003800*                      WS-CONFIDENCE-ALPHA and LK-ESTIMATE-ALPHA  *
003900*                      clear-the-table views, and corrected the  *
004000*                      WS-EFFECT-TOTAL-ALPHA byte count.          *
004100* 2004-08-12 RAF       REQ 20040812-1 - added FCT-ERROR-ALT so    *
004200*                      9997-FCT-ERROR (PRIVERR) can fold the      *
004300*                      message onto two run-log lines, and       *
004400*                      cleared LK-ESTIMATE-ALPHA at the top of    *
004500*                      3000-ESTIMATE-EXTERNAL.                    *
004600*****************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER.   IBM-390.
005000 OBJECT-COMPUTER.   IBM-390.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300 DATA DIVISION.
005400 WORKING-STORAGE SECTION.
005500*****************************************************************
005600* Define constant and define storage.                           *
005700*****************************************************************
005800 01  WS-MAX-RELTYPES            PIC S9(02) VALUE 5 COMP.
005900 01  WS-REL-IX                  PIC  9(02) VALUE ZEROES COMP.
006000 01  WS-TAG-IX                  PIC  9(04) VALUE ZEROES COMP.
006100 01  WS-CONT-TAG-IX             PIC  9(04) VALUE ZEROES COMP.
006200 01  WS-FOUND-TAG-IX            PIC  9(04) VALUE ZEROES COMP.
006300 01  WS-FOUND-SW                PIC  X(01) VALUE 'N'.
006400     88  TAG-WAS-FOUND                    VALUE 'Y'.
006500 01  WS-TRUST-IX                PIC  9(04) VALUE ZEROES COMP.
006600 01  WS-FOUND-TRUST-IX          PIC  9(04) VALUE ZEROES COMP.
006700 01  WS-TRUST-FOUND-SW          PIC  X(01) VALUE 'N'.
006800     88  TRUST-WAS-FOUND                  VALUE 'Y'.
006900
007000 01  WS-TRUST-WEIGHT OCCURS 5 TIMES
007100                       PIC 9V9(04) VALUE 0.5000 COMP-3.
007200 01  WS-DECISION-NUM             PIC  9(01) VALUE ZEROES.
007300
007400 01  WS-SUP-TOTAL OCCURS 5 TIMES
007500                       PIC S9(11)V9(04) VALUE ZEROES COMP-3.
007600 01  WS-EFFECT-TOTAL OCCURS 5 TIMES
007700                       PIC S9(11)V9(04) VALUE ZEROES COMP-3.
007800
007900* WS-EFFECT-TOTAL redefined to zero out the whole work table in
008000* one MOVE, following the FF-KEY-16/FF-KEY group-move habit.
008100 01  WS-EFFECT-TOTAL-ALPHA REDEFINES WS-EFFECT-TOTAL
008200                                PIC X(40).
008300
008400 01  WS-AVG-SUP OCCURS 5 TIMES
008500                       PIC S9(07)V9(04) VALUE ZEROES COMP-3.
008600 01  WS-AVG-EFFECT OCCURS 5 TIMES
008700                       PIC S9(07)V9(04) VALUE ZEROES COMP-3.
008800 01  WS-AVG-CONF OCCURS 5 TIMES
008900                       PIC S9(07)V9(04) VALUE ZEROES COMP-3.
009000 01  WS-CONFIDENCE OCCURS 5 TIMES
009100                       PIC S9(07)V9(04) VALUE ZEROES COMP-3.
009200* Alternate flat view of WS-CONFIDENCE, same clear-the-whole-
009300* table habit as WS-EFFECT-TOTAL-ALPHA above.
009400 01  WS-CONFIDENCE-ALPHA REDEFINES WS-CONFIDENCE
009500                       PIC X(30).
009600 01  WS-NOT-FOUND-COUNT          PIC  9(04) VALUE ZEROES COMP.
009700
009800 01  WS-TRUST-OWNER-EST          PIC S9(01) VALUE ZEROES.
009900 01  WS-IMAGE-OWNER-ACTUAL       PIC  9(01) VALUE ZEROES.
010000
010100 01  FE-DDNAME                   PIC  X(08) VALUE SPACES.
010200 01  FE-PARAGRAPH                PIC  X(10) VALUE SPACES.
010300 01  FCT-ERROR.
010400     02  FILLER                  PIC  X(13) VALUE 'File Error   '.
010500     02  FE-DS                   PIC  X(08) VALUE SPACES.
010600     02  FILLER                  PIC  X(01) VALUE SPACES.
010700     02  FILLER                  PIC  X(07) VALUE 'STATUS:'.
010800     02  FE-STATUS               PIC  X(02) VALUE SPACES.
010900     02  FILLER                  PIC  X(12) VALUE ' PARAGRAPH: '.
011000     02  FE-PARA-TXT             PIC  X(10) VALUE SPACES.
011100
011200* Split view of FCT-ERROR - 9997-FCT-ERROR (PRIVERR) folds the
011300* message onto two run-log lines using these two halves.
011400 01  FCT-ERROR-ALT REDEFINES FCT-ERROR.
011500     02  FE-FIRST-HALF           PIC  X(26).
011600     02  FE-SECOND-HALF          PIC  X(27).
011700
011800 01  LOG-RECORD.
011900     02  LOG-DATE                PIC  X(08) VALUE SPACES.
012000     02  FILLER                  PIC  X(01) VALUE SPACES.
012100     02  LOG-TIME                PIC  X(08) VALUE SPACES.
012200     02  FILLER                  PIC  X(01) VALUE SPACES.
012300     02  LOG-TEXT                PIC  X(60) VALUE SPACES.
012400 01  WS-RUN-DATE                 PIC  X(08) VALUE SPACES.
012500 01  WS-RUN-TIME                 PIC  X(08) VALUE SPACES.
012600
012700 LINKAGE SECTION.
012800     COPY PRIVAGT.
012900 01  LK-VIEWER-IX                PIC  9(05) COMP.
013000 01  LK-OWNER-IX                 PIC  9(05) COMP.
013100     COPY PRIVCNT.
013200 01  LK-ACTION-CODE               PIC  X(01).
013300 01  LK-TRUST-BASED-SW            PIC  X(01).
013400     88  LK-TRUST-BASED-ON                 VALUE 'Y'.
013500 01  LK-ESTIMATE-RESULT.
013600     02  LK-EST-VALUE OCCURS 5 TIMES
013700                       PIC S9(01).
013800* Alternate flat view of the caller's result area, same
013900* clear-the-whole-thing habit as WS-EFFECT-TOTAL-ALPHA above.
014000 01  LK-ESTIMATE-ALPHA REDEFINES LK-ESTIMATE-RESULT
014100                       PIC X(05).
014200
014300 PROCEDURE DIVISION USING AG-AGENT-TABLE LK-VIEWER-IX
014400                           LK-OWNER-IX CN-RECORD
014500                           LK-ACTION-CODE LK-TRUST-BASED-SW
014600                           LK-ESTIMATE-RESULT.
014700*****************************************************************
014800* Main process.                                                 *
014900*****************************************************************
015000 0000-MAIN.
015100     PERFORM 1000-LOAD-TRUST-WEIGHTS THRU 1000-EXIT.
015200     EVALUATE LK-ACTION-CODE
015300         WHEN 'U'
015400             PERFORM 2000-UPDATE-EXT-TABLE  THRU 2000-EXIT
015500         WHEN 'E'
015600             PERFORM 2500-CALC-AVERAGES     THRU 2500-EXIT
015700             PERFORM 3000-ESTIMATE-EXTERNAL THRU 3000-EXIT
015800         WHEN 'T'
015900             PERFORM 4000-UPDATE-TRUST      THRU 4000-EXIT
016000         WHEN OTHER
016100             MOVE 'BAD ACTION CODE TO PRIV021' TO LOG-TEXT
016200             PERFORM 9999-WRITE-LOG         THRU 9999-EXIT
016300     END-EVALUATE.
016400     GOBACK.
016500
016600*****************************************************************
016700* Pick up the viewer's current trust ratio toward the owner,    *
016800* per relation type, for use as the support/effect weight when  *
016900* trust-based learning is active - else the weight stays 1.0000.*
017000*****************************************************************
017100 1000-LOAD-TRUST-WEIGHTS.
017200     MOVE 1.0000                 TO WS-TRUST-WEIGHT (ALL).
017300     IF  LK-TRUST-BASED-ON
017400         SET WS-TRUST-FOUND-SW TO FALSE
017500         PERFORM 1050-SCAN-FOR-OWNER-TRUST THRU 1050-EXIT
017600                 VARYING WS-TRUST-IX FROM 1 BY 1
017700                 UNTIL WS-TRUST-IX >
017800                       AG-TRUST-COUNT(LK-VIEWER-IX)
017900                    OR TRUST-WAS-FOUND
018000         IF  TRUST-WAS-FOUND
018100             PERFORM 1060-COPY-ONE-WEIGHT THRU 1060-EXIT
018200                     VARYING WS-REL-IX FROM 1 BY 1
018300                     UNTIL WS-REL-IX > WS-MAX-RELTYPES
018400         END-IF
018500     END-IF.
018600
018700 1000-EXIT.
018800     EXIT.
018900
019000* Split out of 1000-LOAD-TRUST-WEIGHTS 2004-08-11 RAF - REQ
019100* 20040811-2, so every scan loop in this program is an
019200* out-of-line PERFORM like the shop's house style.
019300 1050-SCAN-FOR-OWNER-TRUST.
019400     IF  AG-TRUST-AGENT-ID(LK-VIEWER-IX WS-TRUST-IX) =
019500         AG-AGENT-ID(LK-OWNER-IX)
019600         MOVE WS-TRUST-IX         TO WS-FOUND-TRUST-IX
019700         MOVE 'Y'                 TO WS-TRUST-FOUND-SW
019800     END-IF.
019900
020000 1050-EXIT.
020100     EXIT.
020200
020300 1060-COPY-ONE-WEIGHT.
020400     MOVE AG-TRUST-RATIO(LK-VIEWER-IX WS-FOUND-TRUST-IX
020500              WS-REL-IX) TO WS-TRUST-WEIGHT(WS-REL-IX).
020600
020700 1060-EXIT.
020800     EXIT.
020900
021000*****************************************************************
021100* External tag-table update rule - support[i] += trust[i],       *
021200* effect[i] += decision[i] * trust[i], tracked per relation      *
021300* type (flat weight 1 when trust-based learning is inactive).    *
021400*****************************************************************
021500 2000-UPDATE-EXT-TABLE.
021600     PERFORM 2050-UPDATE-ONE-ETAG THRU 2050-EXIT
021700             VARYING WS-CONT-TAG-IX FROM 1 BY 1
021800             UNTIL WS-CONT-TAG-IX > CN-TAG-COUNT.
021900
022000 2000-EXIT.
022100     EXIT.
022200
022300* Split out of 2000-UPDATE-EXT-TABLE 2004-08-11 RAF - REQ
022400* 20040811-2.
022500 2050-UPDATE-ONE-ETAG.
022600     PERFORM 2100-FIND-OR-ADD-ETAG  THRU 2100-EXIT.
022700     PERFORM 2060-POST-ONE-ETAG-RELTYPE THRU 2060-EXIT
022800             VARYING WS-REL-IX FROM 1 BY 1
022900             UNTIL WS-REL-IX > WS-MAX-RELTYPES.
023000
023100 2050-EXIT.
023200     EXIT.
023300
023400 2060-POST-ONE-ETAG-RELTYPE.
023500     MOVE CN-TRUE-DECISION(WS-REL-IX) TO WS-DECISION-NUM.
023600     ADD WS-TRUST-WEIGHT(WS-REL-IX)
023700         TO AG-ETAG-SUP-VALUE(LK-VIEWER-IX
023800                WS-FOUND-TAG-IX WS-REL-IX).
023900     IF  WS-DECISION-NUM = 1
024000         ADD WS-TRUST-WEIGHT(WS-REL-IX)
024100             TO AG-ETAG-EFF-VALUE(LK-VIEWER-IX
024200                    WS-FOUND-TAG-IX WS-REL-IX)
024300     END-IF.
024400
024500 2060-EXIT.
024600     EXIT.
024700
024800 2100-FIND-OR-ADD-ETAG.
024900     SET WS-FOUND-SW TO FALSE.
025000     PERFORM 2150-SCAN-FOR-ETAG-NAME THRU 2150-EXIT
025100             VARYING WS-TAG-IX FROM 1 BY 1
025200             UNTIL WS-TAG-IX > AG-EXT-TAG-COUNT(LK-VIEWER-IX)
025300                OR TAG-WAS-FOUND.
025400
025500     IF  NOT TAG-WAS-FOUND
025600         ADD 1 TO AG-EXT-TAG-COUNT(LK-VIEWER-IX)
025700         MOVE AG-EXT-TAG-COUNT(LK-VIEWER-IX) TO WS-FOUND-TAG-IX
025800         MOVE CN-TAG-TEXT(WS-CONT-TAG-IX)
025900              TO AG-ETAG-NAME(LK-VIEWER-IX WS-FOUND-TAG-IX).
026000
026100 2100-EXIT.
026200     EXIT.
026300
026400 2150-SCAN-FOR-ETAG-NAME.
026500     IF  AG-ETAG-NAME(LK-VIEWER-IX WS-TAG-IX) =
026600         CN-TAG-TEXT(WS-CONT-TAG-IX)
026700         MOVE WS-TAG-IX           TO WS-FOUND-TAG-IX
026800         MOVE 'Y'                 TO WS-FOUND-SW
026900     END-IF.
027000
027100 2150-EXIT.
027200     EXIT.
027300
027400*****************************************************************
027500* Average support/effect/confidence across the whole external   *
027600* tag table, per relation type (same mechanics as the internal  *
027700* table in PRIV020, kept separately here since the external     *
027800* table carries one support value per relation type, not one    *
027900* shared scalar).                                                *
028000*****************************************************************
028100 2500-CALC-AVERAGES.
028200     MOVE ZEROES                  TO WS-SUP-TOTAL (ALL)
028300                                      WS-EFFECT-TOTAL-ALPHA.
028400     PERFORM 2550-SUM-ONE-ETAG    THRU 2550-EXIT
028500             VARYING WS-TAG-IX FROM 1 BY 1
028600             UNTIL WS-TAG-IX > AG-EXT-TAG-COUNT(LK-VIEWER-IX).
028700
028800     PERFORM 2600-CALC-ONE-AVG    THRU 2600-EXIT
028900             VARYING WS-REL-IX FROM 1 BY 1
029000             UNTIL WS-REL-IX > WS-MAX-RELTYPES.
029100
029200 2500-EXIT.
029300     EXIT.
029400
029500* Split out of 2500-CALC-AVERAGES 2004-08-11 RAF - REQ 20040811-2.
029600 2550-SUM-ONE-ETAG.
029700     PERFORM 2560-SUM-ETAG-RELTYPE THRU 2560-EXIT
029800             VARYING WS-REL-IX FROM 1 BY 1
029900             UNTIL WS-REL-IX > WS-MAX-RELTYPES.
030000
030100 2550-EXIT.
030200     EXIT.
030300
030400 2560-SUM-ETAG-RELTYPE.
030500     ADD AG-ETAG-SUP-VALUE(LK-VIEWER-IX WS-TAG-IX
030600             WS-REL-IX) TO WS-SUP-TOTAL(WS-REL-IX).
030700     ADD AG-ETAG-EFF-VALUE(LK-VIEWER-IX WS-TAG-IX
030800             WS-REL-IX) TO WS-EFFECT-TOTAL(WS-REL-IX).
030900
031000 2560-EXIT.
031100     EXIT.
031200
031300 2600-CALC-ONE-AVG.
031400     IF  AG-EXT-TAG-COUNT(LK-VIEWER-IX) > ZEROES
031500         COMPUTE WS-AVG-SUP(WS-REL-IX) =
031600             WS-SUP-TOTAL(WS-REL-IX) /
031700             AG-EXT-TAG-COUNT(LK-VIEWER-IX)
031800         COMPUTE WS-AVG-EFFECT(WS-REL-IX) =
031900             WS-EFFECT-TOTAL(WS-REL-IX) /
032000             AG-EXT-TAG-COUNT(LK-VIEWER-IX)
032100     END-IF.
032200     IF  WS-AVG-SUP(WS-REL-IX) = ZEROES
032300         MOVE WS-AVG-EFFECT(WS-REL-IX)
032400              TO WS-AVG-CONF(WS-REL-IX)
032500     ELSE
032600         COMPUTE WS-AVG-CONF(WS-REL-IX) =
032700             WS-AVG-EFFECT(WS-REL-IX) / WS-AVG-SUP(WS-REL-IX)
032800     END-IF.
032900
033000 2600-EXIT.
033100     EXIT.
033200
033300*****************************************************************
033400* External decision estimation - always decidable, no           *
033500* internally-undecidable band at this layer.                    *
033600*****************************************************************
033700 3000-ESTIMATE-EXTERNAL.
033800     MOVE ZEROES                  TO WS-CONFIDENCE-ALPHA
033900                                      WS-NOT-FOUND-COUNT.
034000     MOVE ZEROES                  TO LK-ESTIMATE-ALPHA.
034100     PERFORM 3050-CHECK-ONE-TAG   THRU 3050-EXIT
034200             VARYING WS-CONT-TAG-IX FROM 1 BY 1
034300             UNTIL WS-CONT-TAG-IX > CN-TAG-COUNT.
034400
034500     PERFORM 3080-ESTIMATE-ONE-RELTYPE THRU 3080-EXIT
034600             VARYING WS-REL-IX FROM 1 BY 1
034700             UNTIL WS-REL-IX > WS-MAX-RELTYPES.
034800
034900 3000-EXIT.
035000     EXIT.
035100
035200* Split out of 3000-ESTIMATE-EXTERNAL 2004-08-11 RAF - REQ
035300* 20040811-2.
035400 3050-CHECK-ONE-TAG.
035500     SET WS-FOUND-SW TO FALSE.
035600     PERFORM 3060-SCAN-FOR-ETAG-EST THRU 3060-EXIT
035700             VARYING WS-TAG-IX FROM 1 BY 1
035800             UNTIL WS-TAG-IX > AG-EXT-TAG-COUNT(LK-VIEWER-IX)
035900                OR TAG-WAS-FOUND.
036000     IF  NOT TAG-WAS-FOUND
036100         ADD 1                    TO WS-NOT-FOUND-COUNT
036200     END-IF.
036300
036400 3050-EXIT.
036500     EXIT.
036600
036700 3060-SCAN-FOR-ETAG-EST.
036800     IF  AG-ETAG-NAME(LK-VIEWER-IX WS-TAG-IX) =
036900         CN-TAG-TEXT(WS-CONT-TAG-IX)
037000         MOVE WS-TAG-IX           TO WS-FOUND-TAG-IX
037100         MOVE 'Y'                 TO WS-FOUND-SW
037200     END-IF.
037300
037400 3060-EXIT.
037500     EXIT.
037600
037700 3080-ESTIMATE-ONE-RELTYPE.
037800     PERFORM 3100-CALC-CONFIDENCE-TRUST THRU 3100-EXIT.
037900     IF  WS-CONFIDENCE(WS-REL-IX) > WS-AVG-CONF(WS-REL-IX)
038000         MOVE 1                    TO LK-EST-VALUE(WS-REL-IX)
038100     ELSE
038200         MOVE 0                    TO LK-EST-VALUE(WS-REL-IX)
038300     END-IF.
038400
038500 3080-EXIT.
038600     EXIT.
038700
038800 3100-CALC-CONFIDENCE-TRUST.
038900     MOVE ZEROES                  TO WS-EFFECT-TOTAL(WS-REL-IX)
039000                                      WS-SUP-TOTAL(WS-REL-IX).
039100     PERFORM 3110-SUM-ONE-CONTENT-TAG THRU 3110-EXIT
039200             VARYING WS-CONT-TAG-IX FROM 1 BY 1
039300             UNTIL WS-CONT-TAG-IX > CN-TAG-COUNT.
039400
039500     IF  WS-AVG-SUP(WS-REL-IX) = ZEROES
039600         MOVE ZEROES               TO WS-CONFIDENCE(WS-REL-IX)
039700     ELSE
039800         COMPUTE WS-CONFIDENCE(WS-REL-IX) =
039900             (WS-EFFECT-TOTAL(WS-REL-IX) +
040000              WS-AVG-EFFECT(WS-REL-IX) * WS-NOT-FOUND-COUNT)
040100             / (WS-SUP-TOTAL(WS-REL-IX) +
040200                WS-AVG-SUP(WS-REL-IX) * WS-NOT-FOUND-COUNT).
040300
040400 3100-EXIT.
040500     EXIT.
040600
040700 3110-SUM-ONE-CONTENT-TAG.
040800     SET WS-FOUND-SW TO FALSE.
040900     PERFORM 3120-SCAN-FOR-ETAG-CONF THRU 3120-EXIT
041000             VARYING WS-TAG-IX FROM 1 BY 1
041100             UNTIL WS-TAG-IX > AG-EXT-TAG-COUNT(LK-VIEWER-IX)
041200                OR TAG-WAS-FOUND.
041300     IF  TAG-WAS-FOUND
041400         ADD AG-ETAG-SUP-VALUE(LK-VIEWER-IX WS-FOUND-TAG-IX
041500                 WS-REL-IX) TO WS-SUP-TOTAL(WS-REL-IX)
041600         ADD AG-ETAG-EFF-VALUE(LK-VIEWER-IX WS-FOUND-TAG-IX
041700                 WS-REL-IX) TO WS-EFFECT-TOTAL(WS-REL-IX)
041800     END-IF.
041900
042000 3110-EXIT.
042100     EXIT.
042200
042300 3120-SCAN-FOR-ETAG-CONF.
042400     IF  AG-ETAG-NAME(LK-VIEWER-IX WS-TAG-IX) =
042500         CN-TAG-TEXT(WS-CONT-TAG-IX)
042600         MOVE WS-TAG-IX           TO WS-FOUND-TAG-IX
042700         MOVE 'Y'                 TO WS-FOUND-SW
042800     END-IF.
042900
043000 3120-EXIT.
043100     EXIT.
043200
043300*****************************************************************
043400* Trust update rule - compare the viewer's internal estimate of *
043500* the content against the owner's true decision, per relation   *
043600* type, and post AGREE/DISAGREE.  A mismatch while the viewer's  *
043700* estimate is the internally-undecidable sentinel case is left   *
043800* unhandled at this layer.                                       *
043900*****************************************************************
044000 4000-UPDATE-TRUST.
044100     SET WS-TRUST-FOUND-SW TO FALSE.
044200     PERFORM 4050-SCAN-FOR-TRUST-ENTRY THRU 4050-EXIT
044300             VARYING WS-TRUST-IX FROM 1 BY 1
044400             UNTIL WS-TRUST-IX > AG-TRUST-COUNT(LK-VIEWER-IX)
044500                OR TRUST-WAS-FOUND.
044600
044700     IF  NOT TRUST-WAS-FOUND
044800         ADD 1 TO AG-TRUST-COUNT(LK-VIEWER-IX)
044900         MOVE AG-TRUST-COUNT(LK-VIEWER-IX) TO WS-FOUND-TRUST-IX
045000         MOVE AG-AGENT-ID(LK-OWNER-IX)
045100              TO AG-TRUST-AGENT-ID(LK-VIEWER-IX
045200                     WS-FOUND-TRUST-IX).
045300
045400     PERFORM 4060-UPDATE-ONE-RELTYPE THRU 4060-EXIT
045500             VARYING WS-REL-IX FROM 1 BY 1
045600             UNTIL WS-REL-IX > WS-MAX-RELTYPES.
045700
045800 4000-EXIT.
045900     EXIT.
046000
046100* Split out of 4000-UPDATE-TRUST 2004-08-11 RAF - REQ 20040811-2.
046200 4050-SCAN-FOR-TRUST-ENTRY.
046300     IF  AG-TRUST-AGENT-ID(LK-VIEWER-IX WS-TRUST-IX) =
046400         AG-AGENT-ID(LK-OWNER-IX)
046500         MOVE WS-TRUST-IX         TO WS-FOUND-TRUST-IX
046600         MOVE 'Y'                 TO WS-TRUST-FOUND-SW
046700     END-IF.
046800
046900 4050-EXIT.
047000     EXIT.
047100
047200 4060-UPDATE-ONE-RELTYPE.
047300     MOVE LK-EST-VALUE(WS-REL-IX)    TO WS-TRUST-OWNER-EST.
047400     MOVE CN-TRUE-DECISION(WS-REL-IX)
047500          TO WS-IMAGE-OWNER-ACTUAL.
047600     PERFORM 4100-UPDATE-FOR-RELATION THRU 4100-EXIT.
047700
047800 4060-EXIT.
047900     EXIT.
048000
048100 4100-UPDATE-FOR-RELATION.
048200     IF  WS-TRUST-OWNER-EST = WS-IMAGE-OWNER-ACTUAL
048300         ADD 1 TO AG-AGREE-CT(LK-VIEWER-IX WS-FOUND-TRUST-IX
048400                      WS-REL-IX)
048500     ELSE
048600         IF  WS-TRUST-OWNER-EST NOT = -1
048700             ADD 1 TO AG-DISAGREE-CT(LK-VIEWER-IX
048800                          WS-FOUND-TRUST-IX WS-REL-IX)
048900         END-IF
049000     END-IF.
049100
049200     IF  AG-AGREE-CT(LK-VIEWER-IX WS-FOUND-TRUST-IX WS-REL-IX) +
049300         AG-DISAGREE-CT(LK-VIEWER-IX WS-FOUND-TRUST-IX WS-REL-IX)
049400             > ZEROES
049500         COMPUTE AG-TRUST-RATIO(LK-VIEWER-IX WS-FOUND-TRUST-IX
049600                     WS-REL-IX) =
049700             AG-AGREE-CT(LK-VIEWER-IX WS-FOUND-TRUST-IX
049800                     WS-REL-IX) /
049900             (AG-AGREE-CT(LK-VIEWER-IX WS-FOUND-TRUST-IX
050000                     WS-REL-IX) +
050100              AG-DISAGREE-CT(LK-VIEWER-IX WS-FOUND-TRUST-IX
050200                     WS-REL-IX)).
050300
050400 4100-EXIT.
050500     EXIT.
050600
050700     COPY PRIVERR.
