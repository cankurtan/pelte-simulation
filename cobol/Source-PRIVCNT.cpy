000100*****************************************************************
000200* PRIV CONTENT record definition.                               *
000300*                                                               *
000400* One entry per content item once it has been distributed to   *
000500* an owning agent - carries the tag list used for estimation    *
000600* and the true/estimated privacy decision for every relation    *
000700* type.  Built by PRIV030/PRIV031 and consumed by PRIV035.      *
000800*                                                               *
000900* Date       UserID    Description                             *
001000* ---------- --------  --------------------------------------- *
001100* 1994-05-20 RAF       Original design.                         *
001200* 1996-07-09 RKJ       Added CN-SOURCE-LINK for Clarifai feed.  *
001300* 1999-01-18 RAF       Y2K - no date fields here, closed.       *
001350* 2005-11-21 JLM       REQ 20051121-1 - added CP-MATCHED-FLAG   *
001360*                      so PRIV030 can drop a tag-file entry      *
001370*                      with no privacy match instead of leaving  *
001380*                      it in the pool at its DENY default.       *
001400*****************************************************************
001500 01  CN-MAX-TAGS            PIC S9(04) VALUE 300     COMP.
001600 01  CN-MAX-RELTYPES        PIC S9(02) VALUE 5       COMP.
001700
001800 01  CN-RECORD.
001900     02  CN-CONTENT-ID          PIC  9(18) VALUE ZEROES.
002000     02  CN-OWNER-AGENT-ID      PIC  9(09) VALUE ZEROES.
002100     02  CN-SOURCE-AGENT-ID     PIC  9(09) VALUE ZEROES.
002200     02  CN-TAG-COUNT           PIC  9(04) VALUE ZEROES COMP.
002300     02  CN-TAG-LIST OCCURS 300 TIMES
002400                       INDEXED BY CN-TAG-IX.
002500         05  CN-TAG-TEXT        PIC  X(40) VALUE SPACES.
002600*                                                               *
002700* True decision, one per relation type - ground truth as read   *
002800* from the privacy-settings file (and possibly overridden by    *
002900* the owner's AG-CHARACTER at distribution time).                *
003000*                                                               *
003100     02  CN-TRUE-SETTING OCCURS 5 TIMES
003200                       INDEXED BY CN-TRUE-IX.
003300         05  CN-TRUE-DECISION   PIC  9(01) VALUE ZEROES.
003400*                                                               *
003500* Estimated decision, one per relation type.  Signed to carry   *
003600* the internally-undecidable sentinel value of -1.              *
003700*                                                               *
003800     02  CN-EST-SETTING OCCURS 5 TIMES
003900                       INDEXED BY CN-EST-IX.
004000         05  CN-EST-DECISION    PIC S9(01) VALUE ZEROES.
004100     02  CN-USED-FLAG           PIC  X(01) VALUE 'N'.
004200         88  CN-ALREADY-USED             VALUE 'Y'.
004300     02  CN-FALSE-PREDICT-FLAG  PIC  X(01) VALUE 'N'.
004400         88  CN-FALSE-PREDICTED          VALUE 'Y'.
004500     02  CN-SOURCE-LINK         PIC  X(60) VALUE SPACES.
004600     02  FILLER                 PIC  X(30) VALUE SPACES.
004700
004800*****************************************************************
004900* CN-CONTENT-POOL - the whole set of content built by PRIV030/   *
005000* PRIV031 before the shuffle/split/distribute pass.  Each pool   *
005100* entry carries the same fields as CN-RECORD above; PRIV100/     *
005200* PRIV101 copy one pool entry at a time into CN-RECORD when      *
005300* CALLing PRIV035 to process it.                                 *
005400*****************************************************************
005500 01  CN-MAX-POOL            PIC S9(05) VALUE 4000     COMP.
005600
005700 01  CN-CONTENT-POOL.
005800     02  CN-POOL-ENTRY OCCURS 4000 TIMES
005900                       INDEXED BY CN-POOL-IX.
006000         03  CP-CONTENT-ID      PIC  9(18) VALUE ZEROES.
006100         03  CP-OWNER-AGENT-ID  PIC  9(09) VALUE ZEROES.
006200         03  CP-SOURCE-AGENT-ID PIC  9(09) VALUE ZEROES.
006300         03  CP-TAG-COUNT       PIC  9(04) VALUE ZEROES COMP.
006400         03  CP-TAG-LIST OCCURS 300 TIMES
006500                       INDEXED BY CP-TAG-IX.
006600             04  CP-TAG-TEXT    PIC  X(40) VALUE SPACES.
006700         03  CP-TRUE-SETTING OCCURS 5 TIMES
006800                       INDEXED BY CP-TRUE-IX.
006900             04  CP-TRUE-DECISION PIC  9(01) VALUE ZEROES.
007000         03  CP-USED-FLAG       PIC  X(01) VALUE 'N'.
007100             88  CP-ALREADY-USED          VALUE 'Y'.
007150* Set once a tag-pass entry also picks up a privacy-file match -
007160* PRIV030's 7000-COMPACT-POOL drops any entry still 'N' here so a
007170* tag-only content id never reaches the pool with a fabricated
007180* (VALUE ZEROES / DENY) ground truth.
007190         03  CP-MATCHED-FLAG    PIC  X(01) VALUE 'N'.
007195             88  CP-IS-MATCHED         VALUE 'Y'.
007200         03  CP-SOURCE-LINK     PIC  X(60) VALUE SPACES.
007300         03  FILLER             PIC  X(29) VALUE SPACES.
